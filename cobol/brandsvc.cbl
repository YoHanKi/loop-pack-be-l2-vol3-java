000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  BRANDSVC                                       *
000500*                                                                *
000600*   FUNCTION   :  MAINTAINS THE BRAND MASTER.  CALLED BY         *
000700*                 LOOPDRV FOR CREATE-BRAND AND DELETE-BRAND      *
000800*                 TRANSACTIONS, AND BY PRODSVC (LOOKUP-BRAND)    *
000900*                 WHEN IT NEEDS TO CONFIRM A BRAND-ID EXISTS     *
001000*                 BEFORE LETTING A PRODUCT BE CREATED AGAINST    *
001100*                 IT.  OWNS BRDMSTR -- NO OTHER PROGRAM OPENS    *
001200*                 THAT FILE.                                     *
001300*                                                                *
001400******************************************************************
001500 PROGRAM-ID.  BRANDSVC.
001600 AUTHOR.  R HOLLOWAY.
001700 INSTALLATION.  LOOPERS DATA PROCESSING.
001800 DATE-WRITTEN.  03/14/89.
001900 DATE-COMPILED.
002000 SECURITY.  NON-CONFIDENTIAL.
002100*
002200*   CHANGE LOG.
002300*
002400*    DATE     BY    TICKET    DESCRIPTION
002500*    --------  ----  --------  --------------------------------
002600*    03/14/89  RH    DP-0118   ORIGINAL VERSION -- BRAND CREATE
002700*                              AND DELETE OFF THE OVERNIGHT
002800*                              CATALOG TRANSACTION FEED.
002900*    09/02/90  RH    DP-0201   ADDED LOOKUP-BRAND ENTRY SO
003000*                              PRODSVC CAN VALIDATE A BRAND-ID
003100*                              WITHOUT OPENING BRDMSTR ITSELF.
003200*    01/22/92  TLK   DP-0339   RELATIVE-KEY SCAN WAS STOPPING ON
003300*                              THE FIRST DELETED ROW INSTEAD OF
003400*                              SKIPPING IT -- FIXED IN
003500*                              300-FIND-BRAND-BY-ID.
003600*    06/30/93  TLK   DP-0402   BRD-NEXT-REL-KEY NOW PRIMED BY
003700*                              SCANNING TO END-OF-FILE ON THE
003800*                              FIRST CALL INSTEAD OF ASSUMING 1.
003900*    11/11/96  MWS   DP-0560   CLOSE-ON-END-OF-JOB ADDED SO THE
004000*                              DATASET DOESN'T STAY OPEN IF NO
004100*                              BRAND TRANSACTIONS SHOWED UP IN
004200*                              A GIVEN RUN.
004300*    02/09/99  MWS   DP-0611   Y2K -- BRD-CREATED-DATE AND
004400*                              BRD-CHANGED-DATE WERE ALREADY
004500*                              FULL 4-DIGIT YEARS, NO CHANGE
004600*                              NEEDED, VERIFIED AND SIGNED OFF.
004700*    08/15/01  DLP   DP-0688   DELETE-BRAND NOW REJECTS AN
004800*                              ALREADY-DELETED ROW INSTEAD OF
004900*                              SILENTLY SUCCEEDING.
004910*    09/15/01  DLP   DP-0712   CREATE-BRAND WAS MOVING BRAND-ID
004920*                              AND BRAND-NAME STRAIGHT ACROSS
004930*                              WITH NO EDIT AT ALL -- ADDED
004940*                              105-EDIT-BRAND-FIELDS TO ENFORCE
004950*                              THE ALPHANUMERIC BRAND-ID AND THE
004960*                              NON-BLANK BRAND-NAME RULES, USING
004970*                              THE BRD-ID-CHARS CLASS TEST THAT
004980*                              WAS DECLARED BUT NEVER WIRED IN.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-390.
005400 OBJECT-COMPUTER.  IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS BRD-ID-CHARS IS "A" THRU "Z" "a" THRU "z" "0" THRU "9"
005800     UPSI-0 ON STATUS IS BRD-DEBUG-ON
005850             OFF STATUS IS BRD-DEBUG-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT BRDMSTR
006200         ASSIGN TO BRDMSTR
006300         ORGANIZATION IS RELATIVE
006400         ACCESS MODE IS DYNAMIC
006500         RELATIVE KEY IS BRD-REL-KEY
006600         FILE STATUS IS BRD-FILE-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  BRDMSTR
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     DATA RECORD IS BRD-MASTER-RECORD.
007300 COPY BRDREC.
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILE-STATUS-CODES.
007600     05  BRD-FILE-STATUS             PIC X(02).
007700         88  BRD-FILE-OK             VALUE '00'.
007800         88  BRD-FILE-EOF            VALUE '10'.
007850     05  FILLER                      PIC X(08).
007900 77  BRD-REL-KEY                     PIC 9(08) COMP.
008000 77  BRD-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
008100 77  WS-SEARCH-BRAND-ID              PIC X(10).
008110 77  WS-ID-LEN                       PIC 9(02) COMP VALUE 0.
008120 77  WS-SUBSCRIPT-I                  PIC 9(02) COMP VALUE 0.
008130 77  WS-ONE-CHAR                     PIC X(01).
008200 01  WS-SWITCHES.
008300     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
008400         88  WS-FIRST-CALL           VALUE 'Y'.
008500     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
008600         88  WS-FILE-IS-OPEN         VALUE 'Y'.
008700     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
008800         88  WS-FOUND                VALUE 'Y'.
008810     05  WS-EDIT-FAILED-SW           PIC X(01) VALUE 'N'.
008820         88  WS-EDIT-FAILED          VALUE 'Y'.
008850     05  FILLER                      PIC X(08).
008900 01  WS-TODAY-DATE                   PIC 9(08) VALUE 0.
009100 LINKAGE SECTION.
009200 01  LK-TRAN-CODE                    PIC X(20).
009300 COPY TRANREC.
009400 COPY SVCIF.
009500 PROCEDURE DIVISION USING LK-TRAN-CODE, TRAN-RECORD, SVC-RESULT.
009600******************************************************************
009700*    000-MAIN-LINE -- ENTRY POINT FOR EVERY CALL TO THIS MODULE  *
009800******************************************************************
009900 000-MAIN-LINE.
010000     MOVE SPACE TO SVC-RESULT-MESSAGE.
010100     MOVE '00' TO SVC-RESULT-CODE.
010200     IF WS-FIRST-CALL
010300         PERFORM 800-OPEN-FILES THRU 800-EXIT
010400         MOVE 'N' TO WS-FIRST-CALL-SW
010500     END-IF.
010600     EVALUATE LK-TRAN-CODE
010700         WHEN 'END-OF-JOB'
010800             PERFORM 890-CLOSE-FILES THRU 890-EXIT
010900         WHEN 'CREATE-BRAND'
011000             PERFORM 100-CREATE-BRAND THRU 100-EXIT
011100         WHEN 'DELETE-BRAND'
011200             PERFORM 200-DELETE-BRAND THRU 200-EXIT
011300         WHEN 'LOOKUP-BRAND'
011310             MOVE TRN-BRD-BRAND-ID OF TRAN-RECORD TO WS-SEARCH-BRAND-ID
011400             PERFORM 300-FIND-BRAND-BY-ID THRU 300-EXIT
011500             IF NOT WS-FOUND
011600                 MOVE '04' TO SVC-RESULT-CODE
011700             END-IF
011800         WHEN OTHER
011900             MOVE '08' TO SVC-RESULT-CODE
012000             MOVE 'BRANDSVC -- UNKNOWN TRAN CODE' TO SVC-RESULT-MESSAGE
012100     END-EVALUATE.
012200     GOBACK.
012300*
012400******************************************************************
012500*    100-CREATE-BRAND -- EDITS BRAND-ID AND BRAND-NAME (SEE        *
012600*    105-EDIT-BRAND-FIELDS), REJECTS A DUPLICATE NON-DELETED      *
012700*    BRAND-ID (CONFLICT), OTHERWISE INSERTS A NEW ROW.            *
012750******************************************************************
012800 100-CREATE-BRAND.
012810     PERFORM 105-EDIT-BRAND-FIELDS THRU 105-EXIT.
012820     IF WS-EDIT-FAILED
012830         GO TO 100-EXIT
012840     END-IF.
012900     MOVE TRN-BRD-BRAND-ID OF TRAN-RECORD TO WS-SEARCH-BRAND-ID.
013000     PERFORM 300-FIND-BRAND-BY-ID THRU 300-EXIT.
013100     IF WS-FOUND
013200         MOVE '12' TO SVC-RESULT-CODE
013300         MOVE 'CREATE-BRAND -- BRAND-ID ALREADY EXISTS'
013400             TO SVC-RESULT-MESSAGE
013500         GO TO 100-EXIT
013600     END-IF.
013700     INITIALIZE BRD-MASTER-RECORD.
013800     MOVE TRN-BRD-BRAND-ID OF TRAN-RECORD TO BRD-BRAND-ID.
013850     MOVE TRN-BRD-BRAND-NAME OF TRAN-RECORD TO BRD-BRAND-NAME.
013900     MOVE 'N' TO BRD-DELETED-FLAG.
014000     MOVE WS-TODAY-DATE TO BRD-CREATED-DATE BRD-CHANGED-DATE.
014200     MOVE BRD-NEXT-REL-KEY TO BRD-REL-KEY.
014300     WRITE BRD-MASTER-RECORD
014400         INVALID KEY
014500             MOVE '12' TO SVC-RESULT-CODE
014600             MOVE 'CREATE-BRAND -- WRITE FAILED' TO SVC-RESULT-MESSAGE
014700             GO TO 100-EXIT
014800     END-WRITE.
014900     ADD 1 TO BRD-NEXT-REL-KEY.
015000 100-EXIT.
015100     EXIT.
015200*
015300******************************************************************
015400*    105-EDIT-BRAND-FIELDS -- BRAND-ID MUST BE 1-10 ALPHANUMERIC    *
015500*    CHARACTERS (NO EMBEDDED SPACES), AND BRAND-NAME MUST NOT BE    *
015600*    BLANK.  THE FIELDS ARE FIXED AT X(10) AND X(50) SO THE UPPER   *
015700*    BOUND ON EACH IS ENFORCED BY THE PICTURE CLAUSE ITSELF.        *
015800******************************************************************
015900 105-EDIT-BRAND-FIELDS.
016000     MOVE 'N' TO WS-EDIT-FAILED-SW.
016100     IF TRN-BRD-BRAND-ID OF TRAN-RECORD = SPACE
016200         MOVE '08' TO SVC-RESULT-CODE
016300         MOVE 'CREATE-BRAND -- BRAND-ID IS BLANK' TO SVC-RESULT-MESSAGE
016400         MOVE 'Y' TO WS-EDIT-FAILED-SW
016500         GO TO 105-EXIT
016600     END-IF.
016700     PERFORM 106-FIND-BRAND-ID-LENGTH THRU 106-EXIT.
016800     MOVE 1 TO WS-SUBSCRIPT-I.
016900     PERFORM 107-CLASSIFY-ONE-ID-CHAR THRU 107-EXIT
017000         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
017100         UNTIL WS-SUBSCRIPT-I > WS-ID-LEN
017110         OR WS-EDIT-FAILED.
017120     IF WS-EDIT-FAILED
017130         GO TO 105-EXIT
017140     END-IF.
017150     IF TRN-BRD-BRAND-NAME OF TRAN-RECORD = SPACE
017160         MOVE '08' TO SVC-RESULT-CODE
017170         MOVE 'CREATE-BRAND -- BRAND-NAME IS BLANK'
017180             TO SVC-RESULT-MESSAGE
017190         MOVE 'Y' TO WS-EDIT-FAILED-SW
017200     END-IF.
017210 105-EXIT.
017220     EXIT.
017230*
017240 106-FIND-BRAND-ID-LENGTH.
017250     MOVE 10 TO WS-ID-LEN.
017260     PERFORM 108-BACK-UP-ONE THRU 108-EXIT
017270         UNTIL WS-ID-LEN = 0
017280         OR TRN-BRD-BRAND-ID OF TRAN-RECORD (WS-ID-LEN:1) NOT = SPACE.
017290 106-EXIT.
017300     EXIT.
017305*
017310 107-CLASSIFY-ONE-ID-CHAR.
017320     MOVE TRN-BRD-BRAND-ID OF TRAN-RECORD (WS-SUBSCRIPT-I:1)
017330         TO WS-ONE-CHAR.
017340     IF WS-ONE-CHAR IS NOT BRD-ID-CHARS
017350         MOVE '08' TO SVC-RESULT-CODE
017360         MOVE 'CREATE-BRAND -- BRAND-ID MUST BE ALPHANUMERIC'
017370             TO SVC-RESULT-MESSAGE
017380         MOVE 'Y' TO WS-EDIT-FAILED-SW
017390     END-IF.
017400 107-EXIT.
017410     EXIT.
017420*
017430 108-BACK-UP-ONE.
017440     SUBTRACT 1 FROM WS-ID-LEN.
017450 108-EXIT.
017460     EXIT.
017470*
017480******************************************************************
017490*    200-DELETE-BRAND -- MUST EXIST AND NOT ALREADY BE DELETED.  *
017500******************************************************************
017600 200-DELETE-BRAND.
017700     MOVE TRN-BRD-BRAND-ID OF TRAN-RECORD TO WS-SEARCH-BRAND-ID.
017800     PERFORM 300-FIND-BRAND-BY-ID THRU 300-EXIT.
017900     IF NOT WS-FOUND
018000         MOVE '04' TO SVC-RESULT-CODE
018100         MOVE 'DELETE-BRAND -- BRAND-ID NOT FOUND'
018200             TO SVC-RESULT-MESSAGE
018300         GO TO 200-EXIT
018400     END-IF.
018500     MOVE 'Y' TO BRD-DELETED-FLAG.
018600     MOVE WS-TODAY-DATE TO BRD-CHANGED-DATE.
018700     REWRITE BRD-MASTER-RECORD
018800         INVALID KEY
018900             MOVE '04' TO SVC-RESULT-CODE
019000             MOVE 'DELETE-BRAND -- REWRITE FAILED'
019100                 TO SVC-RESULT-MESSAGE
019200     END-REWRITE.
019300 200-EXIT.
019400     EXIT.
019500*
019600******************************************************************
019700*    300-FIND-BRAND-BY-ID -- LINEAR SCAN OF BRDMSTR BY RELATIVE  *
019800*    KEY, 1 THRU BRD-NEXT-REL-KEY - 1, LOOKING FOR A NON-DELETED *
019900*    ROW WHOSE BRD-BRAND-ID MATCHES WS-SEARCH-BRAND-ID.  A       *
020000*    RELATIVE FILE HAS NO NATIVE UNIQUE INDEX ON THE BUSINESS    *
020100*    KEY, SO THIS IS HOW UNIQUENESS AND EXISTENCE ARE BOTH       *
020150*    ENFORCED.                                                   *
020200******************************************************************
020300 300-FIND-BRAND-BY-ID.
020400     MOVE 'N' TO WS-FOUND-SW.
020500     MOVE 1 TO BRD-REL-KEY.
020600     PERFORM 310-SCAN-ONE-BRAND THRU 310-EXIT
020700         UNTIL WS-FOUND OR BRD-REL-KEY >= BRD-NEXT-REL-KEY.
020800 300-EXIT.
020900     EXIT.
021000*
021100 310-SCAN-ONE-BRAND.
021200     READ BRDMSTR
021300         INVALID KEY
021400             ADD 1 TO BRD-REL-KEY
021410             GO TO 310-EXIT
021420     END-READ.
021600     IF BRD-BRAND-ID = WS-SEARCH-BRAND-ID AND BRD-ACTIVE
021700         MOVE 'Y' TO WS-FOUND-SW
021800     ELSE
021900         ADD 1 TO BRD-REL-KEY
022000     END-IF.
022100 310-EXIT.
022200     EXIT.
022300*
022400******************************************************************
022500*    800-OPEN-FILES -- OPENS BRDMSTR AND PRIMES BRD-NEXT-REL-KEY  *
022600*    BY SCANNING TO THE FIRST UNUSED RELATIVE SLOT.              *
022700******************************************************************
022800 800-OPEN-FILES.
022810     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
022900     OPEN I-O BRDMSTR.
023000     IF NOT BRD-FILE-OK AND NOT BRD-FILE-EOF
023100         OPEN OUTPUT BRDMSTR
023200         CLOSE BRDMSTR
023300         OPEN I-O BRDMSTR
023400     END-IF.
023500     MOVE 'Y' TO WS-FILE-OPEN-SW.
023600     MOVE 1 TO BRD-REL-KEY.
023700     MOVE 1 TO BRD-NEXT-REL-KEY.
023800     PERFORM 810-PRIME-NEXT-KEY THRU 810-EXIT
023900         UNTIL BRD-FILE-STATUS = '23'.
024100 800-EXIT.
024200     EXIT.
024300*
024400 810-PRIME-NEXT-KEY.
024500     READ BRDMSTR
024600         INVALID KEY
024700             MOVE '23' TO BRD-FILE-STATUS
024800             GO TO 810-EXIT
024900     END-READ.
025000     ADD 1 TO BRD-NEXT-REL-KEY.
025100     ADD 1 TO BRD-REL-KEY.
025200 810-EXIT.
025300     EXIT.
025400*
025500******************************************************************
025600*    890-CLOSE-FILES -- END-OF-JOB HOUSEKEEPING.                  *
025700******************************************************************
025800 890-CLOSE-FILES.
025900     IF WS-FILE-IS-OPEN
026000         CLOSE BRDMSTR
026100         MOVE 'N' TO WS-FILE-OPEN-SW
026200     END-IF.
026300 890-EXIT.
026400     EXIT.
