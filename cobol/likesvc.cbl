000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  LIKESVC                                       *
000500*                                                                *
000600*   FUNCTION   :  MAINTAINS THE PRODUCT-LIKE MASTER.  CALLED BY  *
000700*                 LOOPDRV FOR ADD-LIKE AND REMOVE-LIKE.  BOTH    *
000800*                 TRANSACTIONS ARE IDEMPOTENT -- LIKING A        *
000900*                 PRODUCT TWICE, OR UNLIKING SOMETHING NEVER     *
001000*                 LIKED, IS NOT AN ERROR.  CALLS PRODSVC         *
001100*                 (LOOKUP-PRODUCT) TO CONFIRM THE PRODUCT-ID     *
001200*                 EXISTS BEFORE RECORDING A LIKE.  OWNS          *
001300*                 LKEMSTR.                                       *
001400*                                                                *
001500******************************************************************
001600 PROGRAM-ID.  LIKESVC.
001700 AUTHOR.  T KOVACH.
001800 INSTALLATION.  LOOPERS DATA PROCESSING.
001900 DATE-WRITTEN.  05/06/91.
002000 DATE-COMPILED.
002100 SECURITY.  NON-CONFIDENTIAL.
002200*
002300*   CHANGE LOG.
002400*
002500*    DATE     BY    TICKET    DESCRIPTION
002600*    --------  ----  --------  --------------------------------
002700*    05/06/91  TLK   DP-0260   ORIGINAL VERSION -- ADD-LIKE AND
002800*                              REMOVE-LIKE OFF THE OVERNIGHT
002900*                              FAVORITES FEED.
003000*    06/30/93  TLK   DP-0402   LKE-NEXT-REL-KEY NOW PRIMED BY
003100*                              SCANNING TO END-OF-FILE ON THE
003200*                              FIRST CALL INSTEAD OF ASSUMING 1.
003300*    02/18/94  TLK   DP-0455   ADD-LIKE NOW CALLS PRODSVC TO
003400*                              CONFIRM THE PRODUCT-ID BEFORE A
003500*                              ROW IS WRITTEN -- WE WERE
003600*                              RECORDING LIKES AGAINST TYPOED
003700*                              PRODUCT-IDS THAT NEVER EXISTED.
003800*    11/11/96  MWS   DP-0560   CLOSE-ON-END-OF-JOB ADDED.
003900*    02/09/99  MWS   DP-0611   Y2K -- LKE-LIKED-DATE ALREADY
004000*                              FULL 4-DIGIT YEAR, VERIFIED.
004100*    08/15/01  DLP   DP-0688   REMOVE-LIKE ON A PAIR THAT WAS
004200*                              NEVER LIKED NOW RETURNS SVC-OK
004300*                              INSTEAD OF SVC-NOT-FOUND --
004400*                              MATCHES THE IDEMPOTENT BEHAVIOR
004500*                              ADD-LIKE ALREADY HAD.
004510*    09/12/01  DLP   DP-0708   WS-TODAY-DATE WAS NEVER LOADED --
004520*                              ADDED THE ACCEPT IN 800-OPEN-FILES.
004530*                              ALSO REMOVE-LIKE WAS TURNING A
004540*                              NOT-FOUND PRODUCT-ID INTO SVC-OK --
004550*                              THE PRODUCT CHECK MUST STILL FAIL
004560*                              EVEN ON REMOVE.  DP-0688 ABOVE
004570*                              ONLY COVERS A NEVER-LIKED PAIR ON
004580*                              A VALID PRODUCT, NOT THIS.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-390.
005000 OBJECT-COMPUTER.  IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS LKE-ID-CHARS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS LKE-DEBUG-ON
005500             OFF STATUS IS LKE-DEBUG-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT LKEMSTR
005900         ASSIGN TO LKEMSTR
006000         ORGANIZATION IS RELATIVE
006100         ACCESS MODE IS DYNAMIC
006200         RELATIVE KEY IS LKE-REL-KEY
006300         FILE STATUS IS LKE-FILE-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  LKEMSTR
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 49 CHARACTERS
006900     DATA RECORD IS LKE-MASTER-RECORD.
007000 COPY LKEREC.
007100 WORKING-STORAGE SECTION.
007200 01  WS-FILE-STATUS-CODES.
007300     05  LKE-FILE-STATUS             PIC X(02).
007400         88  LKE-FILE-OK             VALUE '00'.
007500         88  LKE-FILE-EOF            VALUE '10'.
007600     05  FILLER                      PIC X(08).
007700 77  LKE-REL-KEY                     PIC 9(08) COMP.
007800 77  LKE-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
007900 77  WS-SEARCH-MEMBER-ID             PIC 9(09) COMP-3.
008000 77  WS-SEARCH-PRODUCT-SURR          PIC 9(09) COMP-3.
008100 01  WS-SWITCHES.
008200     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
008300         88  WS-FIRST-CALL           VALUE 'Y'.
008400     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
008500         88  WS-FILE-IS-OPEN         VALUE 'Y'.
008600     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
008700         88  WS-FOUND                VALUE 'Y'.
008800     05  FILLER                      PIC X(08).
008900 01  WS-TODAY-DATE                   PIC 9(08) VALUE 0.
009000 01  WS-CALLED-PROGRAMS.
009100     05  WS-PRODSVC-NAME             PIC X(08) VALUE 'PRODSVC'.
009200     05  FILLER                      PIC X(08).
009300 COPY SVCIF REPLACING SVC-RESULT BY WS-PROD-RESULT
009400                      SVC-RESULT-CODE BY WS-PROD-RESULT-CODE
009500                      SVC-RESULT-MESSAGE BY WS-PROD-RESULT-MSG
009600                      SVC-OUT-ID BY WS-PROD-OUT-ID
009700                      SVC-OUT-AMOUNT BY WS-PROD-OUT-AMOUNT
009800                      SVC-OUT-SURROGATE BY WS-PROD-OUT-SURR
009900                      SVC-OUT-PRODUCT-NAME BY WS-PROD-OUT-PNAME
010000                      SVC-OUT-PRICE BY WS-PROD-OUT-PRICE.
010100 01  WS-PROD-LOOKUP-CODE                 PIC X(20) VALUE 'LOOKUP-PRODUCT'.
010150 77  WS-SAVE-PRODUCT-ID                  PIC X(20).
010200 LINKAGE SECTION.
010300 01  LK-TRAN-CODE                    PIC X(20).
010400 COPY TRANREC.
010500 COPY SVCIF.
010600 PROCEDURE DIVISION USING LK-TRAN-CODE, TRAN-RECORD, SVC-RESULT.
010700******************************************************************
010800*    000-MAIN-LINE -- ENTRY POINT FOR EVERY CALL TO THIS MODULE  *
010900******************************************************************
011000 000-MAIN-LINE.
011100     MOVE SPACE TO SVC-RESULT-MESSAGE.
011200     MOVE '00' TO SVC-RESULT-CODE.
011300     IF WS-FIRST-CALL
011400         PERFORM 800-OPEN-FILES THRU 800-EXIT
011500         MOVE 'N' TO WS-FIRST-CALL-SW
011600     END-IF.
011700     EVALUATE LK-TRAN-CODE
011800         WHEN 'END-OF-JOB'
011900             PERFORM 890-CLOSE-FILES THRU 890-EXIT
012000         WHEN 'ADD-LIKE'
012100             PERFORM 100-ADD-LIKE THRU 100-EXIT
012200         WHEN 'REMOVE-LIKE'
012300             PERFORM 200-REMOVE-LIKE THRU 200-EXIT
012400         WHEN OTHER
012500             MOVE '08' TO SVC-RESULT-CODE
012600             MOVE 'LIKESVC -- UNKNOWN TRAN CODE' TO SVC-RESULT-MESSAGE
012700     END-EVALUATE.
012800     GOBACK.
012900*
013000******************************************************************
013100*    100-ADD-LIKE -- IDEMPOTENT.  IF THE PAIR IS ALREADY LIKED   *
013200*    THIS IS A NO-OP SUCCESS.  OTHERWISE THE PRODUCT-ID IS       *
013300*    RESOLVED TO ITS SURROGATE VIA PRODSVC BEFORE THE ROW IS     *
013400*    WRITTEN.                                                    *
013500******************************************************************
013600 100-ADD-LIKE.
013700     MOVE TRN-LKE-REF-MEMBER-ID OF TRAN-RECORD TO WS-SEARCH-MEMBER-ID.
013800     PERFORM 400-RESOLVE-PRODUCT THRU 400-EXIT.
013900     IF NOT SVC-OK
014000         MOVE '04' TO SVC-RESULT-CODE
014100         MOVE 'ADD-LIKE -- PRODUCT-ID NOT FOUND' TO SVC-RESULT-MESSAGE
014200         GO TO 100-EXIT
014300     END-IF.
014400     PERFORM 300-FIND-LIKE-PAIR THRU 300-EXIT.
014500     IF WS-FOUND
014600         GO TO 100-EXIT
014700     END-IF.
014800     INITIALIZE LKE-MASTER-RECORD.
014900     MOVE WS-SEARCH-MEMBER-ID TO LKE-REF-MEMBER-ID.
015000     MOVE WS-SEARCH-PRODUCT-SURR TO LKE-REF-PRODUCT-ID.
015100     MOVE 'N' TO LKE-DELETED-FLAG.
015200     MOVE WS-TODAY-DATE TO LKE-LIKED-DATE.
015300     MOVE LKE-NEXT-REL-KEY TO LKE-REL-KEY.
015400     WRITE LKE-MASTER-RECORD
015500         INVALID KEY
015600             MOVE '08' TO SVC-RESULT-CODE
015700             MOVE 'ADD-LIKE -- WRITE FAILED' TO SVC-RESULT-MESSAGE
015800             GO TO 100-EXIT
015900     END-WRITE.
016000     ADD 1 TO LKE-NEXT-REL-KEY.
016100 100-EXIT.
016200     EXIT.
016300*
016400******************************************************************
016500*    200-REMOVE-LIKE -- THE PRODUCT-ID MUST STILL RESOLVE, EVEN    *
016600*    ON REMOVE (SVC-NOT-FOUND IF IT DOES NOT) -- BUT A PAIR THAT   *
016700*    IS NOT LIKED IS OTHERWISE IDEMPOTENT, SVC-OK, NO ROW CHANGED.*
016800******************************************************************
016900 200-REMOVE-LIKE.
017000     MOVE TRN-LKE-REF-MEMBER-ID OF TRAN-RECORD TO WS-SEARCH-MEMBER-ID.
017100     PERFORM 400-RESOLVE-PRODUCT THRU 400-EXIT.
017200     IF NOT SVC-OK
017300         MOVE 'REMOVE-LIKE -- PRODUCT-ID NOT FOUND' TO SVC-RESULT-MESSAGE
017400         GO TO 200-EXIT
017500     END-IF.
017600     PERFORM 300-FIND-LIKE-PAIR THRU 300-EXIT.
017700     IF NOT WS-FOUND
017800         GO TO 200-EXIT
017900     END-IF.
018000     MOVE 'Y' TO LKE-DELETED-FLAG.
018100     REWRITE LKE-MASTER-RECORD
018200         INVALID KEY
018300             MOVE '04' TO SVC-RESULT-CODE
018400             MOVE 'REMOVE-LIKE -- REWRITE FAILED' TO SVC-RESULT-MESSAGE
018500     END-REWRITE.
018600 200-EXIT.
018700     EXIT.
018800*
018900******************************************************************
019000*    300-FIND-LIKE-PAIR -- LINEAR SCAN OF LKEMSTR FOR A NON-     *
019100*    DELETED ROW MATCHING (WS-SEARCH-MEMBER-ID,                  *
019200*    WS-SEARCH-PRODUCT-SURR).                                    *
019300******************************************************************
019400 300-FIND-LIKE-PAIR.
019500     MOVE 'N' TO WS-FOUND-SW.
019600     MOVE 1 TO LKE-REL-KEY.
019700     PERFORM 310-SCAN-ONE-LIKE THRU 310-EXIT
019800         UNTIL WS-FOUND OR LKE-REL-KEY >= LKE-NEXT-REL-KEY.
019900 300-EXIT.
020000     EXIT.
020100*
020200 310-SCAN-ONE-LIKE.
020300     READ LKEMSTR
020400         INVALID KEY
020500             ADD 1 TO LKE-REL-KEY
020600             GO TO 310-EXIT
020700     END-READ.
020800     IF LKE-REF-MEMBER-ID = WS-SEARCH-MEMBER-ID
020900             AND LKE-REF-PRODUCT-ID = WS-SEARCH-PRODUCT-SURR
021000             AND LKE-ACTIVE
021100         MOVE 'Y' TO WS-FOUND-SW
021200     ELSE
021300         ADD 1 TO LKE-REL-KEY
021400     END-IF.
021500 310-EXIT.
021600     EXIT.
021700*
021800******************************************************************
021900*    400-RESOLVE-PRODUCT -- CALLS PRODSVC WITH A LOOKUP-PRODUCT  *
022000*    PSEUDO-TRANSACTION TO TURN THE TRANSACTION'S PRODUCT-ID     *
022100*    BUSINESS KEY INTO THE SURROGATE NUMBER STORED IN LKEREC.     *
022200******************************************************************
022300 400-RESOLVE-PRODUCT.
022350     MOVE TRN-LKE-PRODUCT-ID OF TRAN-RECORD TO WS-SAVE-PRODUCT-ID.
022400     MOVE SPACE TO TRAN-RECORD.
022500     MOVE WS-SAVE-PRODUCT-ID TO TRN-DPR-PRODUCT-ID.
022600     CALL WS-PRODSVC-NAME USING WS-PROD-LOOKUP-CODE,
022700         TRAN-RECORD, WS-PROD-RESULT.
022800     IF WS-PROD-RESULT-CODE = '00'
022900         MOVE WS-PROD-OUT-SURR TO WS-SEARCH-PRODUCT-SURR
023000     END-IF.
023100     MOVE WS-PROD-RESULT-CODE TO SVC-RESULT-CODE.
023200 400-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*    800-OPEN-FILES -- OPENS LKEMSTR AND PRIMES LKE-NEXT-REL-KEY  *
023700******************************************************************
023800 800-OPEN-FILES.
023810     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
023900     OPEN I-O LKEMSTR.
024000     IF NOT LKE-FILE-OK AND NOT LKE-FILE-EOF
024100         OPEN OUTPUT LKEMSTR
024200         CLOSE LKEMSTR
024300         OPEN I-O LKEMSTR
024400     END-IF.
024500     MOVE 'Y' TO WS-FILE-OPEN-SW.
024600     MOVE 1 TO LKE-REL-KEY.
024700     MOVE 1 TO LKE-NEXT-REL-KEY.
024800     PERFORM 810-PRIME-NEXT-KEY THRU 810-EXIT
024900         UNTIL LKE-FILE-STATUS = '23'.
025000 800-EXIT.
025100     EXIT.
025200*
025300 810-PRIME-NEXT-KEY.
025400     READ LKEMSTR
025500         INVALID KEY
025600             MOVE '23' TO LKE-FILE-STATUS
025700             GO TO 810-EXIT
025800     END-READ.
025900     ADD 1 TO LKE-NEXT-REL-KEY.
026000     ADD 1 TO LKE-REL-KEY.
026100 810-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500*    890-CLOSE-FILES -- END-OF-JOB HOUSEKEEPING.                  *
026600******************************************************************
026700 890-CLOSE-FILES.
026800     IF WS-FILE-IS-OPEN
026900         CLOSE LKEMSTR
027000         MOVE 'N' TO WS-FILE-OPEN-SW
027100     END-IF.
027200 890-EXIT.
027300     EXIT.
