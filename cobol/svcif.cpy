000100******************************************************************
000200*    SVCIF     --  LOOPERS SERVICE-PROGRAM CALL INTERFACE         *
000300*                                                                 *
000400*    COPIED INTO THE LINKAGE SECTION OF EVERY CALLED SERVICE      *
000500*    PROGRAM (BRANDSVC, PRODSVC, MEMBSVC, LIKESVC, ORDRSVC,       *
000600*    CPNSVC) AND INTO LOOPDRV'S WORKING-STORAGE WHEN IT BUILDS    *
000700*    THE CALL.  SVC-RESULT-CODE IS THE ONLY FIELD A CALLER MUST   *
000800*    TEST; THE REST ARE OUT FIELDS SOME TRANSACTIONS FILL IN.     *
000900******************************************************************
001000 01  SVC-RESULT.
001100     05  SVC-RESULT-CODE             PIC X(02).
001200         88  SVC-OK                  VALUE '00'.
001300         88  SVC-NOT-FOUND           VALUE '04'.
001400         88  SVC-BAD-REQUEST         VALUE '08'.
001500         88  SVC-CONFLICT            VALUE '12'.
001600         88  SVC-FORBIDDEN           VALUE '16'.
001700     05  SVC-RESULT-MESSAGE          PIC X(60).
001800     05  SVC-OUT-ID                  PIC X(36).
001900     05  SVC-OUT-AMOUNT              PIC S9(8)V99 COMP-3.
002000     05  SVC-OUT-SURROGATE           PIC 9(09)    COMP-3.
002100     05  SVC-OUT-PRODUCT-NAME        PIC X(100).
002200     05  SVC-OUT-PRICE               PIC S9(8)V99 COMP-3.
002300     05  FILLER                      PIC X(20).
