000100******************************************************************
000200*    OITREC    --  ORDER-ITEM MASTER RECORD                       *
000300*                                                                 *
000400*    RELATIVE FILE.  ONE ROW PER DISTINCT PRODUCT ON AN ORDER,    *
000500*    ALREADY AGGREGATED BY PRODUCT-ID.  OIT-PRODUCT-ID,           *
000600*    OIT-PRODUCT-NAME AND OIT-PRICE ARE SNAPSHOTS TAKEN AT        *
000700*    ORDER-CREATE TIME -- THEY DO NOT TRACK LATER CHANGES TO      *
000800*    THE PRODUCT MASTER.  OIT-ORDER-ID IS THE FK BACK TO          *
000900*    ORDREC; OIT-LINE-SEQ IS THE FK'S COUNTERPART LINE NUMBER.    *
001000******************************************************************
001100 01  OIT-MASTER-RECORD.
001200     05  OIT-ORDER-ITEM-ID           PIC X(36).
001300     05  OIT-ORDER-ID                PIC X(36).
001400     05  OIT-LINE-SEQ                PIC 9(02).
001500     05  OIT-PRODUCT-ID              PIC X(20).
001600     05  OIT-PRODUCT-NAME            PIC X(100).
001700     05  OIT-PRICE                   PIC S9(8)V99 COMP-3.
001800     05  OIT-QUANTITY                PIC S9(09)   COMP-3.
001900     05  OIT-TOTAL-PRICE             PIC S9(9)V99 COMP-3.
002000     05  FILLER                      PIC X(20).
