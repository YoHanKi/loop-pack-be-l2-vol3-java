000100******************************************************************
000200*    LKEREC    --  PRODUCT-LIKE MASTER RECORD                     *
000300*                                                                 *
000400*    RELATIVE FILE.  THE BUSINESS KEY IS THE PAIR                 *
000500*    (LKE-REF-MEMBER-ID, LKE-REF-PRODUCT-ID) -- THE MERE           *
000600*    PRESENCE OF A NON-DELETED ROW MEANS "LIKED".  LIKESVC         *
000700*    ENFORCES THE ONE-ROW-PER-PAIR RULE WITH A LINEAR SCAN;       *
000800*    THERE IS NO NATIVE UNIQUE INDEX ON A RELATIVE FILE.          *
000900******************************************************************
001000 01  LKE-MASTER-RECORD.
001100     05  LKE-REF-MEMBER-ID           PIC 9(09) COMP-3.
001200     05  LKE-REF-PRODUCT-ID          PIC 9(09) COMP-3.
001300     05  LKE-DELETED-FLAG            PIC X(01).
001400         88  LKE-DELETED             VALUE 'Y'.
001500         88  LKE-ACTIVE              VALUE 'N'.
001600     05  LKE-LIKED-DATE              PIC 9(08).
001700     05  LKE-LIKED-DATE-YMD REDEFINES LKE-LIKED-DATE.
001800         10  LKE-LIKED-YYYY          PIC 9(04).
001900         10  LKE-LIKED-MM            PIC 9(02).
002000         10  LKE-LIKED-DD            PIC 9(02).
002100     05  FILLER                      PIC X(30).
