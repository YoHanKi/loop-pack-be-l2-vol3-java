000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  CPNSVC                                        *
000500*                                                                *
000600*   FUNCTION   :  MAINTAINS THE COUPON-TEMPLATE AND USER-COUPON  *
000700*                 MASTERS.  CALLED BY LOOPDRV FOR CREATE-        *
000800*                 TEMPLATE, UPDATE-TEMPLATE, DELETE-TEMPLATE,    *
000900*                 ISSUE-COUPON, CALC-DISCOUNT, USE-COUPON AND    *
001000*                 RESTORE-COUPON.  SELF-CONTAINED -- DOES NOT    *
001100*                 CALL ANY OTHER SERVICE PROGRAM.  OWNS          *
001200*                 CPNMSTR AND UCPMSTR.                           *
001300*                                                                *
001400******************************************************************
001500 PROGRAM-ID.  CPNSVC.
001600 AUTHOR.  M SUTTON.
001700 INSTALLATION.  LOOPERS DATA PROCESSING.
001800 DATE-WRITTEN.  02/20/93.
001900 DATE-COMPILED.
002000 SECURITY.  NON-CONFIDENTIAL.
002100*
002200*   CHANGE LOG.
002300*
002400*    DATE     BY    TICKET    DESCRIPTION
002500*    --------  ----  --------  --------------------------------
002600*    02/20/93  TLK   DP-0392   ORIGINAL VERSION -- TEMPLATE
002700*                              MAINTENANCE AND COUPON ISSUE OFF
002800*                              THE OVERNIGHT PROMOTIONS FEED.
002900*    06/30/93  TLK   DP-0402   CPN-NEXT-REL-KEY AND UCP-NEXT-
003000*                              REL-KEY NOW PRIMED BY SCANNING TO
003100*                              END-OF-FILE ON THE FIRST CALL.
003200*    09/11/94  TLK   DP-0462   ISSUE-COUPON NOW REJECTS WITH
003300*                              CONFLICT WHEN THE TEMPLATE IS
003400*                              SOLD OUT OR THE MEMBER ALREADY
003500*                              HOLDS ONE FROM THIS TEMPLATE.
003600*    01/09/96  MWS   DP-0530   CALC-DISCOUNT FOR A RATE COUPON
003700*                              IS NOW TRUNCATED TO TWO DECIMALS
003800*                              INSTEAD OF ROUNDED -- FINANCE
003900*                              WANTS THE HOUSE TO NEVER GIVE
004000*                              AWAY A FRACTION OF A CENT MORE
004100*                              THAN THE STATED RATE.
004200*    11/11/96  MWS   DP-0560   CLOSE-ON-END-OF-JOB ADDED.
004300*    02/09/99  MWS   DP-0611   Y2K -- CPN-EXPIRED-DATE ALREADY
004400*                              FULL 4-DIGIT YEAR, VERIFIED.
004500*    08/15/01  DLP   DP-0690   RESTORE-COUPON ON A COUPON THAT
004600*                              IS ALREADY AVAILABLE NOW RETURNS
004700*                              SVC-OK INSTEAD OF SVC-CONFLICT.
004710*    09/10/01  DLP   DP-0707   WS-TODAY-DATE WAS NEVER LOADED --
004720*                              ADDED THE ACCEPT IN 800-OPEN-FILES.
004730*                              ALSO CALC-DISCOUNT WAS MISSING THE
004740*                              MEMBER-OWNERSHIP CHECK AND THE
004750*                              TEMPLATE-EXPIRED CHECK, AND WAS
004760*                              RETURNING CONFLICT INSTEAD OF BAD-
004770*                              REQUEST FOR ORDER-AMOUNT BELOW THE
004780*                              COUPON MINIMUM.  560-COMPUTE-
004790*                              DISCOUNT FIXED TO MATCH ISSUE-
004795*                              COUPON'S OWN REJECT SEQUENCE.
004796*    09/15/01  DLP   DP-0709   DP-0707'S MIN-ORDER-AMOUNT FIX NEVER
004797*                              ACTUALLY MADE IT INTO 560-COMPUTE-
004798*                              DISCOUNT -- MOVE WAS STILL '12'.
004810*                              CORRECTED TO '08' THIS TIME.  ALSO
004820*                              ADDED THE MISSING CREATE-TEMPLATE
004830*                              VALIDATION GATE (NAME, RATE<=100,
004840*                              TOTAL-QUANTITY>=1, EXPIRED-AT IN
004850*                              THE FUTURE) -- NONE OF THIS WAS
004860*                              EVER WIRED IN.
004862*    09/16/01  DLP   DP-0714   UPDATE-TEMPLATE NEVER CHECKED NAME
004864*                              FOR BLANK -- ADDED, MATCHING
004866*                              CREATE-TEMPLATE'S OWN CHECK.  ALSO
004868*                              REMOVED A TOTAL-QUANTITY-VS-ISSUED-
004870*                              QUANTITY REJECT THAT WAS NEVER PART
004872*                              OF THE SPEC FOR THIS TRANSACTION --
004874*                              UPDATE-TEMPLATE OVERWRITES THE FIVE
004876*                              FIELDS UNCONDITIONALLY ONCE FOUND.
004878*                              700-FIND-TEMPLATE-BY-ID WAS ALSO
004880*                              MATCHING A DELETED ROW -- 705-SCAN-
004882*                              ONE-TEMPLATE NOW REQUIRES CPN-ACTIVE
004884*                              THE SAME WAY BRANDSVC/PRODSVC'S OWN
004886*                              SCAN PARAGRAPHS DO, SO UPDATE AND
004888*                              DELETE BOTH REJECT A DELETED
004890*                              TEMPLATE-ID AS NOT-FOUND.
004900*    09/17/01  DLP   DP-0715   ISSUE-COUPON AND COMPUTE-DISCOUNT
004910*                              BOTH TESTED EXPIRED-DATE < TODAY TO
004920*                              CALL A TEMPLATE EXPIRED -- A COUPON
004930*                              EXPIRING TODAY STILL PASSED.  BOTH
004940*                              CHANGED TO EXPIRED-DATE NOT > TODAY,
004950*                              MATCHING CREATE-TEMPLATE'S OWN
004960*                              EXPIRED-AT-IN-THE-FUTURE TEST.
004970*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.  IBM-390.
008200 OBJECT-COMPUTER.  IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS CPN-ID-CHARS IS "0" THRU "9"
008600     UPSI-0 ON STATUS IS CPN-DEBUG-ON
008700             OFF STATUS IS CPN-DEBUG-OFF.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT CPNMSTR
009100         ASSIGN TO CPNMSTR
009200         ORGANIZATION IS RELATIVE
009300         ACCESS MODE IS DYNAMIC
009400         RELATIVE KEY IS CPN-REL-KEY
009500         FILE STATUS IS CPN-FILE-STATUS.
009600     SELECT UCPMSTR
009700         ASSIGN TO UCPMSTR
009800         ORGANIZATION IS RELATIVE
009900         ACCESS MODE IS DYNAMIC
010000         RELATIVE KEY IS UCP-REL-KEY
010100         FILE STATUS IS UCP-FILE-STATUS.
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  CPNMSTR
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 198 CHARACTERS
010700     DATA RECORD IS CPN-MASTER-RECORD.
010800 COPY CPNREC.
010900 FD  UCPMSTR
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 93 CHARACTERS
011200     DATA RECORD IS UCP-MASTER-RECORD.
011300 COPY UCPREC.
011400 WORKING-STORAGE SECTION.
011500 01  WS-FILE-STATUS-CODES.
011600     05  CPN-FILE-STATUS             PIC X(02).
011700         88  CPN-FILE-OK             VALUE '00'.
011800         88  CPN-FILE-EOF            VALUE '10'.
011900     05  UCP-FILE-STATUS             PIC X(02).
012000         88  UCP-FILE-OK             VALUE '00'.
012100         88  UCP-FILE-EOF            VALUE '10'.
012200     05  FILLER                      PIC X(08).
012300 77  CPN-REL-KEY                     PIC 9(08) COMP.
012400 77  CPN-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
012500 77  UCP-REL-KEY                     PIC 9(08) COMP.
012600 77  UCP-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
012700 77  WS-SEARCH-TEMPLATE-ID           PIC X(36).
012800 77  WS-SEARCH-COUPON-ID             PIC X(36).
012900 77  WS-SEARCH-MEMBER-ID             PIC 9(09) COMP-3.
013000 01  WS-SWITCHES.
013100     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
013200         88  WS-FIRST-CALL           VALUE 'Y'.
013300     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
013400         88  WS-FILE-IS-OPEN         VALUE 'Y'.
013500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
013600         88  WS-FOUND                VALUE 'Y'.
013700     05  FILLER                      PIC X(08).
013800 01  WS-TODAY-DATE                   PIC 9(08) VALUE 0.
013900 01  WS-TODAY-TIME                   PIC 9(06) VALUE 0.
014000 01  WS-DISCOUNT-WORK.
014100     05  WS-RAW-DISCOUNT             PIC S9(9)V9999 COMP-3.
014200     05  WS-ORIGINAL-AMOUNT          PIC S9(8)V99 COMP-3.
014250     05  FILLER                      PIC X(08).
014300 01  WS-PSEUDO-UUID-WORK.
014400     05  WS-UUID-PREFIX              PIC X(24) VALUE
014500         '00000000-0000-4000-8000-'.
014600     05  WS-UUID-SUFFIX              PIC 9(12).
014650     05  FILLER                      PIC X(08).
014700 LINKAGE SECTION.
014800 01  LK-TRAN-CODE                    PIC X(20).
014900 COPY TRANREC.
015000 COPY SVCIF.
015100 PROCEDURE DIVISION USING LK-TRAN-CODE, TRAN-RECORD, SVC-RESULT.
015200******************************************************************
015300*    000-MAIN-LINE -- ENTRY POINT FOR EVERY CALL TO THIS MODULE  *
015400******************************************************************
015500 000-MAIN-LINE.
015600     MOVE SPACE TO SVC-RESULT-MESSAGE.
015700     MOVE '00' TO SVC-RESULT-CODE.
015800     IF WS-FIRST-CALL
015900         PERFORM 800-OPEN-FILES THRU 800-EXIT
016000         MOVE 'N' TO WS-FIRST-CALL-SW
016100     END-IF.
016200     EVALUATE LK-TRAN-CODE
016300         WHEN 'END-OF-JOB'
016400             PERFORM 890-CLOSE-FILES THRU 890-EXIT
016500         WHEN 'CREATE-TEMPLATE'
016600             PERFORM 100-CREATE-TEMPLATE THRU 100-EXIT
016700         WHEN 'UPDATE-TEMPLATE'
016800             PERFORM 150-UPDATE-TEMPLATE THRU 150-EXIT
016900         WHEN 'DELETE-TEMPLATE'
017000             PERFORM 200-DELETE-TEMPLATE THRU 200-EXIT
017100         WHEN 'ISSUE-COUPON'
017200             PERFORM 300-ISSUE-COUPON THRU 300-EXIT
017300         WHEN 'CALC-DISCOUNT'
017400             PERFORM 560-COMPUTE-DISCOUNT THRU 560-EXIT
017500         WHEN 'USE-COUPON'
017600             PERFORM 600-USE-COUPON THRU 600-EXIT
017700         WHEN 'RESTORE-COUPON'
017800             PERFORM 650-RESTORE-COUPON THRU 650-EXIT
017900         WHEN OTHER
018000             MOVE '08' TO SVC-RESULT-CODE
018100             MOVE 'CPNSVC -- UNKNOWN TRAN CODE' TO SVC-RESULT-MESSAGE
018200     END-EVALUATE.
018300     GOBACK.
018400*
018500******************************************************************
018600*    100-CREATE-TEMPLATE -- NAME MUST NOT BE BLANK, A RATE VALUE  *
018610*    MAY NOT EXCEED 100 PERCENT, TOTAL-QUANTITY MUST BE AT LEAST  *
018620*    1, AND EXPIRED-AT MUST BE PRESENT AND STRICTLY IN THE        *
018630*    FUTURE -- ANY VIOLATION IS SVC-BAD-REQUEST.  CPN-TEMPLATE-ID *
018700*    IS A SYNTHETIC UUID BUILT FROM THE NEW ROW'S OWN RELATIVE    *
018800*    RECORD NUMBER.                                              *
018850******************************************************************
018900 100-CREATE-TEMPLATE.
018910     IF TRN-CTM-NAME OF TRAN-RECORD = SPACE
018920         MOVE '08' TO SVC-RESULT-CODE
018930         MOVE 'CREATE-TEMPLATE -- NAME IS BLANK' TO SVC-RESULT-MESSAGE
018940         GO TO 100-EXIT
018950     END-IF.
018960     IF TRN-CTM-COUPON-TYPE OF TRAN-RECORD = 'RATE'
018970             AND TRN-CTM-VALUE OF TRAN-RECORD > 100
018980         MOVE '08' TO SVC-RESULT-CODE
018990         MOVE 'CREATE-TEMPLATE -- RATE VALUE OVER 100 PERCENT'
018991             TO SVC-RESULT-MESSAGE
018992         GO TO 100-EXIT
018993     END-IF.
018994     IF TRN-CTM-TOTAL-QUANTITY OF TRAN-RECORD < 1
018995         MOVE '08' TO SVC-RESULT-CODE
018996         MOVE 'CREATE-TEMPLATE -- TOTAL-QUANTITY BELOW 1'
018997             TO SVC-RESULT-MESSAGE
018998         GO TO 100-EXIT
018999     END-IF.
019000     IF TRN-CTM-EXPIRED-DATE OF TRAN-RECORD = 0
019001             OR TRN-CTM-EXPIRED-DATE OF TRAN-RECORD NOT > WS-TODAY-DATE
019002         MOVE '08' TO SVC-RESULT-CODE
019003         MOVE 'CREATE-TEMPLATE -- EXPIRED-AT MUST BE PRESENT AND FUTURE'
019004             TO SVC-RESULT-MESSAGE
019005         GO TO 100-EXIT
019006     END-IF.
019010     INITIALIZE CPN-MASTER-RECORD.
019100     MOVE CPN-NEXT-REL-KEY TO CPN-REL-KEY.
019200     MOVE CPN-REL-KEY TO WS-UUID-SUFFIX.
019300     MOVE WS-UUID-PREFIX TO CPN-TEMPLATE-ID (1:24).
019400     MOVE WS-UUID-SUFFIX TO CPN-TEMPLATE-ID (25:12).
019500     MOVE TRN-CTM-NAME OF TRAN-RECORD TO CPN-NAME.
019600     MOVE TRN-CTM-COUPON-TYPE OF TRAN-RECORD TO CPN-COUPON-TYPE.
019700     MOVE TRN-CTM-VALUE OF TRAN-RECORD TO CPN-VALUE.
019800     MOVE TRN-CTM-MIN-ORDER-AMT OF TRAN-RECORD TO CPN-MIN-ORDER-AMOUNT.
019900     MOVE TRN-CTM-EXPIRED-DATE OF TRAN-RECORD TO CPN-EXPIRED-DATE.
020000     MOVE TRN-CTM-EXPIRED-TIME OF TRAN-RECORD TO CPN-EXPIRED-TIME.
020100     MOVE TRN-CTM-TOTAL-QUANTITY OF TRAN-RECORD TO CPN-TOTAL-QUANTITY.
020200     MOVE 0 TO CPN-ISSUED-QUANTITY.
020300     MOVE 'N' TO CPN-DELETED-FLAG.
020400     WRITE CPN-MASTER-RECORD
020500         INVALID KEY
020600             MOVE '08' TO SVC-RESULT-CODE
020700             MOVE 'CREATE-TEMPLATE -- WRITE FAILED' TO SVC-RESULT-MESSAGE
020800             GO TO 100-EXIT
020900     END-WRITE.
021000     ADD 1 TO CPN-NEXT-REL-KEY.
021100     MOVE CPN-TEMPLATE-ID TO SVC-OUT-ID.
021200 100-EXIT.
021300     EXIT.
021400*
021500******************************************************************
021600*    150-UPDATE-TEMPLATE -- MUST EXIST (AND NOT ALREADY BE         *
021650*    DELETED) AND NAME MUST NOT BE BLANK.  NO RE-VALIDATION OF     *
021670*    THE RATE<=100 OR TOTAL-QUANTITY>=1 RULES IS DONE HERE -- THE  *
021680*    REFERENCE IMPLEMENTATION OVERWRITES TOTAL-QUANTITY AS GIVEN,  *
021690*    EVEN BELOW CPN-ISSUED-QUANTITY, SO WE MATCH IT AS-IS.         *
021800******************************************************************
021900 150-UPDATE-TEMPLATE.
022000     MOVE TRN-UTM-TEMPLATE-ID OF TRAN-RECORD TO WS-SEARCH-TEMPLATE-ID.
022100     PERFORM 700-FIND-TEMPLATE-BY-ID THRU 700-EXIT.
022200     IF NOT WS-FOUND
022300         MOVE '04' TO SVC-RESULT-CODE
022400         MOVE 'UPDATE-TEMPLATE -- TEMPLATE-ID NOT FOUND'
022500             TO SVC-RESULT-MESSAGE
022600         GO TO 150-EXIT
022700     END-IF.
022800     IF TRN-UTM-NAME OF TRAN-RECORD = SPACE
022900         MOVE '08' TO SVC-RESULT-CODE
023000         MOVE 'UPDATE-TEMPLATE -- NAME IS BLANK'
023100             TO SVC-RESULT-MESSAGE
023200         GO TO 150-EXIT
023300     END-IF.
023400     MOVE TRN-UTM-NAME OF TRAN-RECORD TO CPN-NAME.
023500     MOVE TRN-UTM-VALUE OF TRAN-RECORD TO CPN-VALUE.
023600     MOVE TRN-UTM-MIN-ORDER-AMT OF TRAN-RECORD TO CPN-MIN-ORDER-AMOUNT.
023700     MOVE TRN-UTM-EXPIRED-DATE OF TRAN-RECORD TO CPN-EXPIRED-DATE.
023800     MOVE TRN-UTM-EXPIRED-TIME OF TRAN-RECORD TO CPN-EXPIRED-TIME.
023900     MOVE TRN-UTM-TOTAL-QUANTITY OF TRAN-RECORD TO CPN-TOTAL-QUANTITY.
024000     REWRITE CPN-MASTER-RECORD
024100         INVALID KEY
024200             MOVE '04' TO SVC-RESULT-CODE
024300             MOVE 'UPDATE-TEMPLATE -- REWRITE FAILED' TO SVC-RESULT-MESSAGE
024400     END-REWRITE.
024500 150-EXIT.
024600     EXIT.
024700*
024800******************************************************************
024900*    200-DELETE-TEMPLATE -- MUST EXIST.  SOFT DELETE ONLY; DOES   *
025000*    NOT TOUCH COUPONS ALREADY ISSUED FROM IT.                    *
025100******************************************************************
025200 200-DELETE-TEMPLATE.
025300     MOVE TRN-DTM-TEMPLATE-ID OF TRAN-RECORD TO WS-SEARCH-TEMPLATE-ID.
025400     PERFORM 700-FIND-TEMPLATE-BY-ID THRU 700-EXIT.
025500     IF NOT WS-FOUND
025600         MOVE '04' TO SVC-RESULT-CODE
025700         MOVE 'DELETE-TEMPLATE -- TEMPLATE-ID NOT FOUND'
025800             TO SVC-RESULT-MESSAGE
025900         GO TO 200-EXIT
026000     END-IF.
026100     MOVE 'Y' TO CPN-DELETED-FLAG.
026200     REWRITE CPN-MASTER-RECORD
026300         INVALID KEY
026400             MOVE '04' TO SVC-RESULT-CODE
026500             MOVE 'DELETE-TEMPLATE -- REWRITE FAILED' TO SVC-RESULT-MESSAGE
026600     END-REWRITE.
026700 200-EXIT.
026800     EXIT.
026900*
027000******************************************************************
027100*    300-ISSUE-COUPON -- REJECTS IF THE TEMPLATE IS MISSING,      *
027200*    DELETED, EXPIRED, SOLD OUT, OR IF THE MEMBER ALREADY HOLDS   *
027300*    A COUPON FROM THIS TEMPLATE.                                 *
027400******************************************************************
027500 300-ISSUE-COUPON.
027600     MOVE TRN-ISS-TEMPLATE-ID OF TRAN-RECORD TO WS-SEARCH-TEMPLATE-ID.
027700     PERFORM 700-FIND-TEMPLATE-BY-ID THRU 700-EXIT.
027800     IF NOT WS-FOUND
027900         MOVE '04' TO SVC-RESULT-CODE
028000         MOVE 'ISSUE-COUPON -- TEMPLATE-ID NOT FOUND' TO SVC-RESULT-MESSAGE
028100         GO TO 300-EXIT
028200     END-IF.
028300     IF CPN-EXPIRED-DATE NOT > WS-TODAY-DATE
028400         MOVE '12' TO SVC-RESULT-CODE
028500         MOVE 'ISSUE-COUPON -- TEMPLATE IS EXPIRED' TO SVC-RESULT-MESSAGE
028600         GO TO 300-EXIT
028700     END-IF.
028800     IF CPN-ISSUED-QUANTITY >= CPN-TOTAL-QUANTITY
028900         MOVE '12' TO SVC-RESULT-CODE
029000         MOVE 'ISSUE-COUPON -- TEMPLATE IS SOLD OUT' TO SVC-RESULT-MESSAGE
029100         GO TO 300-EXIT
029200     END-IF.
029300     MOVE TRN-ISS-REF-MEMBER-ID OF TRAN-RECORD TO WS-SEARCH-MEMBER-ID.
029400     PERFORM 730-FIND-ISSUED-PAIR THRU 730-EXIT.
029500     IF WS-FOUND
029600         MOVE '12' TO SVC-RESULT-CODE
029700         MOVE 'ISSUE-COUPON -- MEMBER ALREADY HOLDS THIS TEMPLATE'
029800             TO SVC-RESULT-MESSAGE
029900         GO TO 300-EXIT
030000     END-IF.
030100     INITIALIZE UCP-MASTER-RECORD.
030200     MOVE UCP-NEXT-REL-KEY TO UCP-REL-KEY.
030300     MOVE UCP-REL-KEY TO WS-UUID-SUFFIX.
030400     MOVE WS-UUID-PREFIX TO UCP-USER-COUPON-ID (1:24).
030500     MOVE WS-UUID-SUFFIX TO UCP-USER-COUPON-ID (25:12).
030600     MOVE WS-SEARCH-MEMBER-ID TO UCP-REF-MEMBER-ID.
030700     MOVE CPN-REL-KEY TO UCP-REF-COUPON-TEMPLATE-ID.
030800     MOVE 'AVAILABLE' TO UCP-STATUS.
030900     MOVE WS-TODAY-DATE TO UCP-ISSUED-DATE.
031000     WRITE UCP-MASTER-RECORD
031100         INVALID KEY
031200             MOVE '08' TO SVC-RESULT-CODE
031300             MOVE 'ISSUE-COUPON -- WRITE FAILED' TO SVC-RESULT-MESSAGE
031400             GO TO 300-EXIT
031500     END-WRITE.
031600     ADD 1 TO UCP-NEXT-REL-KEY.
031700     ADD 1 TO CPN-ISSUED-QUANTITY.
031800     REWRITE CPN-MASTER-RECORD.
031900     MOVE UCP-USER-COUPON-ID TO SVC-OUT-ID.
032000 300-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400*    560-COMPUTE-DISCOUNT -- FIXED TEMPLATES DISCOUNT THE LESSER OF  *
032500*    THE TEMPLATE'S VALUE AND THE ORDER AMOUNT; RATE TEMPLATES    *
032600*    DISCOUNT VALUE PERCENT OF THE ORDER AMOUNT, TRUNCATED (NOT   *
032700*    ROUNDED) TO TWO DECIMALS -- SEE DP-0530 ABOVE.  DOES NOT     *
032800*    CHANGE EITHER MASTER -- THIS IS A PURE CALCULATION CALL.     *
032900******************************************************************
033000 560-COMPUTE-DISCOUNT.
033100     MOVE TRN-CDS-USER-COUPON-ID OF TRAN-RECORD TO WS-SEARCH-COUPON-ID.
033200     PERFORM 710-FIND-COUPON-BY-ID THRU 710-EXIT.
033300     IF NOT WS-FOUND
033400         MOVE '04' TO SVC-RESULT-CODE
033500         MOVE 'CALC-DISCOUNT -- USER-COUPON-ID NOT FOUND'
033600             TO SVC-RESULT-MESSAGE
033700         GO TO 560-EXIT
033800     END-IF.
033810     MOVE TRN-CDS-REF-MEMBER-ID OF TRAN-RECORD TO WS-SEARCH-MEMBER-ID.
033820     IF UCP-REF-MEMBER-ID NOT = WS-SEARCH-MEMBER-ID
033830         MOVE '16' TO SVC-RESULT-CODE
033840         MOVE 'CALC-DISCOUNT -- COUPON DOES NOT BELONG TO THIS MEMBER'
033850             TO SVC-RESULT-MESSAGE
033860         GO TO 560-EXIT
033870     END-IF.
033900     IF NOT UCP-STATUS-AVAILABLE
034000         MOVE '12' TO SVC-RESULT-CODE
034100         MOVE 'CALC-DISCOUNT -- COUPON IS NOT AVAILABLE'
034200             TO SVC-RESULT-MESSAGE
034300         GO TO 560-EXIT
034400     END-IF.
034500     MOVE UCP-REF-COUPON-TEMPLATE-ID TO CPN-REL-KEY.
034600     READ CPNMSTR
034700         INVALID KEY
034800             MOVE '04' TO SVC-RESULT-CODE
034900             MOVE 'CALC-DISCOUNT -- TEMPLATE RECORD MISSING'
035000                 TO SVC-RESULT-MESSAGE
035100             GO TO 560-EXIT
035200     END-READ.
035210     IF CPN-EXPIRED-DATE NOT > WS-TODAY-DATE
035220         MOVE '12' TO SVC-RESULT-CODE
035230         MOVE 'CALC-DISCOUNT -- TEMPLATE IS EXPIRED' TO SVC-RESULT-MESSAGE
035240         GO TO 560-EXIT
035250     END-IF.
035300     MOVE TRN-CDS-ORIGINAL-AMT OF TRAN-RECORD TO WS-ORIGINAL-AMOUNT.
035400     IF WS-ORIGINAL-AMOUNT < CPN-MIN-ORDER-AMOUNT
035500         MOVE '08' TO SVC-RESULT-CODE
035600         MOVE 'CALC-DISCOUNT -- ORDER AMOUNT BELOW COUPON MINIMUM'
035700             TO SVC-RESULT-MESSAGE
035800         GO TO 560-EXIT
035900     END-IF.
036000     IF CPN-TYPE-FIXED
036100         IF CPN-VALUE < WS-ORIGINAL-AMOUNT
036200             MOVE CPN-VALUE TO SVC-OUT-AMOUNT
036300         ELSE
036400             MOVE WS-ORIGINAL-AMOUNT TO SVC-OUT-AMOUNT
036500         END-IF
036600     ELSE
036700         COMPUTE WS-RAW-DISCOUNT =
036800             (WS-ORIGINAL-AMOUNT * CPN-VALUE) / 100
036900         MOVE WS-RAW-DISCOUNT TO SVC-OUT-AMOUNT
037000     END-IF.
037100 560-EXIT.
037200     EXIT.
037300*
037400******************************************************************
037500*    600-USE-COUPON -- AVAILABLE TO USED IS THE ONLY LEGAL        *
037600*    TRANSITION.                                                  *
037700******************************************************************
037800 600-USE-COUPON.
037900     MOVE TRN-USC-USER-COUPON-ID OF TRAN-RECORD TO WS-SEARCH-COUPON-ID.
038000     PERFORM 710-FIND-COUPON-BY-ID THRU 710-EXIT.
038100     IF NOT WS-FOUND
038200         MOVE '04' TO SVC-RESULT-CODE
038300         MOVE 'USE-COUPON -- USER-COUPON-ID NOT FOUND'
038400             TO SVC-RESULT-MESSAGE
038500         GO TO 600-EXIT
038600     END-IF.
038700     IF NOT UCP-STATUS-AVAILABLE
038800         MOVE '12' TO SVC-RESULT-CODE
038900         MOVE 'USE-COUPON -- COUPON IS NOT AVAILABLE' TO SVC-RESULT-MESSAGE
039000         GO TO 600-EXIT
039100     END-IF.
039200     MOVE 'USED' TO UCP-STATUS.
039300     REWRITE UCP-MASTER-RECORD
039400         INVALID KEY
039500             MOVE '04' TO SVC-RESULT-CODE
039600             MOVE 'USE-COUPON -- REWRITE FAILED' TO SVC-RESULT-MESSAGE
039700     END-REWRITE.
039800 600-EXIT.
039900     EXIT.
040000*
040100******************************************************************
040200*    650-RESTORE-COUPON -- USED BACK TO AVAILABLE.  AVAILABLE TO  *
040300*    AVAILABLE IS A NO-OP SUCCESS (E.G. A CANCELED ORDER WHOSE    *
040400*    COUPON WAS NEVER ACTUALLY MARKED USED).                     *
040500******************************************************************
040600 650-RESTORE-COUPON.
040700     MOVE TRN-USC-USER-COUPON-ID OF TRAN-RECORD TO WS-SEARCH-COUPON-ID.
040800     PERFORM 710-FIND-COUPON-BY-ID THRU 710-EXIT.
040900     IF NOT WS-FOUND
041000         MOVE '04' TO SVC-RESULT-CODE
041100         MOVE 'RESTORE-COUPON -- USER-COUPON-ID NOT FOUND'
041200             TO SVC-RESULT-MESSAGE
041300         GO TO 650-EXIT
041400     END-IF.
041500     IF UCP-STATUS-AVAILABLE
041600         GO TO 650-EXIT
041700     END-IF.
041800     MOVE 'AVAILABLE' TO UCP-STATUS.
041900     REWRITE UCP-MASTER-RECORD
042000         INVALID KEY
042100             MOVE '04' TO SVC-RESULT-CODE
042200             MOVE 'RESTORE-COUPON -- REWRITE FAILED' TO SVC-RESULT-MESSAGE
042300     END-REWRITE.
042400 650-EXIT.
042500     EXIT.
042600*
042700******************************************************************
042800*    700-FIND-TEMPLATE-BY-ID -- LINEAR SCAN OF CPNMSTR BY         *
042850*    RELATIVE KEY FOR AN ACTIVE (NOT DELETED) ROW MATCHING        *
042900*    WS-SEARCH-TEMPLATE-ID.                                       *
043000******************************************************************
043100 700-FIND-TEMPLATE-BY-ID.
043200     MOVE 'N' TO WS-FOUND-SW.
043300     MOVE 1 TO CPN-REL-KEY.
043400     PERFORM 705-SCAN-ONE-TEMPLATE THRU 705-EXIT
043500         UNTIL WS-FOUND OR CPN-REL-KEY >= CPN-NEXT-REL-KEY.
043600 700-EXIT.
043700     EXIT.
043800*
043900 705-SCAN-ONE-TEMPLATE.
044000     READ CPNMSTR
044100         INVALID KEY
044200             ADD 1 TO CPN-REL-KEY
044300             GO TO 705-EXIT
044400     END-READ.
044500     IF CPN-TEMPLATE-ID = WS-SEARCH-TEMPLATE-ID AND CPN-ACTIVE
044600         MOVE 'Y' TO WS-FOUND-SW
044700     ELSE
044800         ADD 1 TO CPN-REL-KEY
044900     END-IF.
045000 705-EXIT.
045100     EXIT.
045200*
045300******************************************************************
045400*    710-FIND-COUPON-BY-ID -- LINEAR SCAN OF UCPMSTR BY RELATIVE  *
045500*    KEY FOR A ROW MATCHING WS-SEARCH-COUPON-ID.                  *
045600******************************************************************
045700 710-FIND-COUPON-BY-ID.
045800     MOVE 'N' TO WS-FOUND-SW.
045900     MOVE 1 TO UCP-REL-KEY.
046000     PERFORM 715-SCAN-ONE-COUPON THRU 715-EXIT
046100         UNTIL WS-FOUND OR UCP-REL-KEY >= UCP-NEXT-REL-KEY.
046200 710-EXIT.
046300     EXIT.
046400*
046500 715-SCAN-ONE-COUPON.
046600     READ UCPMSTR
046700         INVALID KEY
046800             ADD 1 TO UCP-REL-KEY
046900             GO TO 715-EXIT
047000     END-READ.
047100     IF UCP-USER-COUPON-ID = WS-SEARCH-COUPON-ID
047200         MOVE 'Y' TO WS-FOUND-SW
047300     ELSE
047400         ADD 1 TO UCP-REL-KEY
047500     END-IF.
047600 715-EXIT.
047700     EXIT.
047800*
047900******************************************************************
048000*    730-FIND-ISSUED-PAIR -- LINEAR SCAN OF UCPMSTR LOOKING FOR   *
048100*    AN EXISTING ROW FOR (WS-SEARCH-MEMBER-ID, CPN-REL-KEY) --    *
048200*    USED TO ENFORCE "ONE COUPON PER MEMBER PER TEMPLATE".        *
048300******************************************************************
048400 730-FIND-ISSUED-PAIR.
048500     MOVE 'N' TO WS-FOUND-SW.
048600     MOVE 1 TO UCP-REL-KEY.
048700     PERFORM 735-SCAN-ONE-PAIR THRU 735-EXIT
048800         UNTIL WS-FOUND OR UCP-REL-KEY >= UCP-NEXT-REL-KEY.
048900 730-EXIT.
049000     EXIT.
049100*
049200 735-SCAN-ONE-PAIR.
049300     READ UCPMSTR
049400         INVALID KEY
049500             ADD 1 TO UCP-REL-KEY
049600             GO TO 735-EXIT
049700     END-READ.
049800     IF UCP-REF-MEMBER-ID = WS-SEARCH-MEMBER-ID
049900             AND UCP-REF-COUPON-TEMPLATE-ID = CPN-REL-KEY
050000         MOVE 'Y' TO WS-FOUND-SW
050100     ELSE
050200         ADD 1 TO UCP-REL-KEY
050300     END-IF.
050400 735-EXIT.
050500     EXIT.
050600*
050700******************************************************************
050800*    800-OPEN-FILES -- OPENS CPNMSTR AND UCPMSTR AND PRIMES       *
050900*    BOTH NEXT-REL-KEY COUNTERS.                                  *
051000******************************************************************
051100 800-OPEN-FILES.
051110     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
051200     OPEN I-O CPNMSTR.
051300     IF NOT CPN-FILE-OK AND NOT CPN-FILE-EOF
051400         OPEN OUTPUT CPNMSTR
051500         CLOSE CPNMSTR
051600         OPEN I-O CPNMSTR
051700     END-IF.
051800     OPEN I-O UCPMSTR.
051900     IF NOT UCP-FILE-OK AND NOT UCP-FILE-EOF
052000         OPEN OUTPUT UCPMSTR
052100         CLOSE UCPMSTR
052200         OPEN I-O UCPMSTR
052300     END-IF.
052400     MOVE 'Y' TO WS-FILE-OPEN-SW.
052500     MOVE 1 TO CPN-REL-KEY.
052600     MOVE 1 TO CPN-NEXT-REL-KEY.
052700     PERFORM 810-PRIME-TEMPLATE-KEY THRU 810-EXIT
052800         UNTIL CPN-FILE-STATUS = '23'.
052900     MOVE 1 TO UCP-REL-KEY.
053000     MOVE 1 TO UCP-NEXT-REL-KEY.
053100     PERFORM 820-PRIME-COUPON-KEY THRU 820-EXIT
053200         UNTIL UCP-FILE-STATUS = '23'.
053300 800-EXIT.
053400     EXIT.
053500*
053600 810-PRIME-TEMPLATE-KEY.
053700     READ CPNMSTR
053800         INVALID KEY
053900             MOVE '23' TO CPN-FILE-STATUS
054000             GO TO 810-EXIT
054100     END-READ.
054200     ADD 1 TO CPN-NEXT-REL-KEY.
054300     ADD 1 TO CPN-REL-KEY.
054400 810-EXIT.
054500     EXIT.
054600*
054700 820-PRIME-COUPON-KEY.
054800     READ UCPMSTR
054900         INVALID KEY
055000             MOVE '23' TO UCP-FILE-STATUS
055100             GO TO 820-EXIT
055200     END-READ.
055300     ADD 1 TO UCP-NEXT-REL-KEY.
055400     ADD 1 TO UCP-REL-KEY.
055500 820-EXIT.
055600     EXIT.
055700*
055800******************************************************************
055900*    890-CLOSE-FILES -- END-OF-JOB HOUSEKEEPING.                  *
056000******************************************************************
056100 890-CLOSE-FILES.
056200     IF WS-FILE-IS-OPEN
056300         CLOSE CPNMSTR
056400         CLOSE UCPMSTR
056500         MOVE 'N' TO WS-FILE-OPEN-SW
056600     END-IF.
056700 890-EXIT.
056800     EXIT.
