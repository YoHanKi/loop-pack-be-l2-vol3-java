000100******************************************************************
000200*    MBRREC    --  MEMBER MASTER RECORD                           *
000300*                                                                 *
000400*    RELATIVE FILE.  MBR-REL-KEY IS THE MEMBER'S SURROGATE        *
000500*    NUMBER -- CARRIED AS REF-MEMBER-ID IN LIKE, ORDER AND        *
000600*    USER-COUPON RECORDS.  MBR-PASSWORD-HASH IS OPAQUE TO THIS    *
000700*    SHOP -- WE STORE WHATEVER MEMBSVC PUT THERE AND NEVER        *
000800*    INTERPRET IT.                                                *
000900******************************************************************
001000 01  MBR-MASTER-RECORD.
001100     05  MBR-MEMBER-ID               PIC X(10).
001200     05  MBR-PASSWORD-HASH           PIC X(64).
001300     05  MBR-EMAIL                   PIC X(100).
001400     05  MBR-BIRTH-DATE              PIC 9(08).
001500     05  MBR-BIRTH-DATE-YMD REDEFINES MBR-BIRTH-DATE.
001600         10  MBR-BIRTH-YYYY          PIC 9(04).
001700         10  MBR-BIRTH-MM            PIC 9(02).
001800         10  MBR-BIRTH-DD            PIC 9(02).
001900     05  MBR-NAME                    PIC X(50).
002000     05  MBR-GENDER                  PIC X(01).
002100         88  MBR-GENDER-MALE         VALUE 'M'.
002200         88  MBR-GENDER-FEMALE       VALUE 'F'.
002300     05  FILLER                      PIC X(20).
