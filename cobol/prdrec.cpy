000100******************************************************************
000200*    PRDREC    --  PRODUCT MASTER RECORD                          *
000300*                                                                 *
000400*    RELATIVE FILE.  PRD-REL-KEY (RELATIVE RECORD NUMBER) IS THE  *
000500*    PRODUCT'S SURROGATE NUMBER -- THIS IS THE VALUE LIKESVC AND  *
000600*    ORDRSVC CARRY AS REF-PRODUCT-ID WHEN THEY SNAPSHOT A LINE.   *
000700*    PRD-BRAND-ID HOLDS THE BRAND'S BUSINESS KEY, NOT ITS         *
000800*    SURROGATE -- SEE SPEC NOTE IN PRODSVC 410-VALIDATE-BRAND.    *
000900******************************************************************
001000 01  PRD-MASTER-RECORD.
001100     05  PRD-PRODUCT-ID              PIC X(20).
001200     05  PRD-BRAND-ID                PIC X(10).
001300     05  PRD-PRODUCT-NAME            PIC X(100).
001400     05  PRD-PRICE                   PIC S9(8)V99 COMP-3.
001500     05  PRD-STOCK-QUANTITY          PIC S9(09)   COMP-3.
001600     05  PRD-DELETED-FLAG            PIC X(01).
001700         88  PRD-DELETED             VALUE 'Y'.
001800         88  PRD-ACTIVE              VALUE 'N'.
001900     05  PRD-CHANGED-DATE            PIC 9(08).
002000     05  FILLER                      PIC X(27).
