000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  MEMBSVC                                       *
000500*                                                                *
000600*   FUNCTION   :  MAINTAINS THE MEMBER MASTER.  CALLED BY        *
000700*                 LOOPDRV FOR THE REGISTER-MEMBER TRANSACTION.   *
000800*                 ENFORCES THE SIGN-UP EDITS -- PASSWORD         *
000900*                 STRENGTH AND BIRTH-DATE-IN-PASSWORD, EMAIL     *
001000*                 SHAPE, GENDER CODE -- AND MEMBER-ID            *
001100*                 UNIQUENESS.  OWNS MBRMSTR.                     *
001200*                                                                *
001300******************************************************************
001400 PROGRAM-ID.  MEMBSVC.
001500 AUTHOR.  R HOLLOWAY.
001600 INSTALLATION.  LOOPERS DATA PROCESSING.
001700 DATE-WRITTEN.  04/19/89.
001800 DATE-COMPILED.
001900 SECURITY.  NON-CONFIDENTIAL.
002000*
002100*   CHANGE LOG.
002200*
002300*    DATE     BY    TICKET    DESCRIPTION
002400*    --------  ----  --------  --------------------------------
002500*    04/19/89  RH    DP-0121   ORIGINAL VERSION -- MEMBER
002600*                              REGISTRATION OFF THE OVERNIGHT
002700*                              SIGN-UP FEED.
002800*    11/03/90  RH    DP-0209   ADDED THE PASSWORD-STRENGTH EDIT
002900*                              (LENGTH, MIXED CASE, DIGIT,
003000*                              SPECIAL CHARACTER).
003100*    07/14/91  TLK   DP-0255   REJECT A PASSWORD THAT CONTAINS
003200*                              THE MEMBER'S OWN BIRTH DATE, IN
003300*                              FULL, AS MMDD, OR AS THE YEAR
003400*                              ALONE -- TOO MANY ACCOUNTS WERE
003500*                              BEING GUESSED.
003600*    06/30/93  TLK   DP-0402   MBR-NEXT-REL-KEY NOW PRIMED BY
003700*                              SCANNING TO END-OF-FILE ON THE
003800*                              FIRST CALL INSTEAD OF ASSUMING 1.
003900*    02/11/95  TLK   DP-0483   EMAIL IS NOW FOLDED TO LOWER CASE
004000*                              BEFORE IT IS STORED, AND MUST
004100*                              CONTAIN EXACTLY ONE "@" AND A
004200*                              "." SOMEWHERE AFTER IT.
004300*    11/11/96  MWS   DP-0560   CLOSE-ON-END-OF-JOB ADDED.
004400*    02/09/99  MWS   DP-0611   Y2K -- MBR-BIRTH-DATE ALREADY
004500*                              FULL 4-DIGIT YEAR, VERIFIED.
004600*    08/15/01  DLP   DP-0691   DUPLICATE MEMBER-ID NOW COMES
004700*                              BACK AS SVC-BAD-REQUEST, NOT
004800*                              SVC-CONFLICT, TO MATCH THE WAY
004900*                              THE OLD ON-LINE SIGN-UP SCREEN
005000*                              ALWAYS REPORTED IT -- DO NOT
005100*                              "FIX" THIS, IT IS INTENTIONAL.
005110*    09/15/01  DLP   DP-0711   WS-TODAY-DATE WAS NEVER LOADED --
005120*                              ADDED THE ACCEPT IN 800-OPEN-FILES.
005130*                              ALSO ADDED 140-EDIT-BIRTH-DATE-
005140*                              BOUNDS -- BIRTH-DATE WAS NEVER
005150*                              CHECKED AGAINST TODAY OR AGAINST
005160*                              THE 130-YEAR FLOOR.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS MBR-UPPER-CHARS IS "A" THRU "Z"
006000     CLASS MBR-LOWER-CHARS IS "a" THRU "z"
006100     CLASS MBR-DIGIT-CHARS IS "0" THRU "9"
006200     UPSI-0 ON STATUS IS MBR-DEBUG-ON
006300             OFF STATUS IS MBR-DEBUG-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT MBRMSTR
006700         ASSIGN TO MBRMSTR
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS DYNAMIC
007000         RELATIVE KEY IS MBR-REL-KEY
007100         FILE STATUS IS MBR-FILE-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  MBRMSTR
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 253 CHARACTERS
007700     DATA RECORD IS MBR-MASTER-RECORD.
007800 COPY MBRREC.
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUS-CODES.
008100     05  MBR-FILE-STATUS             PIC X(02).
008200         88  MBR-FILE-OK             VALUE '00'.
008300         88  MBR-FILE-EOF            VALUE '10'.
008400     05  FILLER                      PIC X(08).
008500 77  MBR-REL-KEY                     PIC 9(08) COMP.
008600 77  MBR-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
008700 77  WS-SEARCH-MEMBER-ID             PIC X(10).
008800 01  WS-SWITCHES.
008900     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
009000         88  WS-FIRST-CALL           VALUE 'Y'.
009100     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
009200         88  WS-FILE-IS-OPEN         VALUE 'Y'.
009300     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009400         88  WS-FOUND                VALUE 'Y'.
009500     05  WS-HAS-UPPER-SW             PIC X(01) VALUE 'N'.
009600         88  WS-HAS-UPPER            VALUE 'Y'.
009700     05  WS-HAS-LOWER-SW             PIC X(01) VALUE 'N'.
009800         88  WS-HAS-LOWER            VALUE 'Y'.
009900     05  WS-HAS-DIGIT-SW             PIC X(01) VALUE 'N'.
010000         88  WS-HAS-DIGIT            VALUE 'Y'.
010100     05  WS-HAS-SPECIAL-SW           PIC X(01) VALUE 'N'.
010200         88  WS-HAS-SPECIAL          VALUE 'Y'.
010300     05  FILLER                      PIC X(08).
010400 01  WS-TODAY-DATE                   PIC 9(08) VALUE 0.
010500 01  WS-PASSWORD-WORK.
010600     05  WS-PASSWORD                 PIC X(16).
010700     05  WS-PASSWORD-LEN             PIC 9(02) COMP.
010800     05  WS-SUBSCRIPT-I              PIC 9(02) COMP.
010900     05  WS-ONE-CHAR                 PIC X(01).
011000     05  WS-TALLY-COUNT              PIC 9(04) COMP.
011050     05  FILLER                      PIC X(08).
011100 01  WS-BIRTH-SUBSTRINGS.
011200     05  WS-BIRTH-FULL               PIC X(08).
011300     05  WS-BIRTH-MMDD               PIC X(04).
011400     05  WS-BIRTH-YYYY-ONLY          PIC X(04).
011410     05  WS-BIRTH-DATE-NUM           PIC 9(08) VALUE 0.
011420     05  WS-BIRTH-YYYY-NUM           PIC 9(04) COMP VALUE 0.
011430     05  WS-MIN-BIRTH-YYYY           PIC 9(04) COMP VALUE 0.
011450     05  FILLER                      PIC X(08).
011500 01  WS-EMAIL-WORK.
011600     05  WS-EMAIL                    PIC X(100).
011700     05  WS-AT-COUNT                 PIC 9(04) COMP.
011800     05  WS-DOT-COUNT                PIC 9(04) COMP.
011850     05  FILLER                      PIC X(08).
011900 01  WS-EDIT-FAILED-SW               PIC X(01) VALUE 'N'.
012000     88  WS-EDIT-FAILED              VALUE 'Y'.
012100 LINKAGE SECTION.
012200 01  LK-TRAN-CODE                    PIC X(20).
012300 COPY TRANREC.
012400 COPY SVCIF.
012500 PROCEDURE DIVISION USING LK-TRAN-CODE, TRAN-RECORD, SVC-RESULT.
012600******************************************************************
012700*    000-MAIN-LINE -- ENTRY POINT FOR EVERY CALL TO THIS MODULE  *
012800******************************************************************
012900 000-MAIN-LINE.
013000     MOVE SPACE TO SVC-RESULT-MESSAGE.
013100     MOVE '00' TO SVC-RESULT-CODE.
013200     MOVE 'N' TO WS-EDIT-FAILED-SW.
013300     IF WS-FIRST-CALL
013400         PERFORM 800-OPEN-FILES THRU 800-EXIT
013500         MOVE 'N' TO WS-FIRST-CALL-SW
013600     END-IF.
013700     EVALUATE LK-TRAN-CODE
013800         WHEN 'END-OF-JOB'
013900             PERFORM 890-CLOSE-FILES THRU 890-EXIT
014000         WHEN 'REGISTER-MEMBER'
014100             PERFORM 100-REGISTER-MEMBER THRU 100-EXIT
014200         WHEN OTHER
014300             MOVE '08' TO SVC-RESULT-CODE
014400             MOVE 'MEMBSVC -- UNKNOWN TRAN CODE' TO SVC-RESULT-MESSAGE
014500     END-EVALUATE.
014600     GOBACK.
014700*
014800******************************************************************
014900*    100-REGISTER-MEMBER -- RUNS EVERY SIGN-UP EDIT IN TURN.      *
015000*    THE FIRST EDIT THAT FAILS SETS SVC-RESULT-CODE AND SKIPS     *
015100*    THE REST.                                                    *
015200******************************************************************
015300 100-REGISTER-MEMBER.
015400     MOVE TRN-REG-MEMBER-ID OF TRAN-RECORD TO WS-SEARCH-MEMBER-ID.
015500     PERFORM 300-FIND-MEMBER-BY-ID THRU 300-EXIT.
015600     IF WS-FOUND
015700         MOVE '08' TO SVC-RESULT-CODE
015800         MOVE 'REGISTER-MEMBER -- MEMBER-ID ALREADY EXISTS'
015900             TO SVC-RESULT-MESSAGE
016000         GO TO 100-EXIT
016100     END-IF.
016200     PERFORM 110-EDIT-PASSWORD THRU 110-EXIT.
016300     IF WS-EDIT-FAILED
016400         GO TO 100-EXIT
016500     END-IF.
016600     PERFORM 130-EDIT-BIRTH-DATE-IN-PASSWORD THRU 130-EXIT.
016700     IF WS-EDIT-FAILED
016800         GO TO 100-EXIT
016900     END-IF.
016910     PERFORM 140-EDIT-BIRTH-DATE-BOUNDS THRU 140-EXIT.
016920     IF WS-EDIT-FAILED
016930         GO TO 100-EXIT
016940     END-IF.
017000     PERFORM 150-EDIT-GENDER THRU 150-EXIT.
017100     IF WS-EDIT-FAILED
017200         GO TO 100-EXIT
017300     END-IF.
017400     PERFORM 170-EDIT-EMAIL THRU 170-EXIT.
017500     IF WS-EDIT-FAILED
017600         GO TO 100-EXIT
017700     END-IF.
017800     INITIALIZE MBR-MASTER-RECORD.
017900     MOVE TRN-REG-MEMBER-ID OF TRAN-RECORD TO MBR-MEMBER-ID.
018000     MOVE SPACE TO MBR-PASSWORD-HASH.
018100     MOVE WS-PASSWORD TO MBR-PASSWORD-HASH(1:16).
018200     MOVE WS-EMAIL TO MBR-EMAIL.
018300     MOVE TRN-REG-BIRTH-DATE-ISO (1:4) TO MBR-BIRTH-YYYY.
018350     MOVE TRN-REG-BIRTH-DATE-ISO (6:2) TO MBR-BIRTH-MM.
018370     MOVE TRN-REG-BIRTH-DATE-ISO (9:2) TO MBR-BIRTH-DD.
018400     MOVE TRN-REG-NAME OF TRAN-RECORD TO MBR-NAME.
018500     MOVE TRN-REG-GENDER OF TRAN-RECORD TO MBR-GENDER.
018600     MOVE MBR-NEXT-REL-KEY TO MBR-REL-KEY.
018700     WRITE MBR-MASTER-RECORD
018800         INVALID KEY
018900             MOVE '08' TO SVC-RESULT-CODE
019000             MOVE 'REGISTER-MEMBER -- WRITE FAILED' TO SVC-RESULT-MESSAGE
019100             GO TO 100-EXIT
019200     END-WRITE.
019300     ADD 1 TO MBR-NEXT-REL-KEY.
019400     MOVE MBR-REL-KEY TO SVC-OUT-SURROGATE.
019500 100-EXIT.
019600     EXIT.
019700*
019800******************************************************************
019900*    110-EDIT-PASSWORD -- 8-16 CHARACTERS, AND AT LEAST ONE       *
020000*    UPPER-CASE LETTER, ONE LOWER-CASE LETTER, ONE DIGIT AND ONE  *
020100*    CHARACTER THAT IS NONE OF THE ABOVE (THE "SPECIAL"           *
020200*    CHARACTER).  TRN-REG-PASSWORD COMES IN RIGHT-PADDED WITH     *
020300*    SPACE, SO ITS LENGTH IS THE POSITION OF THE LAST NON-SPACE   *
020400*    CHARACTER.                                                   *
020500******************************************************************
020600 110-EDIT-PASSWORD.
020700     MOVE TRN-REG-PASSWORD OF TRAN-RECORD TO WS-PASSWORD.
020800     MOVE 'N' TO WS-HAS-UPPER-SW.
020900     MOVE 'N' TO WS-HAS-LOWER-SW.
021000     MOVE 'N' TO WS-HAS-DIGIT-SW.
021100     MOVE 'N' TO WS-HAS-SPECIAL-SW.
021200     PERFORM 115-FIND-PASSWORD-LENGTH THRU 115-EXIT.
021300     IF WS-PASSWORD-LEN < 8 OR WS-PASSWORD-LEN > 16
021400         MOVE '08' TO SVC-RESULT-CODE
021500         MOVE 'REGISTER-MEMBER -- PASSWORD LENGTH MUST BE 8-16'
021600             TO SVC-RESULT-MESSAGE
021700         MOVE 'Y' TO WS-EDIT-FAILED-SW
021800         GO TO 110-EXIT
021900     END-IF.
022000     MOVE 1 TO WS-SUBSCRIPT-I.
022100     PERFORM 120-CLASSIFY-ONE-CHAR THRU 120-EXIT
022200         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
022300         UNTIL WS-SUBSCRIPT-I > WS-PASSWORD-LEN.
022400     IF NOT WS-HAS-UPPER OR NOT WS-HAS-LOWER
022500             OR NOT WS-HAS-DIGIT OR NOT WS-HAS-SPECIAL
022600         MOVE '08' TO SVC-RESULT-CODE
022700         MOVE 'REGISTER-MEMBER -- PASSWORD NEEDS UPPER, LOWER,'
022800             TO SVC-RESULT-MESSAGE
022900         MOVE 'Y' TO WS-EDIT-FAILED-SW
023000     END-IF.
023100 110-EXIT.
023200     EXIT.
023300*
023400 115-FIND-PASSWORD-LENGTH.
023500     MOVE 16 TO WS-PASSWORD-LEN.
023600     PERFORM 116-BACK-UP-ONE THRU 116-EXIT
023700         UNTIL WS-PASSWORD-LEN = 0
023800         OR WS-PASSWORD(WS-PASSWORD-LEN:1) NOT = SPACE.
023900 115-EXIT.
024000     EXIT.
024100*
024200 116-BACK-UP-ONE.
024300     SUBTRACT 1 FROM WS-PASSWORD-LEN.
024400 116-EXIT.
024500     EXIT.
024600*
024700 120-CLASSIFY-ONE-CHAR.
024800     MOVE WS-PASSWORD(WS-SUBSCRIPT-I:1) TO WS-ONE-CHAR.
024900     IF WS-ONE-CHAR IS MBR-UPPER-CHARS
025000         MOVE 'Y' TO WS-HAS-UPPER-SW
025100     ELSE
025200         IF WS-ONE-CHAR IS MBR-LOWER-CHARS
025300             MOVE 'Y' TO WS-HAS-LOWER-SW
025400         ELSE
025500             IF WS-ONE-CHAR IS MBR-DIGIT-CHARS
025600                 MOVE 'Y' TO WS-HAS-DIGIT-SW
025700             ELSE
025800                 MOVE 'Y' TO WS-HAS-SPECIAL-SW
025900             END-IF
026000         END-IF
026100     END-IF.
026200 120-EXIT.
026300     EXIT.
026400*
026500******************************************************************
026600*    130-EDIT-BIRTH-DATE-IN-PASSWORD -- REJECTS A PASSWORD THAT   *
026700*    CONTAINS THE BIRTH DATE AS YYYYMMDD, AS MMDD, OR AS YYYY     *
026800*    ALONE.  TRN-REG-BIRTH-DATE-ISO IS YYYY-DASH-MM-DASH-DD, SO   *
026900*    THE DASHES ARE SKIPPED WITH REFERENCE MODIFICATION RATHER    *
027000*    THAN BY MOVING THE WHOLE FIELD OVER A NUMERIC PICTURE.       *
027100******************************************************************
027200 130-EDIT-BIRTH-DATE-IN-PASSWORD.
027300     MOVE TRN-REG-BIRTH-DATE-ISO (1:4) TO WS-BIRTH-YYYY-ONLY.
027400     MOVE TRN-REG-BIRTH-DATE-ISO (6:2) TO WS-BIRTH-MMDD(1:2).
027500     MOVE TRN-REG-BIRTH-DATE-ISO (9:2) TO WS-BIRTH-MMDD(3:2).
027600     MOVE WS-BIRTH-YYYY-ONLY TO WS-BIRTH-FULL(1:4).
027700     MOVE WS-BIRTH-MMDD TO WS-BIRTH-FULL(5:4).
027800     MOVE 0 TO WS-TALLY-COUNT.
027900     INSPECT WS-PASSWORD TALLYING WS-TALLY-COUNT FOR ALL WS-BIRTH-FULL.
028000     IF WS-TALLY-COUNT > 0
028100         GO TO 130-REJECT
028200     END-IF.
028300     MOVE 0 TO WS-TALLY-COUNT.
028400     INSPECT WS-PASSWORD TALLYING WS-TALLY-COUNT FOR ALL WS-BIRTH-MMDD.
028500     IF WS-TALLY-COUNT > 0
028600         GO TO 130-REJECT
028700     END-IF.
028800     MOVE 0 TO WS-TALLY-COUNT.
028900     INSPECT WS-PASSWORD TALLYING WS-TALLY-COUNT FOR ALL WS-BIRTH-YYYY-ONLY.
029000     IF WS-TALLY-COUNT > 0
029100         GO TO 130-REJECT
029200     END-IF.
029300     GO TO 130-EXIT.
029400 130-REJECT.
029500     MOVE '08' TO SVC-RESULT-CODE.
029600     MOVE 'REGISTER-MEMBER -- PASSWORD MAY NOT CONTAIN BIRTH DATE'
029700         TO SVC-RESULT-MESSAGE.
029800     MOVE 'Y' TO WS-EDIT-FAILED-SW.
029900 130-EXIT.
030000     EXIT.
030100*
030110******************************************************************
030113*    140-EDIT-BIRTH-DATE-BOUNDS -- BIRTH-DATE MAY NOT BE IN THE    *
030116*    FUTURE AND MAY NOT BE MORE THAN 130 YEARS BEFORE TODAY.       *
030119******************************************************************
030122 140-EDIT-BIRTH-DATE-BOUNDS.
030125     MOVE TRN-REG-BIRTH-DATE-ISO (1:4) TO WS-BIRTH-DATE-NUM (1:4).
030128     MOVE TRN-REG-BIRTH-DATE-ISO (6:2) TO WS-BIRTH-DATE-NUM (5:2).
030131     MOVE TRN-REG-BIRTH-DATE-ISO (9:2) TO WS-BIRTH-DATE-NUM (7:2).
030134     IF WS-BIRTH-DATE-NUM > WS-TODAY-DATE
030137         MOVE '08' TO SVC-RESULT-CODE
030140         MOVE 'REGISTER-MEMBER -- BIRTH-DATE IS IN THE FUTURE'
030143             TO SVC-RESULT-MESSAGE
030146         MOVE 'Y' TO WS-EDIT-FAILED-SW
030149         GO TO 140-EXIT
030152     END-IF.
030155     MOVE WS-BIRTH-DATE-NUM (1:4) TO WS-BIRTH-YYYY-NUM.
030158     MOVE WS-TODAY-DATE (1:4) TO WS-MIN-BIRTH-YYYY.
030161     SUBTRACT 130 FROM WS-MIN-BIRTH-YYYY.
030164     IF WS-BIRTH-YYYY-NUM < WS-MIN-BIRTH-YYYY
030167         MOVE '08' TO SVC-RESULT-CODE
030170         MOVE 'REGISTER-MEMBER -- BIRTH-DATE OVER 130 YEARS AGO'
030173             TO SVC-RESULT-MESSAGE
030176         MOVE 'Y' TO WS-EDIT-FAILED-SW
030179     END-IF.
030182 140-EXIT.
030185     EXIT.
030188*
030200******************************************************************
030300*    150-EDIT-GENDER -- MUST BE M OR F.                           *
030400******************************************************************
030500 150-EDIT-GENDER.
030600     IF TRN-REG-GENDER OF TRAN-RECORD NOT = 'M'
030700             AND TRN-REG-GENDER OF TRAN-RECORD NOT = 'F'
030800         MOVE '08' TO SVC-RESULT-CODE
030900         MOVE 'REGISTER-MEMBER -- GENDER MUST BE M OR F'
031000             TO SVC-RESULT-MESSAGE
031100         MOVE 'Y' TO WS-EDIT-FAILED-SW
031200     END-IF.
031300 150-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700*    170-EDIT-EMAIL -- FOLDS TO LOWER CASE, THEN REQUIRES          *
031800*    EXACTLY ONE "@" AND AT LEAST ONE "." SOMEWHERE TO ITS RIGHT.  *
031900******************************************************************
032000 170-EDIT-EMAIL.
032100     MOVE TRN-REG-EMAIL OF TRAN-RECORD TO WS-EMAIL.
032200     INSPECT WS-EMAIL CONVERTING
032300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
032400         "abcdefghijklmnopqrstuvwxyz".
032500     MOVE 0 TO WS-AT-COUNT.
032600     INSPECT WS-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".
032700     IF WS-AT-COUNT NOT = 1
032800         MOVE '08' TO SVC-RESULT-CODE
032900         MOVE 'REGISTER-MEMBER -- EMAIL MUST CONTAIN ONE @'
033000             TO SVC-RESULT-MESSAGE
033100         MOVE 'Y' TO WS-EDIT-FAILED-SW
033200         GO TO 170-EXIT
033300     END-IF.
033400     MOVE 0 TO WS-DOT-COUNT.
033500     INSPECT WS-EMAIL TALLYING WS-DOT-COUNT FOR ALL "." AFTER "@".
033600     IF WS-DOT-COUNT = 0
033700         MOVE '08' TO SVC-RESULT-CODE
033800         MOVE 'REGISTER-MEMBER -- EMAIL MUST HAVE A . AFTER THE @'
033900             TO SVC-RESULT-MESSAGE
034000         MOVE 'Y' TO WS-EDIT-FAILED-SW
034100     END-IF.
034200 170-EXIT.
034300     EXIT.
034400*
034500******************************************************************
034600*    300-FIND-MEMBER-BY-ID -- LINEAR SCAN OF MBRMSTR BY RELATIVE  *
034700*    KEY LOOKING FOR A ROW WHOSE MBR-MEMBER-ID MATCHES            *
034800*    WS-SEARCH-MEMBER-ID.  MEMBERS ARE NEVER SOFT-DELETED, SO     *
034900*    THERE IS NO ACTIVE-FLAG TEST HERE.                           *
035000******************************************************************
035100 300-FIND-MEMBER-BY-ID.
035200     MOVE 'N' TO WS-FOUND-SW.
035300     MOVE 1 TO MBR-REL-KEY.
035400     PERFORM 310-SCAN-ONE-MEMBER THRU 310-EXIT
035500         UNTIL WS-FOUND OR MBR-REL-KEY >= MBR-NEXT-REL-KEY.
035600 300-EXIT.
035700     EXIT.
035800*
035900 310-SCAN-ONE-MEMBER.
036000     READ MBRMSTR
036100         INVALID KEY
036200             ADD 1 TO MBR-REL-KEY
036300             GO TO 310-EXIT
036400     END-READ.
036500     IF MBR-MEMBER-ID = WS-SEARCH-MEMBER-ID
036600         MOVE 'Y' TO WS-FOUND-SW
036700     ELSE
036800         ADD 1 TO MBR-REL-KEY
036900     END-IF.
037000 310-EXIT.
037100     EXIT.
037200*
037300******************************************************************
037400*    800-OPEN-FILES -- OPENS MBRMSTR AND PRIMES MBR-NEXT-REL-KEY  *
037500******************************************************************
037600 800-OPEN-FILES.
037610     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
037700     OPEN I-O MBRMSTR.
037800     IF NOT MBR-FILE-OK AND NOT MBR-FILE-EOF
037900         OPEN OUTPUT MBRMSTR
038000         CLOSE MBRMSTR
038100         OPEN I-O MBRMSTR
038200     END-IF.
038300     MOVE 'Y' TO WS-FILE-OPEN-SW.
038400     MOVE 1 TO MBR-REL-KEY.
038500     MOVE 1 TO MBR-NEXT-REL-KEY.
038600     PERFORM 810-PRIME-NEXT-KEY THRU 810-EXIT
038700         UNTIL MBR-FILE-STATUS = '23'.
038800 800-EXIT.
038900     EXIT.
039000*
039100 810-PRIME-NEXT-KEY.
039200     READ MBRMSTR
039300         INVALID KEY
039400             MOVE '23' TO MBR-FILE-STATUS
039500             GO TO 810-EXIT
039600     END-READ.
039700     ADD 1 TO MBR-NEXT-REL-KEY.
039800     ADD 1 TO MBR-REL-KEY.
039900 810-EXIT.
040000     EXIT.
040100*
040200******************************************************************
040300*    890-CLOSE-FILES -- END-OF-JOB HOUSEKEEPING.                  *
040400******************************************************************
040500 890-CLOSE-FILES.
040600     IF WS-FILE-IS-OPEN
040700         CLOSE MBRMSTR
040800         MOVE 'N' TO WS-FILE-OPEN-SW
040900     END-IF.
041000 890-EXIT.
041100     EXIT.
