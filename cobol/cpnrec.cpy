000100******************************************************************
000200*    CPNREC    --  COUPON-TEMPLATE MASTER RECORD                  *
000300*                                                                 *
000400*    RELATIVE FILE.  CPN-COUPON-TYPE DRIVES WHICH ARM OF          *
000500*    CPNSVC'S 560-COMPUTE-DISCOUNT PARAGRAPH RUNS -- FIXED        *
000600*    AMOUNTS ARE CAPPED AT THE ORDER AMOUNT, RATE PERCENTAGES     *
000700*    ARE TRUNCATED (NOT ROUNDED) TO TWO DECIMALS.                 *
000800******************************************************************
001000 01  CPN-MASTER-RECORD.
001100     05  CPN-TEMPLATE-ID             PIC X(36).
001200     05  CPN-NAME                    PIC X(100).
001300     05  CPN-COUPON-TYPE             PIC X(05).
001400         88  CPN-TYPE-FIXED          VALUE 'FIXED'.
001500         88  CPN-TYPE-RATE           VALUE 'RATE'.
001600     05  CPN-VALUE                   PIC S9(8)V99 COMP-3.
001700     05  CPN-MIN-ORDER-AMOUNT        PIC S9(8)V99 COMP-3.
001800     05  CPN-EXPIRED-DATE            PIC 9(08).
001900     05  CPN-EXPIRED-TIME            PIC 9(06).
002000     05  CPN-EXPIRED-YMD REDEFINES CPN-EXPIRED-DATE.
002100         10  CPN-EXPIRED-YYYY        PIC 9(04).
002200         10  CPN-EXPIRED-MM          PIC 9(02).
002300         10  CPN-EXPIRED-DD          PIC 9(02).
002400     05  CPN-TOTAL-QUANTITY          PIC 9(09) COMP-3.
002500     05  CPN-ISSUED-QUANTITY         PIC 9(09) COMP-3.
002600     05  CPN-DELETED-FLAG            PIC X(01).
002700         88  CPN-DELETED             VALUE 'Y'.
002800         88  CPN-ACTIVE              VALUE 'N'.
002900     05  FILLER                      PIC X(20).
