000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  ORDRSVC                                       *
000500*                                                                *
000600*   FUNCTION   :  MAINTAINS THE ORDER-HEADER AND ORDER-ITEM      *
000700*                 MASTERS.  CALLED BY LOOPDRV FOR CREATE-ORDER   *
000800*                 AND CANCEL-ORDER.  CREATE-ORDER AGGREGATES     *
000900*                 REPEATED PRODUCT-IDS ON THE CART, SORTS THE    *
001000*                 LINES ASCENDING BY PRODUCT-ID, THEN VALIDATES  *
001100*                 EVERY LINE'S STOCK BEFORE DECREMENTING ANY OF  *
001200*                 THEM -- A SHORT LINE FAILS THE WHOLE ORDER.    *
001300*                 CALLS PRODSVC (LOOKUP-PRODUCT, DECR-STOCK) FOR *
001400*                 EACH LINE.  OWNS ORDMSTR AND OITMSTR.          *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.  ORDRSVC.
001800 AUTHOR.  T KOVACH.
001900 INSTALLATION.  LOOPERS DATA PROCESSING.
002000 DATE-WRITTEN.  08/12/91.
002100 DATE-COMPILED.
002200 SECURITY.  NON-CONFIDENTIAL.
002300*
002400*   CHANGE LOG.
002500*
002600*    DATE     BY    TICKET    DESCRIPTION
002700*    --------  ----  --------  --------------------------------
002800*    08/12/91  TLK   DP-0268   ORIGINAL VERSION -- CREATE-ORDER
002900*                              AND CANCEL-ORDER OFF THE
003000*                              OVERNIGHT ORDER-ENTRY FEED.
003100*    03/02/92  TLK   DP-0345   CART LINES ARE NOW AGGREGATED BY
003200*                              PRODUCT-ID BEFORE PRICING --
003300*                              A CUSTOMER PUTTING THE SAME ITEM
003400*                              ON THE CART TWICE WAS GETTING
003500*                              TWO SEPARATE ORDER-ITEM ROWS.
003600*    09/30/92  TLK   DP-0371   LINES ARE SORTED ASCENDING BY
003700*                              PRODUCT-ID BEFORE THE ORDER-ITEM
003800*                              ROWS ARE WRITTEN, TO MATCH THE
003900*                              WAY THE OLD ON-LINE CART SCREEN
004000*                              DISPLAYED THEM.
004100*    06/30/93  TLK   DP-0402   ORD-NEXT-REL-KEY AND OIT-NEXT-
004200*                              REL-KEY NOW PRIMED BY SCANNING TO
004300*                              END-OF-FILE ON THE FIRST CALL.
004400*    01/14/94  TLK   DP-0448   STOCK IS NOW VALIDATED FOR EVERY
004500*                              LINE BEFORE ANY LINE'S STOCK IS
004600*                              DECREMENTED -- A SHORT LINE WAS
004700*                              LEAVING EARLIER LINES DECREMENTED
004800*                              WITH NO ORDER ON FILE TO SHOW FOR
004900*                              IT.
005000*    11/11/96  MWS   DP-0560   CLOSE-ON-END-OF-JOB ADDED.
005100*    02/09/99  MWS   DP-0611   Y2K -- ORD-CREATED-DATE ALREADY
005200*                              FULL 4-DIGIT YEAR, VERIFIED.
005300*    08/15/01  DLP   DP-0690   CANCEL-ORDER ON AN ORDER ALREADY
005400*                              CANCELED NOW RETURNS SVC-OK
005500*                              INSTEAD OF SVC-CONFLICT --
005600*                              CANCELING TWICE IS NOT AN ERROR,
005700*                              STOCK IS NEVER RESTORED EITHER
005800*                              WAY.
005810*    09/10/01  DLP   DP-0706   130-RESOLVE-AND-CHECK-LINES NOW
005820*                              CHECKS STOCK-ON-HAND FOR EVERY
005830*                              LINE BEFORE 140-DECREMENT-ALL-
005840*                              LINES TOUCHES ANY OF THEM, AND
005850*                              SEPARATES A NOT-FOUND PRODUCT-ID
005860*                              FROM AN INSUFFICIENT-STOCK LINE
005870*                              FOR THE RETURNED RESULT CODE.
005880*    09/15/01  DLP   DP-0710   CREATE-ORDER NEVER REJECTED AN
005885*                              EMPTY LINE LIST OR A LINE WITH A
005890*                              BLANK PRODUCT-ID OR A QUANTITY
005895*                              UNDER 1 -- ADDED 105-VALIDATE-
005896*                              LINES TO CATCH ALL THREE AS
005897*                              BAD-REQUEST BEFORE AGGREGATION.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-390.
006300 OBJECT-COMPUTER.  IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS ORD-ID-CHARS IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS ORD-DEBUG-ON
006800             OFF STATUS IS ORD-DEBUG-OFF.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ORDMSTR
007200         ASSIGN TO ORDMSTR
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS DYNAMIC
007500         RELATIVE KEY IS ORD-REL-KEY
007600         FILE STATUS IS ORD-FILE-STATUS.
007700     SELECT OITMSTR
007800         ASSIGN TO OITMSTR
007900         ORGANIZATION IS RELATIVE
008000         ACCESS MODE IS DYNAMIC
008100         RELATIVE KEY IS OIT-REL-KEY
008200         FILE STATUS IS OIT-FILE-STATUS.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  ORDMSTR
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 90 CHARACTERS
008800     DATA RECORD IS ORD-MASTER-RECORD.
008900 COPY ORDREC.
009000 FD  OITMSTR
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 231 CHARACTERS
009300     DATA RECORD IS OIT-MASTER-RECORD.
009400 COPY OITREC.
009500 WORKING-STORAGE SECTION.
009600 01  WS-FILE-STATUS-CODES.
009700     05  ORD-FILE-STATUS             PIC X(02).
009800         88  ORD-FILE-OK             VALUE '00'.
009900         88  ORD-FILE-EOF            VALUE '10'.
010000     05  OIT-FILE-STATUS             PIC X(02).
010100         88  OIT-FILE-OK             VALUE '00'.
010200         88  OIT-FILE-EOF            VALUE '10'.
010300     05  FILLER                      PIC X(08).
010400 77  ORD-REL-KEY                     PIC 9(08) COMP.
010500 77  ORD-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
010600 77  OIT-REL-KEY                     PIC 9(08) COMP.
010700 77  OIT-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
010800 77  WS-SEARCH-ORDER-ID              PIC X(36).
010900 01  WS-SWITCHES.
011000     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
011100         88  WS-FIRST-CALL           VALUE 'Y'.
011200     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
011300         88  WS-FILE-IS-OPEN         VALUE 'Y'.
011400     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
011500         88  WS-FOUND                VALUE 'Y'.
011600     05  WS-STOCK-SHORT-SW           PIC X(01) VALUE 'N'.
011700         88  WS-STOCK-SHORT          VALUE 'Y'.
011750     05  WS-LINE-NOTFND-SW           PIC X(01) VALUE 'N'.
011760         88  WS-LINE-NOTFND          VALUE 'Y'.
011770     05  WS-LINE-INVALID-SW          PIC X(01) VALUE 'N'.
011780         88  WS-LINE-INVALID         VALUE 'Y'.
011800     05  FILLER                      PIC X(08).
011900 01  WS-TODAY-DATE                   PIC 9(08) VALUE 0.
012000 01  WS-SUBSCRIPT-I                  PIC 9(02) COMP.
012100 01  WS-SUBSCRIPT-J                  PIC 9(02) COMP.
012200 01  WS-LINE-COUNT                   PIC 9(02) COMP.
012300******************************************************************
012400*    WS-CART-LINE-TABLE -- ONE ENTRY PER DISTINCT PRODUCT-ID ON   *
012500*    THE INCOMING CART, BUILT BY 110-AGGREGATE-LINES, THEN        *
012600*    SORTED ASCENDING BY PRODUCT-ID BY 120-SORT-LINES BEFORE      *
012700*    ANY PRODSVC CALL IS MADE.                                    *
012800******************************************************************
012900 01  WS-CART-LINE-TABLE.
013000     05  WS-CART-LINE OCCURS 10 TIMES INDEXED BY WS-LINE-IDX.
013100         10  WS-LINE-PRODUCT-ID      PIC X(20).
013200         10  WS-LINE-QUANTITY        PIC 9(05) COMP-3.
013300         10  WS-LINE-SURROGATE       PIC 9(09) COMP-3.
013400         10  WS-LINE-PRICE           PIC S9(8)V99 COMP-3.
013500         10  WS-LINE-PRODUCT-NAME    PIC X(100).
013550         10  FILLER                  PIC X(08).
013600 01  WS-SORT-SWAP-AREA.
013700     05  WS-SWAP-PRODUCT-ID          PIC X(20).
013800     05  WS-SWAP-QUANTITY            PIC 9(05) COMP-3.
013850     05  FILLER                      PIC X(08).
013900 01  WS-CALLED-PROGRAMS.
014000     05  WS-PRODSVC-NAME             PIC X(08) VALUE 'PRODSVC'.
014100     05  FILLER                      PIC X(08).
014200 COPY SVCIF REPLACING SVC-RESULT BY WS-PROD-RESULT
014300                      SVC-RESULT-CODE BY WS-PROD-RESULT-CODE
014400                      SVC-RESULT-MESSAGE BY WS-PROD-RESULT-MSG
014500                      SVC-OUT-ID BY WS-PROD-OUT-ID
014600                      SVC-OUT-AMOUNT BY WS-PROD-OUT-AMOUNT
014700                      SVC-OUT-SURROGATE BY WS-PROD-OUT-SURR
014800                      SVC-OUT-PRODUCT-NAME BY WS-PROD-OUT-PNAME
014900                      SVC-OUT-PRICE BY WS-PROD-OUT-PRICE.
015000 01  WS-PROD-LOOKUP-CODE             PIC X(20) VALUE 'LOOKUP-PRODUCT'.
015100 01  WS-PROD-DECR-CODE               PIC X(20) VALUE 'DECR-STOCK'.
015200 77  WS-SAVE-PRODUCT-ID              PIC X(20).
015300 77  WS-SAVE-QUANTITY                PIC 9(05).
015400 01  WS-PSEUDO-UUID-WORK.
015500     05  WS-UUID-PREFIX              PIC X(24) VALUE
015600         '00000000-0000-4000-8000-'.
015700     05  WS-UUID-SUFFIX              PIC 9(12).
015750     05  FILLER                      PIC X(08).
015800 LINKAGE SECTION.
015900 01  LK-TRAN-CODE                    PIC X(20).
016000 COPY TRANREC.
016100 COPY SVCIF.
016200 PROCEDURE DIVISION USING LK-TRAN-CODE, TRAN-RECORD, SVC-RESULT.
016300******************************************************************
016400*    000-MAIN-LINE -- ENTRY POINT FOR EVERY CALL TO THIS MODULE  *
016500******************************************************************
016600 000-MAIN-LINE.
016700     MOVE SPACE TO SVC-RESULT-MESSAGE.
016800     MOVE '00' TO SVC-RESULT-CODE.
016900     IF WS-FIRST-CALL
017000         PERFORM 800-OPEN-FILES THRU 800-EXIT
017100         MOVE 'N' TO WS-FIRST-CALL-SW
017200     END-IF.
017300     EVALUATE LK-TRAN-CODE
017400         WHEN 'END-OF-JOB'
017500             PERFORM 890-CLOSE-FILES THRU 890-EXIT
017600         WHEN 'CREATE-ORDER'
017700             PERFORM 100-CREATE-ORDER THRU 100-EXIT
017800         WHEN 'CANCEL-ORDER'
017900             PERFORM 500-CANCEL-ORDER THRU 500-EXIT
018000         WHEN OTHER
018100             MOVE '08' TO SVC-RESULT-CODE
018200             MOVE 'ORDRSVC -- UNKNOWN TRAN CODE' TO SVC-RESULT-MESSAGE
018300     END-EVALUATE.
018400     GOBACK.
018500*
018600******************************************************************
018700*    100-CREATE-ORDER -- AGGREGATE, SORT, VALIDATE-THEN-DECREMENT *
018800*    STOCK FOR EVERY LINE, THEN WRITE THE HEADER AND ITEM ROWS.   *
018900*    IF ANY LINE IS SHORT ON STOCK THE WHOLE ORDER IS REJECTED    *
019000*    AND NO STOCK ANYWHERE IS TOUCHED.                            *
019100******************************************************************
019200 100-CREATE-ORDER.
019300     MOVE 'N' TO WS-STOCK-SHORT-SW.
019310     MOVE 'N' TO WS-LINE-NOTFND-SW.
019320     MOVE 'N' TO WS-LINE-INVALID-SW.
019330     PERFORM 105-VALIDATE-LINES THRU 105-EXIT.
019340     IF WS-LINE-INVALID
019350         MOVE '08' TO SVC-RESULT-CODE
019360         MOVE 'CREATE-ORDER -- NO LINES, OR A LINE HAS A BLANK'
019370             TO SVC-RESULT-MESSAGE
019380         GO TO 100-EXIT
019390     END-IF.
019400     PERFORM 110-AGGREGATE-LINES THRU 110-EXIT.
019500     PERFORM 120-SORT-LINES THRU 120-EXIT.
019600     PERFORM 130-RESOLVE-AND-CHECK-LINES THRU 130-EXIT.
019610     IF WS-LINE-NOTFND
019620         MOVE '04' TO SVC-RESULT-CODE
019630         MOVE 'CREATE-ORDER -- PRODUCT-ID NOT FOUND ON ONE OR MORE LINES'
019640             TO SVC-RESULT-MESSAGE
019650         GO TO 100-EXIT
019660     END-IF.
019700     IF WS-STOCK-SHORT
019800         MOVE '12' TO SVC-RESULT-CODE
019900         MOVE 'CREATE-ORDER -- INSUFFICIENT STOCK ON ONE OR MORE LINES'
020000             TO SVC-RESULT-MESSAGE
020100         GO TO 100-EXIT
020200     END-IF.
020300     PERFORM 140-DECREMENT-ALL-LINES THRU 140-EXIT.
020400     PERFORM 150-WRITE-ORDER-HEADER THRU 150-EXIT.
020500     PERFORM 160-WRITE-ORDER-ITEMS THRU 160-EXIT.
020600     MOVE ORD-ORDER-ID TO SVC-OUT-ID.
020700 100-EXIT.
020800     EXIT.
020900*
021010******************************************************************
021020*    105-VALIDATE-LINES -- RUNS BEFORE ANYTHING ELSE.  AN EMPTY    *
021030*    LINE LIST, A BLANK PRODUCT-ID, OR A QUANTITY UNDER 1 ON ANY   *
021040*    LINE IS REJECTED RIGHT HERE, AT THE POINT THE REQUEST IS      *
021050*    PARSED, BEFORE AGGREGATION OR ANY LOOKUP IS ATTEMPTED.        *
021060******************************************************************
021070 105-VALIDATE-LINES.
021080     IF TRN-ORD-LINE-COUNT OF TRAN-RECORD = 0
021090         MOVE 'Y' TO WS-LINE-INVALID-SW
021100         GO TO 105-EXIT
021110     END-IF.
021120     MOVE 1 TO WS-SUBSCRIPT-I.
021130     PERFORM 107-VALIDATE-ONE-LINE THRU 107-EXIT
021140         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
021150         UNTIL WS-SUBSCRIPT-I > TRN-ORD-LINE-COUNT OF TRAN-RECORD
021160         OR WS-LINE-INVALID.
021170 105-EXIT.
021180     EXIT.
021191 107-VALIDATE-ONE-LINE.
021192     IF TRN-ORD-PRODUCT-ID (WS-SUBSCRIPT-I) OF TRAN-RECORD = SPACE
021193             OR TRN-ORD-QUANTITY (WS-SUBSCRIPT-I) OF TRAN-RECORD < 1
021194         MOVE 'Y' TO WS-LINE-INVALID-SW
021195     END-IF.
021196 107-EXIT.
021197     EXIT.
021198*
021200******************************************************************
021300*    110-AGGREGATE-LINES -- COLLAPSES THE TRANSACTION'S CART      *
021400*    LINES INTO WS-CART-LINE-TABLE, SUMMING THE QUANTITY OF ANY   *
021500*    PRODUCT-ID THAT APPEARS MORE THAN ONCE.                      *
021600******************************************************************
021610 110-AGGREGATE-LINES.
021620     MOVE 0 TO WS-LINE-COUNT.
021630     MOVE 1 TO WS-SUBSCRIPT-I.
021800     PERFORM 115-AGGREGATE-ONE-LINE THRU 115-EXIT
021900         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
022000         UNTIL WS-SUBSCRIPT-I > TRN-ORD-LINE-COUNT OF TRAN-RECORD.
022100 110-EXIT.
022200     EXIT.
022300*
022400 115-AGGREGATE-ONE-LINE.
022500     MOVE 'N' TO WS-FOUND-SW.
022600     MOVE 1 TO WS-SUBSCRIPT-J.
022700     PERFORM 117-MATCH-EXISTING-LINE THRU 117-EXIT
022800         UNTIL WS-FOUND OR WS-SUBSCRIPT-J > WS-LINE-COUNT.
022900     IF NOT WS-FOUND
023000         ADD 1 TO WS-LINE-COUNT
023100         MOVE TRN-ORD-PRODUCT-ID (WS-SUBSCRIPT-I) OF TRAN-RECORD
023200             TO WS-LINE-PRODUCT-ID (WS-LINE-COUNT)
023300         MOVE TRN-ORD-QUANTITY (WS-SUBSCRIPT-I) OF TRAN-RECORD
023400             TO WS-LINE-QUANTITY (WS-LINE-COUNT)
023500     END-IF.
023600 115-EXIT.
023700     EXIT.
023800*
023900 117-MATCH-EXISTING-LINE.
024000     IF WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-J) =
024100             TRN-ORD-PRODUCT-ID (WS-SUBSCRIPT-I) OF TRAN-RECORD
024200         ADD TRN-ORD-QUANTITY (WS-SUBSCRIPT-I) OF TRAN-RECORD
024300             TO WS-LINE-QUANTITY (WS-SUBSCRIPT-J)
024400         MOVE 'Y' TO WS-FOUND-SW
024500     ELSE
024600         ADD 1 TO WS-SUBSCRIPT-J
024700     END-IF.
024800 117-EXIT.
024900     EXIT.
025000*
025100******************************************************************
025200*    120-SORT-LINES -- PLAIN INSERTION SORT, ASCENDING BY         *
025300*    PRODUCT-ID, OVER WS-CART-LINE-TABLE(1) THRU (WS-LINE-COUNT). *
025400******************************************************************
025500 120-SORT-LINES.
025600     IF WS-LINE-COUNT < 2
025700         GO TO 120-EXIT
025800     END-IF.
025900     MOVE 2 TO WS-SUBSCRIPT-I.
026000     PERFORM 125-INSERT-ONE-LINE THRU 125-EXIT
026100         VARYING WS-SUBSCRIPT-I FROM 2 BY 1
026200         UNTIL WS-SUBSCRIPT-I > WS-LINE-COUNT.
026300 120-EXIT.
026400     EXIT.
026500*
026600 125-INSERT-ONE-LINE.
026700     MOVE WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-I) TO WS-SWAP-PRODUCT-ID.
026800     MOVE WS-LINE-QUANTITY (WS-SUBSCRIPT-I) TO WS-SWAP-QUANTITY.
026900     MOVE WS-SUBSCRIPT-I TO WS-SUBSCRIPT-J.
027000     PERFORM 127-SHIFT-ONE-LINE THRU 127-EXIT
027100         UNTIL WS-SUBSCRIPT-J = 1
027200         OR WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-J - 1) NOT > WS-SWAP-PRODUCT-ID.
027300     MOVE WS-SWAP-PRODUCT-ID TO WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-J).
027400     MOVE WS-SWAP-QUANTITY TO WS-LINE-QUANTITY (WS-SUBSCRIPT-J).
027500 125-EXIT.
027600     EXIT.
027700*
027800 127-SHIFT-ONE-LINE.
027900     MOVE WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-J - 1)
028000         TO WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-J).
028100     MOVE WS-LINE-QUANTITY (WS-SUBSCRIPT-J - 1)
028200         TO WS-LINE-QUANTITY (WS-SUBSCRIPT-J).
028300     SUBTRACT 1 FROM WS-SUBSCRIPT-J.
028400 127-EXIT.
028500     EXIT.
028600*
028700******************************************************************
028800*    130-RESOLVE-AND-CHECK-LINES -- CALLS PRODSVC LOOKUP-PRODUCT  *
028900*    FOR EVERY LINE TO CAPTURE THE SURROGATE AND TO CONFIRM THE   *
029000*    QUANTITY ON HAND (NOW ECHOED BACK IN SVC-OUT-AMOUNT, SEE     *
029100*    PRODSVC DP-0705) COVERS THE LINE.  NOTHING IS DECREMENTED    *
029200*    HERE -- THIS IS THE ALL-LINES CHECK PASS ONLY, SO A SHORT    *
029300*    LINE NEVER LEAVES AN EARLIER LINE'S STOCK TOUCHED.           *
029350******************************************************************
029400 130-RESOLVE-AND-CHECK-LINES.
029500     MOVE 1 TO WS-SUBSCRIPT-I.
029600     PERFORM 135-RESOLVE-ONE-LINE THRU 135-EXIT
029700         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
029800         UNTIL WS-SUBSCRIPT-I > WS-LINE-COUNT.
029900 130-EXIT.
030000     EXIT.
030100*
030200 135-RESOLVE-ONE-LINE.
030300     MOVE WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-I) TO WS-SAVE-PRODUCT-ID.
030400     MOVE SPACE TO TRAN-RECORD.
030500     MOVE WS-SAVE-PRODUCT-ID TO TRN-DPR-PRODUCT-ID.
030600     CALL WS-PRODSVC-NAME USING WS-PROD-LOOKUP-CODE,
030700         TRAN-RECORD, WS-PROD-RESULT.
030800     IF WS-PROD-RESULT-CODE NOT = '00'
030850         MOVE 'Y' TO WS-LINE-NOTFND-SW
031000         GO TO 135-EXIT
031100     END-IF.
031200     MOVE WS-PROD-OUT-SURR TO WS-LINE-SURROGATE (WS-SUBSCRIPT-I).
031210     IF WS-LINE-QUANTITY (WS-SUBSCRIPT-I) > WS-PROD-OUT-AMOUNT
031220         MOVE 'Y' TO WS-STOCK-SHORT-SW
031230     END-IF.
031300 135-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700*    140-DECREMENT-ALL-LINES -- CALLS PRODSVC'S DECR-STOCK (A     *
031800*    PSEUDO-UPDATE-PRODUCT REQUEST) FOR EVERY LINE, CAPTURING     *
031900*    THE SNAPSHOT NAME AND PRICE PRODSVC ECHOES BACK FOR          *
032000*    160-WRITE-ORDER-ITEMS.  130 ABOVE HAS ALREADY CONFIRMED      *
032100*    EVERY LINE HAS ENOUGH STOCK, SO THIS PASS IS NOT EXPECTED    *
032200*    TO FAIL.                                                     *
032300******************************************************************
032400 140-DECREMENT-ALL-LINES.
032500     MOVE 1 TO WS-SUBSCRIPT-I.
032600     PERFORM 145-DECREMENT-ONE-LINE THRU 145-EXIT
032700         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
032800         UNTIL WS-SUBSCRIPT-I > WS-LINE-COUNT.
032900 140-EXIT.
033000     EXIT.
033100*
033200 145-DECREMENT-ONE-LINE.
033300     MOVE WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-I) TO WS-SAVE-PRODUCT-ID.
033400     MOVE WS-LINE-QUANTITY (WS-SUBSCRIPT-I) TO WS-SAVE-QUANTITY.
033500     MOVE SPACE TO TRAN-RECORD.
033600     MOVE WS-SAVE-PRODUCT-ID TO TRN-UPR-PRODUCT-ID.
033700     MOVE WS-SAVE-QUANTITY TO TRN-UPR-STOCK-QUANTITY.
033800     CALL WS-PRODSVC-NAME USING WS-PROD-DECR-CODE,
033900         TRAN-RECORD, WS-PROD-RESULT.
034000     MOVE WS-PROD-OUT-PRODUCT-NAME TO WS-LINE-PRODUCT-NAME (WS-SUBSCRIPT-I).
034100     MOVE WS-PROD-OUT-PRICE TO WS-LINE-PRICE (WS-SUBSCRIPT-I).
034200 145-EXIT.
034300     EXIT.
034400*
034500******************************************************************
034600*    150-WRITE-ORDER-HEADER -- ORD-TOTAL-AMOUNT IS THE SUM OF     *
034700*    EACH LINE'S PRICE TIMES QUANTITY, COMPUTED HERE AND NEVER    *
034800*    TRUSTED FROM ANY OTHER SOURCE.                               *
034900******************************************************************
035000 150-WRITE-ORDER-HEADER.
035100     INITIALIZE ORD-MASTER-RECORD.
035200     MOVE ORD-NEXT-REL-KEY TO ORD-REL-KEY.
035300     PERFORM 155-BUILD-ORDER-UUID THRU 155-EXIT.
035400     MOVE TRN-ORD-REF-MEMBER-ID OF TRAN-RECORD TO ORD-REF-MEMBER-ID.
035500     MOVE 'PENDING' TO ORD-STATUS.
035600     MOVE WS-LINE-COUNT TO ORD-ITEM-COUNT.
035700     MOVE WS-TODAY-DATE TO ORD-CREATED-DATE.
035800     MOVE 0 TO ORD-TOTAL-AMOUNT.
035900     MOVE 1 TO WS-SUBSCRIPT-I.
036000     PERFORM 157-ADD-LINE-TOTAL THRU 157-EXIT
036100         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
036200         UNTIL WS-SUBSCRIPT-I > WS-LINE-COUNT.
036300     WRITE ORD-MASTER-RECORD
036400         INVALID KEY
036500             MOVE '08' TO SVC-RESULT-CODE
036600             MOVE 'CREATE-ORDER -- HEADER WRITE FAILED' TO SVC-RESULT-MESSAGE
036700     END-WRITE.
036800     ADD 1 TO ORD-NEXT-REL-KEY.
036900 150-EXIT.
037000     EXIT.
037100*
037200******************************************************************
037300*    155-BUILD-ORDER-UUID -- THERE IS NO UUID-GENERATOR CALL ON   *
037400*    THIS SYSTEM, SO A SYNTHETIC UUID IS BUILT FROM THE HEADER'S  *
037500*    OWN RELATIVE RECORD NUMBER -- A FIXED "4000-8000" MIDDLE SO  *
037600*    THE STRING AT LEAST LOOKS LIKE A VERSION-4 UUID TO ANYTHING  *
037700*    DOWNSTREAM THAT PARSES IT, AND THE RELATIVE KEY ZERO-PADDED  *
037800*    INTO THE LAST TWELVE DIGITS SO IT STAYS UNIQUE PER ORDER.    *
037900******************************************************************
038000 155-BUILD-ORDER-UUID.
038100     MOVE ORD-REL-KEY TO WS-UUID-SUFFIX.
038200     MOVE WS-UUID-PREFIX TO ORD-ORDER-ID (1:24).
038300     MOVE WS-UUID-SUFFIX TO ORD-ORDER-ID (25:12).
038400 155-EXIT.
038500     EXIT.
038600*
038700 157-ADD-LINE-TOTAL.
038800     COMPUTE ORD-TOTAL-AMOUNT = ORD-TOTAL-AMOUNT +
038900         (WS-LINE-PRICE (WS-SUBSCRIPT-I) * WS-LINE-QUANTITY (WS-SUBSCRIPT-I)).
039000 157-EXIT.
039100     EXIT.
039200*
039300******************************************************************
039400*    160-WRITE-ORDER-ITEMS -- ONE OITMSTR ROW PER CART LINE,      *
039500*    CARRYING A SNAPSHOT OF THE PRODUCT NAME AND PRICE AS OF      *
039600*    THE MOMENT OF SALE.                                          *
039700******************************************************************
039800 160-WRITE-ORDER-ITEMS.
039900     MOVE 1 TO WS-SUBSCRIPT-I.
040000     PERFORM 165-WRITE-ONE-ITEM THRU 165-EXIT
040100         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
040200         UNTIL WS-SUBSCRIPT-I > WS-LINE-COUNT.
040300 160-EXIT.
040400     EXIT.
040500*
040600 165-WRITE-ONE-ITEM.
040700     INITIALIZE OIT-MASTER-RECORD.
040800     MOVE OIT-NEXT-REL-KEY TO OIT-REL-KEY.
040900     MOVE OIT-REL-KEY TO WS-UUID-SUFFIX.
041000     MOVE WS-UUID-PREFIX TO OIT-ORDER-ITEM-ID (1:24).
041100     MOVE WS-UUID-SUFFIX TO OIT-ORDER-ITEM-ID (25:12).
041200     MOVE ORD-ORDER-ID TO OIT-ORDER-ID.
041300     MOVE WS-SUBSCRIPT-I TO OIT-LINE-SEQ.
041400     MOVE WS-LINE-PRODUCT-ID (WS-SUBSCRIPT-I) TO OIT-PRODUCT-ID.
041500     MOVE WS-LINE-PRODUCT-NAME (WS-SUBSCRIPT-I) TO OIT-PRODUCT-NAME.
041600     MOVE WS-LINE-PRICE (WS-SUBSCRIPT-I) TO OIT-PRICE.
041700     MOVE WS-LINE-QUANTITY (WS-SUBSCRIPT-I) TO OIT-QUANTITY.
041800     COMPUTE OIT-TOTAL-PRICE = OIT-PRICE * OIT-QUANTITY.
041900     WRITE OIT-MASTER-RECORD
042000         INVALID KEY
042100             MOVE '08' TO SVC-RESULT-CODE
042200             MOVE 'CREATE-ORDER -- ITEM WRITE FAILED' TO SVC-RESULT-MESSAGE
042300     END-WRITE.
042400     ADD 1 TO OIT-NEXT-REL-KEY.
042500 165-EXIT.
042600     EXIT.
042700*
042800******************************************************************
042900*    500-CANCEL-ORDER -- PENDING TO CANCELED IS THE ONLY LEGAL    *
043000*    TRANSITION.  CANCELED TO CANCELED IS A NO-OP SUCCESS.        *
043100*    STOCK IS NEVER RESTORED EITHER WAY.                          *
043200******************************************************************
043300 500-CANCEL-ORDER.
043400     MOVE TRN-CAN-ORDER-ID OF TRAN-RECORD TO WS-SEARCH-ORDER-ID.
043500     PERFORM 300-FIND-ORDER-BY-ID THRU 300-EXIT.
043600     IF NOT WS-FOUND
043700         MOVE '04' TO SVC-RESULT-CODE
043800         MOVE 'CANCEL-ORDER -- ORDER-ID NOT FOUND' TO SVC-RESULT-MESSAGE
043900         GO TO 500-EXIT
044000     END-IF.
044100     IF ORD-STATUS-CANCELED
044200         GO TO 500-EXIT
044300     END-IF.
044400     MOVE 'CANCELED' TO ORD-STATUS.
044500     REWRITE ORD-MASTER-RECORD
044600         INVALID KEY
044700             MOVE '04' TO SVC-RESULT-CODE
044800             MOVE 'CANCEL-ORDER -- REWRITE FAILED' TO SVC-RESULT-MESSAGE
044900     END-REWRITE.
045000 500-EXIT.
045100     EXIT.
045200*
045300******************************************************************
045400*    300-FIND-ORDER-BY-ID -- LINEAR SCAN OF ORDMSTR BY RELATIVE   *
045500*    KEY FOR A ROW MATCHING WS-SEARCH-ORDER-ID.                   *
045600******************************************************************
045700 300-FIND-ORDER-BY-ID.
045800     MOVE 'N' TO WS-FOUND-SW.
045900     MOVE 1 TO ORD-REL-KEY.
046000     PERFORM 310-SCAN-ONE-ORDER THRU 310-EXIT
046100         UNTIL WS-FOUND OR ORD-REL-KEY >= ORD-NEXT-REL-KEY.
046200 300-EXIT.
046300     EXIT.
046400*
046500 310-SCAN-ONE-ORDER.
046600     READ ORDMSTR
046700         INVALID KEY
046800             ADD 1 TO ORD-REL-KEY
046900             GO TO 310-EXIT
047000     END-READ.
047100     IF ORD-ORDER-ID = WS-SEARCH-ORDER-ID
047200         MOVE 'Y' TO WS-FOUND-SW
047300     ELSE
047400         ADD 1 TO ORD-REL-KEY
047500     END-IF.
047600 310-EXIT.
047700     EXIT.
047800*
047900******************************************************************
048000*    800-OPEN-FILES -- OPENS ORDMSTR AND OITMSTR AND PRIMES       *
048100*    BOTH NEXT-REL-KEY COUNTERS.                                  *
048200******************************************************************
048300 800-OPEN-FILES.
048310     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
048400     OPEN I-O ORDMSTR.
048500     IF NOT ORD-FILE-OK AND NOT ORD-FILE-EOF
048600         OPEN OUTPUT ORDMSTR
048700         CLOSE ORDMSTR
048800         OPEN I-O ORDMSTR
048900     END-IF.
049000     OPEN I-O OITMSTR.
049100     IF NOT OIT-FILE-OK AND NOT OIT-FILE-EOF
049200         OPEN OUTPUT OITMSTR
049300         CLOSE OITMSTR
049400         OPEN I-O OITMSTR
049500     END-IF.
049600     MOVE 'Y' TO WS-FILE-OPEN-SW.
049700     MOVE 1 TO ORD-REL-KEY.
049800     MOVE 1 TO ORD-NEXT-REL-KEY.
049900     PERFORM 810-PRIME-ORDER-KEY THRU 810-EXIT
050000         UNTIL ORD-FILE-STATUS = '23'.
050100     MOVE 1 TO OIT-REL-KEY.
050200     MOVE 1 TO OIT-NEXT-REL-KEY.
050300     PERFORM 820-PRIME-ITEM-KEY THRU 820-EXIT
050400         UNTIL OIT-FILE-STATUS = '23'.
050500 800-EXIT.
050600     EXIT.
050700*
050800 810-PRIME-ORDER-KEY.
050900     READ ORDMSTR
051000         INVALID KEY
051100             MOVE '23' TO ORD-FILE-STATUS
051200             GO TO 810-EXIT
051300     END-READ.
051400     ADD 1 TO ORD-NEXT-REL-KEY.
051500     ADD 1 TO ORD-REL-KEY.
051600 810-EXIT.
051700     EXIT.
051800*
051900 820-PRIME-ITEM-KEY.
052000     READ OITMSTR
052100         INVALID KEY
052200             MOVE '23' TO OIT-FILE-STATUS
052300             GO TO 820-EXIT
052400     END-READ.
052500     ADD 1 TO OIT-NEXT-REL-KEY.
052600     ADD 1 TO OIT-REL-KEY.
052700 820-EXIT.
052800     EXIT.
052900*
053000******************************************************************
053100*    890-CLOSE-FILES -- END-OF-JOB HOUSEKEEPING.                  *
053200******************************************************************
053300 890-CLOSE-FILES.
053400     IF WS-FILE-IS-OPEN
053500         CLOSE ORDMSTR
053600         CLOSE OITMSTR
053700         MOVE 'N' TO WS-FILE-OPEN-SW
053800     END-IF.
053900 890-EXIT.
054000     EXIT.
