000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  LOOPDRV                                       *
000500*                                                                *
000600*   FUNCTION   :  MAIN LINE OF THE OVERNIGHT LOOPERS CATALOG/    *
000700*                 ORDER/COUPON BATCH RUN.  READS THE TRANSACTION *
000800*                 FEED SEQUENTIALLY AND CALLS ONE OF THE SIX     *
000900*                 SERVICE SUBPROGRAMS (BRANDSVC, PRODSVC,        *
001000*                 MEMBSVC, LIKESVC, ORDRSVC, CPNSVC) FOR EACH    *
001100*                 TRANSACTION, BASED ON TRAN-CODE.  KEEPS A      *
001200*                 CONTROL TOTAL OF TRANSACTIONS PROCESSED AND    *
001300*                 REJECTED BY TYPE AND PRINTS THE RUN SUMMARY AT *
001400*                 END OF JOB.  DOES NOT OPEN ANY MASTER FILE --  *
001500*                 EACH SERVICE SUBPROGRAM OWNS AND OPENS ITS OWN.*
001600*                                                                *
001700******************************************************************
001800 PROGRAM-ID.  LOOPDRV.
001900 AUTHOR.  R HOLLOWAY.
002000 INSTALLATION.  LOOPERS DATA PROCESSING.
002100 DATE-WRITTEN.  03/14/89.
002200 DATE-COMPILED.
002300 SECURITY.  NON-CONFIDENTIAL.
002400*
002500*   CHANGE LOG.
002600*
002700*    DATE     BY    TICKET    DESCRIPTION
002800*    --------  ----  --------  --------------------------------
002900*    03/14/89  RH    DP-0117   ORIGINAL VERSION -- BRAND AND
003000*                              PRODUCT TRANSACTIONS ONLY.
003100*    08/20/90  RH    DP-0210   ADDED REGISTER-MEMBER, ADD-LIKE
003200*                              AND REMOVE-LIKE DISPATCH.
003300*    02/11/92  TLK   DP-0340   ADDED CREATE-ORDER AND CANCEL-
003400*                              ORDER DISPATCH.
003500*    07/14/93  TLK   DP-0403   ADDED THE SEVEN COUPON-TEMPLATE
003600*                              AND USER-COUPON TRANSACTIONS.
003700*    10/05/94  TLK   DP-0465   CONTROL-TOTAL TABLE NOW BUILT IN
003800*                              FIRST-SEEN ORDER INSTEAD OF A
003900*                              FIXED 17-ENTRY LAYOUT -- A NEW
004000*                              TRAN-CODE NO LONGER REQUIRES A
004100*                              RECOMPILE OF THIS MODULE.
004200*    03/02/96  MWS   DP-0531   COMMENT TRANSACTIONS (TRN-COMMENT-
004300*                              FLAG = '*') ARE SKIPPED ENTIRELY
004400*                              AND NO LONGER COUNTED AGAINST ANY
004500*                              TOTAL.
004600*    11/11/96  MWS   DP-0561   END-OF-JOB NOW SENT TO ALL SIX
004700*                              SERVICE SUBPROGRAMS SO EACH CAN
004800*                              CLOSE ITS OWN MASTER FILES -- NO
004900*                              MASTER FILE IS OPENED HERE ANY
005000*                              LONGER.
005100*    02/09/99  MWS   DP-0612   Y2K -- WS-RUN-DATE ALREADY FULL
005200*                              4-DIGIT YEAR, VERIFIED.  NO CHANGE
005300*                              REQUIRED.
005400*    08/15/01  DLP   DP-0691   WS-TRAN-STATS-TABLE GROWN FROM 17
005500*                              TO 20 ENTRIES FOR HEADROOM.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-390.
006000 OBJECT-COMPUTER.  IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS DRV-DEBUG-ON
006400             OFF STATUS IS DRV-DEBUG-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRANFILE
006800         ASSIGN TO TRANFILE
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-TRAN-FILE-STATUS.
007100     SELECT RPTFILE
007200         ASSIGN TO RPTFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-RPT-FILE-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  TRANFILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 283 CHARACTERS
008000     DATA RECORD IS TRAN-RECORD.
008100 COPY TRANREC.
008200 FD  RPTFILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 90 CHARACTERS
008500     DATA RECORD IS RPT-PRINT-RECORD.
008600 01  RPT-PRINT-RECORD                PIC X(90).
008700 WORKING-STORAGE SECTION.
008800 01  WS-FILE-STATUS-CODES.
008900     05  WS-TRAN-FILE-STATUS         PIC X(02).
009000         88  WS-TRAN-FILE-OK         VALUE '00'.
009100         88  WS-TRAN-FILE-EOF        VALUE '10'.
009200     05  WS-RPT-FILE-STATUS          PIC X(02).
009300         88  WS-RPT-FILE-OK          VALUE '00'.
009400     05  FILLER                      PIC X(08).
009500 01  WS-SWITCHES.
009600     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.
009700         88  WS-TRAN-EOF             VALUE 'Y'.
009800     05  FILLER                      PIC X(08).
009900 01  WS-RUN-DATE                     PIC 9(08) VALUE 0.
009920 01  WS-CALLED-PROGRAMS.
009930     05  WS-BRANDSVC-NAME            PIC X(08) VALUE 'BRANDSVC'.
009940     05  WS-PRODSVC-NAME             PIC X(08) VALUE 'PRODSVC'.
009950     05  WS-MEMBSVC-NAME             PIC X(08) VALUE 'MEMBSVC'.
009960     05  WS-LIKESVC-NAME             PIC X(08) VALUE 'LIKESVC'.
009970     05  WS-ORDRSVC-NAME             PIC X(08) VALUE 'ORDRSVC'.
009980     05  WS-CPNSVC-NAME              PIC X(08) VALUE 'CPNSVC'.
009990     05  FILLER                      PIC X(08).
010000 01  WS-STAT-ENTRY-COUNT             PIC 9(02) COMP VALUE 0.
010100 01  WS-SUBSCRIPT-K                  PIC 9(02) COMP VALUE 0.
010200 01  WS-TRAN-STATS-TABLE.
010300     05  WS-STAT-ENTRY OCCURS 20 TIMES INDEXED BY WS-STAT-IDX.
010400         10  WS-STAT-TRAN-TYPE       PIC X(20).
010500         10  WS-STAT-PROCESSED       PIC 9(07) COMP-3.
010600         10  WS-STAT-REJECTED        PIC 9(07) COMP-3.
010650         10  FILLER                  PIC X(08).
010700 01  WS-CALL-TRAN-CODE               PIC X(20).
010710 COPY SVCIF REPLACING SVC-RESULT BY WS-SVC-RESULT
010720                      SVC-RESULT-CODE BY WS-SVC-RESULT-CODE
010730                      SVC-RESULT-MESSAGE BY WS-SVC-RESULT-MSG
010740                      SVC-OUT-ID BY WS-SVC-OUT-ID
010750                      SVC-OUT-AMOUNT BY WS-SVC-OUT-AMOUNT
010760                      SVC-OUT-SURROGATE BY WS-SVC-OUT-SURR
010770                      SVC-OUT-PRODUCT-NAME BY WS-SVC-OUT-PNAME
010780                      SVC-OUT-PRICE BY WS-SVC-OUT-PRICE.
010900 COPY RPTLINE.
011000 PROCEDURE DIVISION.
011100******************************************************************
011200*    000-MAIN-LINE -- RUNS THE WHOLE TRANSACTION FEED TO EOF,     *
011300*    SENDS END-OF-JOB TO EVERY SERVICE SUBPROGRAM, THEN PRINTS    *
011400*    THE RUN SUMMARY.                                             *
011500******************************************************************
011600 000-MAIN-LINE.
011700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
011800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
011900     PERFORM 100-PROCESS-ONE-TRAN THRU 100-EXIT
012000         UNTIL WS-TRAN-EOF.
012100     PERFORM 800-SEND-END-OF-JOB THRU 800-EXIT.
012200     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
012300     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
012400     GOBACK.
012500*
012600******************************************************************
012700*    100-PROCESS-ONE-TRAN -- READS ONE TRANSACTION AND, UNLESS    *
012800*    IT IS A COMMENT LINE, DISPATCHES IT AND POSTS THE CONTROL    *
012900*    TOTAL.                                                       *
013000******************************************************************
013100 100-PROCESS-ONE-TRAN.
013200     READ TRANFILE
013300         AT END
013400             MOVE 'Y' TO WS-TRAN-EOF-SW
013500             GO TO 100-EXIT
013600     END-READ.
013700     IF TRN-IS-COMMENT
013800         GO TO 100-EXIT
013900     END-IF.
014000     MOVE TRN-CODE TO WS-CALL-TRAN-CODE.
014100     PERFORM 110-DISPATCH-TRANSACTION THRU 110-EXIT.
014200     PERFORM 200-RECORD-STAT THRU 200-EXIT.
014300 100-EXIT.
014400     EXIT.
014500*
014600******************************************************************
014700*    110-DISPATCH-TRANSACTION -- ONE CALL PER TRAN-CODE, ROUTED   *
014800*    TO THE SERVICE SUBPROGRAM THAT OWNS THAT MASTER.             *
014900******************************************************************
015000 110-DISPATCH-TRANSACTION.
015100     EVALUATE TRN-CODE
015200         WHEN 'CREATE-BRAND'
015300         WHEN 'DELETE-BRAND'
015400             CALL WS-BRANDSVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
015500                 WS-SVC-RESULT
015600         WHEN 'CREATE-PRODUCT'
015700         WHEN 'UPDATE-PRODUCT'
015800         WHEN 'DELETE-PRODUCT'
015900             CALL WS-PRODSVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
016000                 WS-SVC-RESULT
016100         WHEN 'REGISTER-MEMBER'
016200             CALL WS-MEMBSVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
016300                 WS-SVC-RESULT
016400         WHEN 'ADD-LIKE'
016500         WHEN 'REMOVE-LIKE'
016600             CALL WS-LIKESVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
016700                 WS-SVC-RESULT
016800         WHEN 'CREATE-ORDER'
016900         WHEN 'CANCEL-ORDER'
017000             CALL WS-ORDRSVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
017100                 WS-SVC-RESULT
017200         WHEN 'CREATE-TEMPLATE'
017300         WHEN 'UPDATE-TEMPLATE'
017400         WHEN 'DELETE-TEMPLATE'
017500         WHEN 'ISSUE-COUPON'
017600         WHEN 'CALC-DISCOUNT'
017700         WHEN 'USE-COUPON'
017800         WHEN 'RESTORE-COUPON'
017900             CALL WS-CPNSVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
018000                 WS-SVC-RESULT
018100         WHEN OTHER
018200             MOVE '08' TO WS-SVC-RESULT-CODE
018300     END-EVALUATE.
018400 110-EXIT.
018500     EXIT.
018600*
018700******************************************************************
018800*    200-RECORD-STAT -- FINDS (OR ADDS, IF THIS IS THE FIRST      *
019000*    TIME THIS TRAN-CODE HAS BEEN SEEN) THE CONTROL-TOTAL ENTRY   *
019100*    FOR THIS TRAN-CODE AND BUMPS PROCESSED OR REJECTED BASED ON  *
019200*    SVC-RESULT-CODE.                                             *
019300******************************************************************
019400 200-RECORD-STAT.
019500     MOVE 1 TO WS-SUBSCRIPT-K.
019600     PERFORM 210-MATCH-ONE-ENTRY THRU 210-EXIT
019700         UNTIL WS-SUBSCRIPT-K > WS-STAT-ENTRY-COUNT.
019800     IF WS-SUBSCRIPT-K > WS-STAT-ENTRY-COUNT
019900         ADD 1 TO WS-STAT-ENTRY-COUNT
020000         MOVE WS-STAT-ENTRY-COUNT TO WS-SUBSCRIPT-K
020100         MOVE TRN-CODE TO WS-STAT-TRAN-TYPE (WS-SUBSCRIPT-K)
020200         MOVE 0 TO WS-STAT-PROCESSED (WS-SUBSCRIPT-K)
020300         MOVE 0 TO WS-STAT-REJECTED (WS-SUBSCRIPT-K)
020400     END-IF.
020500     IF WS-SVC-RESULT-CODE = '00'
020600         ADD 1 TO WS-STAT-PROCESSED (WS-SUBSCRIPT-K)
020700     ELSE
020800         ADD 1 TO WS-STAT-REJECTED (WS-SUBSCRIPT-K)
020900     END-IF.
021000 200-EXIT.
021100     EXIT.
021200*
021300 210-MATCH-ONE-ENTRY.
021400     IF WS-STAT-TRAN-TYPE (WS-SUBSCRIPT-K) = TRN-CODE
021500         GO TO 210-EXIT
021600     END-IF.
021700     ADD 1 TO WS-SUBSCRIPT-K.
021800 210-EXIT.
021900     EXIT.
022000*
022100******************************************************************
022200*    700-OPEN-FILES -- OPENS THE TRANSACTION FEED AND THE RUN     *
022300*    SUMMARY REPORT.  NO MASTER FILE IS OPENED HERE -- SEE        *
022400*    DP-0561 ABOVE.                                               *
022500******************************************************************
022600 700-OPEN-FILES.
022700     OPEN INPUT TRANFILE.
022800     OPEN OUTPUT RPTFILE.
022900 700-EXIT.
023000     EXIT.
023100*
023200******************************************************************
023300*    800-SEND-END-OF-JOB -- TELLS EACH SERVICE SUBPROGRAM THE     *
023400*    RUN IS OVER SO IT CAN CLOSE ITS OWN MASTER FILES.             *
023500******************************************************************
023600 800-SEND-END-OF-JOB.
023700     MOVE 'END-OF-JOB' TO WS-CALL-TRAN-CODE.
023800     CALL WS-BRANDSVC-NAME USING WS-CALL-TRAN-CODE, TRAN-RECORD,
023900         WS-SVC-RESULT.
024000     CALL WS-PRODSVC-NAME  USING WS-CALL-TRAN-CODE, TRAN-RECORD,
024100         WS-SVC-RESULT.
024200     CALL WS-MEMBSVC-NAME  USING WS-CALL-TRAN-CODE, TRAN-RECORD,
024300         WS-SVC-RESULT.
024400     CALL WS-LIKESVC-NAME  USING WS-CALL-TRAN-CODE, TRAN-RECORD,
024500         WS-SVC-RESULT.
024600     CALL WS-ORDRSVC-NAME  USING WS-CALL-TRAN-CODE, TRAN-RECORD,
024700         WS-SVC-RESULT.
024800     CALL WS-CPNSVC-NAME   USING WS-CALL-TRAN-CODE, TRAN-RECORD,
024900         WS-SVC-RESULT.
025000 800-EXIT.
025100     EXIT.
025200*
025300******************************************************************
025400*    850-REPORT-TRAN-STATS -- PRINTS THE HEADER LINES, ONE        *
025500*    DETAIL LINE PER TRAN-CODE SEEN (FIRST-SEEN ORDER) AND THE    *
025600*    GRAND-TOTAL LINE.                                            *
025700******************************************************************
025800 850-REPORT-TRAN-STATS.
025900     MOVE WS-RUN-DATE TO RPH1-RUN-DATE.
026000     WRITE RPT-PRINT-RECORD FROM RPT-HDR-LINE-1 AFTER PAGE.
026100     WRITE RPT-PRINT-RECORD FROM RPT-HDR-LINE-2 AFTER 2.
026200     MOVE 0 TO RPT-TOTAL-PROCESSED.
026300     MOVE 0 TO RPT-TOTAL-REJECTED.
026400     MOVE 1 TO WS-SUBSCRIPT-K.
026500     PERFORM 855-WRITE-ONE-STAT-LINE THRU 855-EXIT
026600         UNTIL WS-SUBSCRIPT-K > WS-STAT-ENTRY-COUNT.
026700     WRITE RPT-PRINT-RECORD FROM RPT-TOTAL-LINE AFTER 2.
026800 850-EXIT.
026900     EXIT.
027000*
027100 855-WRITE-ONE-STAT-LINE.
027200     MOVE WS-STAT-TRAN-TYPE (WS-SUBSCRIPT-K) TO RPD-TRAN-TYPE.
027300     MOVE WS-STAT-PROCESSED (WS-SUBSCRIPT-K) TO RPD-COUNT-PROCESSED.
027400     MOVE WS-STAT-REJECTED (WS-SUBSCRIPT-K) TO RPD-COUNT-REJECTED.
027500     WRITE RPT-PRINT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
027600     ADD WS-STAT-PROCESSED (WS-SUBSCRIPT-K) TO RPT-TOTAL-PROCESSED.
027700     ADD WS-STAT-REJECTED (WS-SUBSCRIPT-K) TO RPT-TOTAL-REJECTED.
027800     ADD 1 TO WS-SUBSCRIPT-K.
027900 855-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300*    890-CLOSE-FILES -- CLOSES THE TRANSACTION FEED AND THE       *
028400*    RUN SUMMARY REPORT.                                          *
028500******************************************************************
028600 890-CLOSE-FILES.
028700     CLOSE TRANFILE.
028800     CLOSE RPTFILE.
028900 890-EXIT.
029000     EXIT.
