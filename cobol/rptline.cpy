000100******************************************************************
000200*    RPTLINE   --  LOOPDRV RUN-SUMMARY PRINT LINES                *
000300*                                                                 *
000400*    MATCHES THE SHAPE OF THE OLD SAM3ABND 850-REPORT-TRAN-STATS  *
000500*    CONTROL-TOTAL REPORT -- ONE DETAIL LINE PER TRANSACTION      *
000600*    TYPE IN FIRST-SEEN ORDER, FOLLOWED BY A GRAND-TOTAL LINE.    *
000700******************************************************************
000800 01  RPT-HDR-LINE-1.
000900     05  FILLER                      PIC X(01)  VALUE SPACE.
001000     05  FILLER                      PIC X(25)  VALUE
001100         'LOOPERS BATCH RUN SUMMARY'.
001200     05  FILLER                      PIC X(10)  VALUE SPACE.
001300     05  RPH1-RUN-DATE               PIC 9(08).
001400     05  FILLER                      PIC X(36)  VALUE SPACE.
001500*
001600 01  RPT-HDR-LINE-2.
001700     05  FILLER                      PIC X(01)  VALUE SPACE.
001800     05  FILLER                      PIC X(20)  VALUE
001900         'TRANSACTION-TYPE'.
002000     05  FILLER                      PIC X(10)  VALUE SPACE.
002100     05  FILLER                      PIC X(12)  VALUE
002200         'PROCESSED'.
002300     05  FILLER                      PIC X(10)  VALUE SPACE.
002400     05  FILLER                      PIC X(12)  VALUE
002500         'REJECTED'.
002600     05  FILLER                      PIC X(25)  VALUE SPACE.
002700*
002800 01  RPT-DETAIL-LINE.
002900     05  FILLER                      PIC X(01)  VALUE SPACE.
003000     05  RPD-TRAN-TYPE               PIC X(20).
003100     05  FILLER                      PIC X(10)  VALUE SPACE.
003200     05  RPD-COUNT-PROCESSED         PIC ZZZ,ZZ9.
003300     05  FILLER                      PIC X(08)  VALUE SPACE.
003400     05  RPD-COUNT-REJECTED          PIC ZZZ,ZZ9.
003500     05  FILLER                      PIC X(25)  VALUE SPACE.
003600*
003700 01  RPT-TOTAL-LINE.
003800     05  FILLER                      PIC X(01)  VALUE SPACE.
003900     05  FILLER                      PIC X(20)  VALUE
004000         'GRAND-TOTAL'.
004100     05  FILLER                      PIC X(10)  VALUE SPACE.
004200     05  RPT-TOTAL-PROCESSED         PIC ZZZ,ZZ9.
004300     05  FILLER                      PIC X(08)  VALUE SPACE.
004400     05  RPT-TOTAL-REJECTED          PIC ZZZ,ZZ9.
004500     05  FILLER                      PIC X(25)  VALUE SPACE.
