000100******************************************************************
000200*    ORDREC    --  ORDER HEADER MASTER RECORD                     *
000300*                                                                 *
000400*    RELATIVE FILE.  ORD-ORDER-ID IS A PSEUDO-UUID BUILT BY       *
000500*    ORDRSVC PARAGRAPH 155-BUILD-ORDER-UUID FROM THE RELATIVE     *
000600*    RECORD NUMBER -- SEE THAT PARAGRAPH'S BANNER FOR WHY.        *
000700*    ORD-TOTAL-AMOUNT IS NEVER TRUSTED FROM THE INCOMING          *
000800*    TRANSACTION; IT IS ACCUMULATED IN WORKING STORAGE, LINE BY   *
000900*    LINE, BY 157-ADD-LINE-TOTAL AS IT WALKS WS-CART-LINE-TABLE,  *
000950*    AND ONLY THEN MOVED INTO THIS RECORD -- THE ITEM FILE IS     *
000975*    NEVER READ BACK TO RECOMPUTE IT.                             *
001000******************************************************************
001100 01  ORD-MASTER-RECORD.
001200     05  ORD-ORDER-ID                PIC X(36).
001300     05  ORD-REF-MEMBER-ID           PIC 9(09)    COMP-3.
001400     05  ORD-STATUS                  PIC X(08).
001500         88  ORD-STATUS-PENDING      VALUE 'PENDING'.
001600         88  ORD-STATUS-CANCELED     VALUE 'CANCELED'.
001700     05  ORD-TOTAL-AMOUNT            PIC S9(8)V99 COMP-3.
001800     05  ORD-ITEM-COUNT              PIC 9(02)    COMP-3.
001900     05  ORD-CREATED-DATE            PIC 9(08).
002000     05  ORD-CREATED-DATE-YMD REDEFINES ORD-CREATED-DATE.
002100         10  ORD-CREATED-YYYY        PIC 9(04).
002200         10  ORD-CREATED-MM          PIC 9(02).
002300         10  ORD-CREATED-DD          PIC 9(02).
002400     05  FILLER                      PIC X(25).
