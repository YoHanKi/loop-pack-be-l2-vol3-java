000100******************************************************************
000200*    BRDREC    --  BRAND MASTER RECORD                            *
000300*                                                                 *
000400*    RELATIVE FILE.  BRD-REL-KEY (THE RELATIVE RECORD NUMBER      *
000500*    ASSIGNED AT WRITE TIME) IS ALSO THE BRAND'S SURROGATE        *
000600*    NUMBER; THERE IS NO SEPARATE SURROGATE FIELD IN THE RECORD   *
000700*    BODY.  BRD-BRAND-ID IS THE BUSINESS KEY AND IS NOT INDEXED   *
000800*    -- LOOKUP BY BRD-BRAND-ID IS A LINEAR SCAN (SEE BRANDSVC     *
000900*    PARAGRAPH 300-FIND-BRAND-BY-ID).                             *
001000******************************************************************
001100 01  BRD-MASTER-RECORD.
001200     05  BRD-BRAND-ID                PIC X(10).
001300     05  BRD-BRAND-NAME               PIC X(50).
001400     05  BRD-DELETED-FLAG            PIC X(01).
001500         88  BRD-DELETED             VALUE 'Y'.
001600         88  BRD-ACTIVE              VALUE 'N'.
001700     05  BRD-DATES.
001800         10  BRD-CREATED-DATE        PIC 9(08).
001900         10  BRD-CHANGED-DATE        PIC 9(08).
002000     05  BRD-DATES-YMD REDEFINES BRD-DATES.
002100         10  BRD-CREATED-YMD.
002200             15  BRD-CREATED-YYYY    PIC 9(04).
002300             15  BRD-CREATED-MM      PIC 9(02).
002400             15  BRD-CREATED-DD      PIC 9(02).
002500         10  BRD-CHANGED-YMD.
002600             15  BRD-CHANGED-YYYY    PIC 9(04).
002700             15  BRD-CHANGED-MM      PIC 9(02).
002800             15  BRD-CHANGED-DD      PIC 9(02).
002900     05  FILLER                      PIC X(23).
