000100******************************************************************
000200*    UCPREC    --  USER-COUPON MASTER RECORD                      *
000300*                                                                 *
000400*    RELATIVE FILE.  ONE ROW PER COUPON ISSUED TO A MEMBER.       *
000500*    UNIQUE PER (UCP-REF-MEMBER-ID, UCP-REF-COUPON-TEMPLATE-ID)   *
000600*    -- CPNSVC ENFORCES THAT WITH A LINEAR SCAN AT ISSUE TIME,    *
000700*    THE SAME WAY LIKESVC DOES FOR LKEREC.                        *
000800******************************************************************
000900 01  UCP-MASTER-RECORD.
001000     05  UCP-USER-COUPON-ID          PIC X(36).
001100     05  UCP-REF-MEMBER-ID           PIC 9(09) COMP-3.
001200     05  UCP-REF-COUPON-TEMPLATE-ID  PIC 9(09) COMP-3.
001300     05  UCP-STATUS                  PIC X(09).
001400         88  UCP-STATUS-AVAILABLE    VALUE 'AVAILABLE'.
001500         88  UCP-STATUS-USED         VALUE 'USED'.
001600     05  UCP-ISSUED-DATE             PIC 9(08).
001700     05  UCP-ISSUED-DATE-YMD REDEFINES UCP-ISSUED-DATE.
001800         10  UCP-ISSUED-YYYY         PIC 9(04).
001900         10  UCP-ISSUED-MM           PIC 9(02).
002000         10  UCP-ISSUED-DD           PIC 9(02).
002100     05  FILLER                      PIC X(30).
