000100******************************************************************
000200*    TRANREC   --  LOOPERS RULE-ENGINE TRANSACTION LAYOUT         *
000300*                                                                 *
000400*    ONE TRANSACTION PER INPUT RECORD.  TRAN-CODE SELECTS WHICH   *
000500*    OF THE REDEFINITIONS OF TRAN-DATA APPLIES TO THE REST OF     *
000600*    THE RECORD.  VALID TRAN-CODE VALUES ARE --                   *
000700*                                                                 *
000800*        CREATE-BRAND      DELETE-BRAND                          *
000900*        CREATE-PRODUCT    UPDATE-PRODUCT     DELETE-PRODUCT      *
001000*        REGISTER-MEMBER                                         *
001100*        ADD-LIKE          REMOVE-LIKE                           *
001200*        CREATE-ORDER      CANCEL-ORDER                          *
001300*        CREATE-TEMPLATE   UPDATE-TEMPLATE    DELETE-TEMPLATE     *
001400*        ISSUE-COUPON      CALC-DISCOUNT                         *
001500*        USE-COUPON        RESTORE-COUPON                        *
001550*                                                                 *
001560*    LOOKUP-BRAND, LOOKUP-PRODUCT AND DECR-STOCK ARE NOT FED BY    *
001570*    THE TRANSACTION FILE -- THEY ARE PSEUDO-CODES ONE SERVICE     *
001580*    PROGRAM HANDS ANOTHER ON A NESTED CALL (SEE PRODSVC,          *
001590*    LIKESVC, ORDRSVC BANNERS) AND REUSE THE DELETE-PRODUCT AND    *
001595*    UPDATE-PRODUCT SHAPES OF TRN-DATA ABOVE.                      *
001600*                                                                 *
001700*    AN ASTERISK IN TRAN-COMMENT-FLAG MARKS THE RECORD AS A       *
001800*    COMMENT LINE -- IT IS COPIED TO THE REPORT BUT NOT COUNTED   *
001900*    AGAINST ANY CONTROL TOTAL (SEE 299-REPORT-BAD-TRAN LINEAGE   *
002000*    IN THE OLD SAM1/SAM3ABND UPDATE PROGRAMS THIS IDEA CAME      *
002100*    FROM).                                                       *
002200*                                                                 *
002300*    CREATE-ORDER CARRIES UP TO TRN-MAX-ORDER-LINES (SEE BELOW)   *
002400*    PRODUCT-ID/QUANTITY PAIRS.  A LARGER CART MUST BE SPLIT      *
002500*    ACROSS MORE THAN ONE TRANSACTION BY THE FEEDING SYSTEM.      *
002600******************************************************************
002700 01  TRAN-RECORD.
002800     05  TRN-CODE                    PIC X(20).
002900     05  TRN-COMMENT-FLAG             PIC X(01).
003000         88  TRN-IS-COMMENT           VALUE '*'.
003100     05  FILLER                       PIC X(01).
003200     05  TRN-DATA                     PIC X(261).
003300*--------------------------------------------------------------*
003400*    CREATE-BRAND / DELETE-BRAND                                *
003500*--------------------------------------------------------------*
003600     05  TRN-BRAND-DATA REDEFINES TRN-DATA.
003700         10  TRN-BRD-BRAND-ID         PIC X(10).
003800         10  TRN-BRD-BRAND-NAME       PIC X(50).
003900         10  FILLER                   PIC X(201).
004000*--------------------------------------------------------------*
004100*    CREATE-PRODUCT                                             *
004200*--------------------------------------------------------------*
004300     05  TRN-CRE-PRODUCT-DATA REDEFINES TRN-DATA.
004400         10  TRN-CPR-PRODUCT-ID       PIC X(20).
004500         10  TRN-CPR-BRAND-ID         PIC X(10).
004600         10  TRN-CPR-PRODUCT-NAME     PIC X(100).
004700         10  TRN-CPR-PRICE            PIC 9(8)V99.
004800         10  TRN-CPR-STOCK-QUANTITY   PIC 9(9).
004900         10  FILLER                   PIC X(12).
005000*--------------------------------------------------------------*
005100*    UPDATE-PRODUCT (ALSO REUSED FOR THE INTERNAL DECR-STOCK     *
005200*    AND LOOKUP-PRODUCT REQUESTS PRODSVC HONOURS FOR OTHER       *
005300*    SERVICE PROGRAMS -- SEE PRODSVC BANNER)                     *
005400*--------------------------------------------------------------*
005500     05  TRN-UPD-PRODUCT-DATA REDEFINES TRN-DATA.
005600         10  TRN-UPR-PRODUCT-ID       PIC X(20).
005700         10  TRN-UPR-PRODUCT-NAME     PIC X(100).
005800         10  TRN-UPR-PRICE            PIC 9(8)V99.
005900         10  TRN-UPR-STOCK-QUANTITY   PIC 9(9).
006000         10  FILLER                   PIC X(22).
006100*--------------------------------------------------------------*
006200*    DELETE-PRODUCT                                             *
006300*--------------------------------------------------------------*
006400     05  TRN-DEL-PRODUCT-DATA REDEFINES TRN-DATA.
006500         10  TRN-DPR-PRODUCT-ID       PIC X(20).
006600         10  FILLER                   PIC X(241).
006700*--------------------------------------------------------------*
006800*    REGISTER-MEMBER                                            *
006900*--------------------------------------------------------------*
007000     05  TRN-REGISTER-DATA REDEFINES TRN-DATA.
007100         10  TRN-REG-MEMBER-ID        PIC X(10).
007200         10  TRN-REG-PASSWORD         PIC X(16).
007300         10  TRN-REG-EMAIL            PIC X(100).
007400         10  TRN-REG-BIRTH-DATE-ISO   PIC X(10).
007500         10  TRN-REG-NAME             PIC X(50).
007600         10  TRN-REG-GENDER           PIC X(01).
007700         10  FILLER                   PIC X(74).
007800*--------------------------------------------------------------*
007900*    ADD-LIKE / REMOVE-LIKE                                     *
008000*--------------------------------------------------------------*
008100     05  TRN-LIKE-DATA REDEFINES TRN-DATA.
008200         10  TRN-LKE-REF-MEMBER-ID    PIC 9(9).
008300         10  TRN-LKE-PRODUCT-ID       PIC X(20).
008400         10  FILLER                   PIC X(232).
008500*--------------------------------------------------------------*
008600*    CREATE-ORDER                                               *
008700*--------------------------------------------------------------*
008800     05  TRN-ORDER-DATA REDEFINES TRN-DATA.
008900         10  TRN-ORD-REF-MEMBER-ID    PIC 9(9).
009000         10  TRN-ORD-LINE-COUNT       PIC 9(2).
009100         10  TRN-ORD-LINE OCCURS 10 TIMES.
009200             15  TRN-ORD-PRODUCT-ID   PIC X(20).
009300             15  TRN-ORD-QUANTITY     PIC 9(5).
009400*--------------------------------------------------------------*
009500*    CANCEL-ORDER                                               *
009600*--------------------------------------------------------------*
009700     05  TRN-CANCEL-ORDER-DATA REDEFINES TRN-DATA.
009800         10  TRN-CAN-ORDER-ID         PIC X(36).
009900         10  FILLER                   PIC X(225).
010000*--------------------------------------------------------------*
010100*    CREATE-TEMPLATE                                            *
010200*--------------------------------------------------------------*
010300     05  TRN-CRE-TEMPLATE-DATA REDEFINES TRN-DATA.
010400         10  TRN-CTM-NAME             PIC X(100).
010500         10  TRN-CTM-COUPON-TYPE      PIC X(5).
010600         10  TRN-CTM-VALUE            PIC 9(8)V99.
010700         10  TRN-CTM-MIN-ORDER-AMT    PIC 9(8)V99.
010800         10  TRN-CTM-EXPIRED-DATE     PIC 9(8).
010900         10  TRN-CTM-EXPIRED-TIME     PIC 9(6).
011000         10  TRN-CTM-TOTAL-QUANTITY   PIC 9(9).
011100         10  FILLER                   PIC X(113).
011200*--------------------------------------------------------------*
011300*    UPDATE-TEMPLATE                                            *
011400*--------------------------------------------------------------*
011500     05  TRN-UPD-TEMPLATE-DATA REDEFINES TRN-DATA.
011600         10  TRN-UTM-TEMPLATE-ID      PIC X(36).
011700         10  TRN-UTM-NAME             PIC X(100).
011800         10  TRN-UTM-VALUE            PIC 9(8)V99.
011900         10  TRN-UTM-MIN-ORDER-AMT    PIC 9(8)V99.
012000         10  TRN-UTM-EXPIRED-DATE     PIC 9(8).
012100         10  TRN-UTM-EXPIRED-TIME     PIC 9(6).
012200         10  TRN-UTM-TOTAL-QUANTITY   PIC 9(9).
012300         10  FILLER                   PIC X(77).
012400*--------------------------------------------------------------*
012500*    DELETE-TEMPLATE                                            *
012600*--------------------------------------------------------------*
012700     05  TRN-DEL-TEMPLATE-DATA REDEFINES TRN-DATA.
012800         10  TRN-DTM-TEMPLATE-ID      PIC X(36).
012900         10  FILLER                   PIC X(225).
013000*--------------------------------------------------------------*
013100*    ISSUE-COUPON                                                *
013200*--------------------------------------------------------------*
013300     05  TRN-ISSUE-DATA REDEFINES TRN-DATA.
013400         10  TRN-ISS-TEMPLATE-ID      PIC X(36).
013500         10  TRN-ISS-REF-MEMBER-ID    PIC 9(9).
013600         10  FILLER                   PIC X(216).
013700*--------------------------------------------------------------*
013800*    CALC-DISCOUNT                                               *
013900*--------------------------------------------------------------*
014000     05  TRN-CALC-DISCOUNT-DATA REDEFINES TRN-DATA.
014100         10  TRN-CDS-USER-COUPON-ID   PIC X(36).
014200         10  TRN-CDS-REF-MEMBER-ID    PIC 9(9).
014300         10  TRN-CDS-ORIGINAL-AMT     PIC 9(8)V99.
014400         10  FILLER                   PIC X(206).
014500*--------------------------------------------------------------*
014600*    USE-COUPON / RESTORE-COUPON                                 *
014700*--------------------------------------------------------------*
014800     05  TRN-USE-COUPON-DATA REDEFINES TRN-DATA.
014900         10  TRN-USC-USER-COUPON-ID   PIC X(36).
015000         10  FILLER                   PIC X(225).
