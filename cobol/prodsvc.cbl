000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   MODULE-NAME:  PRODSVC                                       *
000500*                                                                *
000600*   FUNCTION   :  MAINTAINS THE PRODUCT MASTER.  CALLED BY       *
000700*                 LOOPDRV FOR CREATE-PRODUCT, UPDATE-PRODUCT     *
000800*                 AND DELETE-PRODUCT, AND BY LIKESVC/ORDRSVC     *
000900*                 (LOOKUP-PRODUCT, DECR-STOCK) WHEN THEY NEED    *
001000*                 TO RESOLVE OR DECREMENT A PRODUCT WITHOUT      *
001100*                 OPENING PRDMSTR THEMSELVES.  CALLS BRANDSVC    *
001200*                 (LOOKUP-BRAND) TO VALIDATE THE BRAND-ID ON A   *
001300*                 CREATE.  OWNS PRDMSTR -- NO OTHER PROGRAM      *
001400*                 OPENS THAT FILE.                               *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.  PRODSVC.
001800 AUTHOR.  R HOLLOWAY.
001900 INSTALLATION.  LOOPERS DATA PROCESSING.
002000 DATE-WRITTEN.  04/02/89.
002100 DATE-COMPILED.
002200 SECURITY.  NON-CONFIDENTIAL.
002300*
002400*   CHANGE LOG.
002500*
002600*    DATE     BY    TICKET    DESCRIPTION
002700*    --------  ----  --------  --------------------------------
002800*    04/02/89  RH    DP-0119   ORIGINAL VERSION -- PRODUCT
002900*                              CREATE/UPDATE/DELETE OFF THE
003000*                              OVERNIGHT CATALOG FEED.
003100*    09/02/90  RH    DP-0201   CREATE-PRODUCT NOW CALLS BRANDSVC
003200*                              TO CONFIRM THE BRAND-ID EXISTS
003300*                              BEFORE THE PRODUCT IS WRITTEN.
003400*    05/18/91  TLK   DP-0277   ADDED LOOKUP-PRODUCT AND
003500*                              DECR-STOCK ENTRIES FOR LIKESVC
003600*                              AND THE NEW ORDER-ENTRY WORK.
003700*    06/30/93  TLK   DP-0402   PRD-NEXT-REL-KEY NOW PRIMED BY
003800*                              SCANNING TO END-OF-FILE ON THE
003900*                              FIRST CALL INSTEAD OF ASSUMING 1.
004000*    03/04/95  TLK   DP-0481   PRICE IS NOW ROUNDED HALF-UP TO
004100*                              TWO DECIMALS ON CREATE AND
004200*                              UPDATE INSTEAD OF BEING TRUNCATED.
004300*    11/11/96  MWS   DP-0560   CLOSE-ON-END-OF-JOB ADDED.
004400*    02/09/99  MWS   DP-0611   Y2K -- PRD-CHANGED-DATE ALREADY
004500*                              FULL 4-DIGIT YEAR, VERIFIED.
004600*    08/15/01  DLP   DP-0688   DECR-STOCK NOW REJECTS WITH
004700*                              CONFLICT INSTEAD OF GOING
004800*                              NEGATIVE WHEN STOCK IS SHORT.
004810*    09/10/01  DLP   DP-0705   LOOKUP-PRODUCT NOW ECHOES
004820*                              STOCK-QUANTITY IN SVC-OUT-AMOUNT
004830*                              SO ORDRSVC CAN CHECK EVERY ORDER
004840*                              LINE FOR SUFFICIENT STOCK BEFORE
004850*                              ANY LINE'S STOCK IS TOUCHED.
004860*    09/15/01  DLP   DP-0713   CREATE-PRODUCT AND UPDATE-PRODUCT
004862*                              WERE MOVING PRODUCT-ID AND
004864*                              PRODUCT-NAME STRAIGHT ACROSS WITH
004866*                              NO EDIT AT ALL -- ADDED 105-EDIT-
004868*                              PRODUCT-FIELDS TO CREATE-PRODUCT
004870*                              (ALPHANUMERIC PRODUCT-ID, NON-
004872*                              BLANK PRODUCT-NAME) USING THE
004874*                              PRD-ID-CHARS CLASS TEST THAT WAS
004876*                              DECLARED BUT NEVER WIRED IN, AND A
004878*                              BLANK-NAME CHECK TO UPDATE-PRODUCT.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS PRD-ID-CHARS IS "A" THRU "Z" "a" THRU "z" "0" THRU "9"
005700     UPSI-0 ON STATUS IS PRD-DEBUG-ON
005800             OFF STATUS IS PRD-DEBUG-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PRDMSTR
006200         ASSIGN TO PRDMSTR
006300         ORGANIZATION IS RELATIVE
006400         ACCESS MODE IS DYNAMIC
006500         RELATIVE KEY IS PRD-REL-KEY
006600         FILE STATUS IS PRD-FILE-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  PRDMSTR
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 177 CHARACTERS
007200     DATA RECORD IS PRD-MASTER-RECORD.
007300 COPY PRDREC.
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILE-STATUS-CODES.
007600     05  PRD-FILE-STATUS             PIC X(02).
007700         88  PRD-FILE-OK             VALUE '00'.
007800         88  PRD-FILE-EOF            VALUE '10'.
007900     05  FILLER                      PIC X(08).
008000 77  PRD-REL-KEY                     PIC 9(08) COMP.
008100 77  PRD-NEXT-REL-KEY                PIC 9(08) COMP VALUE 1.
008200 77  WS-SEARCH-PRODUCT-ID            PIC X(20).
008300 77  WS-DECR-QUANTITY                PIC S9(09) COMP-3.
008310 77  WS-ID-LEN                       PIC 9(02) COMP VALUE 0.
008320 77  WS-SUBSCRIPT-I                  PIC 9(02) COMP VALUE 0.
008330 77  WS-ONE-CHAR                     PIC X(01).
008400 01  WS-SWITCHES.
008500     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
008600         88  WS-FIRST-CALL           VALUE 'Y'.
008700     05  WS-FILE-OPEN-SW             PIC X(01) VALUE 'N'.
008800         88  WS-FILE-IS-OPEN         VALUE 'Y'.
008900     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009000         88  WS-FOUND                VALUE 'Y'.
009010     05  WS-EDIT-FAILED-SW           PIC X(01) VALUE 'N'.
009020         88  WS-EDIT-FAILED          VALUE 'Y'.
009100     05  FILLER                      PIC X(08).
009200 01  WS-TODAY-DATE                   PIC 9(08) VALUE 0.
009300 01  WS-ROUNDED-PRICE                PIC S9(8)V99 COMP-3.
009400 01  WS-CALLED-PROGRAMS.
009500     05  WS-BRANDSVC-NAME            PIC X(08) VALUE 'BRANDSVC'.
009600     05  FILLER                      PIC X(08).
009700 COPY SVCIF REPLACING SVC-RESULT BY WS-BRAND-RESULT
009800                      SVC-RESULT-CODE BY WS-BRAND-RESULT-CODE
009900                      SVC-RESULT-MESSAGE BY WS-BRAND-RESULT-MSG
010000                      SVC-OUT-ID BY WS-BRAND-OUT-ID
010100                      SVC-OUT-AMOUNT BY WS-BRAND-OUT-AMOUNT
010200                      SVC-OUT-SURROGATE BY WS-BRAND-OUT-SURR
010300                      SVC-OUT-PRODUCT-NAME BY WS-BRAND-OUT-PNAME
010400                      SVC-OUT-PRICE BY WS-BRAND-OUT-PRICE.
010500 01  WS-BRAND-LOOKUP-TRAN.
010600     05  WS-BRAND-LOOKUP-CODE        PIC X(20) VALUE 'LOOKUP-BRAND'.
010620     05  FILLER                      PIC X(08).
010650 77  WS-SAVE-BRAND-ID                PIC X(10).
010700 LINKAGE SECTION.
010800 01  LK-TRAN-CODE                    PIC X(20).
010900 COPY TRANREC.
011000 COPY SVCIF.
011100 PROCEDURE DIVISION USING LK-TRAN-CODE, TRAN-RECORD, SVC-RESULT.
011200******************************************************************
011300*    000-MAIN-LINE -- ENTRY POINT FOR EVERY CALL TO THIS MODULE  *
011400******************************************************************
011500 000-MAIN-LINE.
011600     MOVE SPACE TO SVC-RESULT-MESSAGE.
011700     MOVE '00' TO SVC-RESULT-CODE.
011800     IF WS-FIRST-CALL
011900         PERFORM 800-OPEN-FILES THRU 800-EXIT
012000         MOVE 'N' TO WS-FIRST-CALL-SW
012100     END-IF.
012200     EVALUATE LK-TRAN-CODE
012300         WHEN 'END-OF-JOB'
012400             PERFORM 890-CLOSE-FILES THRU 890-EXIT
012500         WHEN 'CREATE-PRODUCT'
012600             PERFORM 100-CREATE-PRODUCT THRU 100-EXIT
012700         WHEN 'UPDATE-PRODUCT'
012800             PERFORM 150-UPDATE-PRODUCT THRU 150-EXIT
012900         WHEN 'DELETE-PRODUCT'
013000             PERFORM 200-DELETE-PRODUCT THRU 200-EXIT
013100         WHEN 'LOOKUP-PRODUCT'
013200             MOVE TRN-DPR-PRODUCT-ID OF TRAN-RECORD
013300                 TO WS-SEARCH-PRODUCT-ID
013400             PERFORM 300-FIND-PRODUCT-BY-ID THRU 300-EXIT
013500             IF WS-FOUND
013600                 MOVE PRD-REL-KEY TO SVC-OUT-SURROGATE
013650                 MOVE PRD-STOCK-QUANTITY TO SVC-OUT-AMOUNT
013700             ELSE
013800                 MOVE '04' TO SVC-RESULT-CODE
013900             END-IF
014000         WHEN 'DECR-STOCK'
014100             PERFORM 400-DECREMENT-STOCK THRU 400-EXIT
014200         WHEN OTHER
014300             MOVE '08' TO SVC-RESULT-CODE
014400             MOVE 'PRODSVC -- UNKNOWN TRAN CODE' TO SVC-RESULT-MESSAGE
014500     END-EVALUATE.
014600     GOBACK.
014700*
014800******************************************************************
014900*    100-CREATE-PRODUCT -- EDITS PRODUCT-ID AND PRODUCT-NAME (SEE *
014950*    105-EDIT-PRODUCT-FIELDS), REJECTS A DUPLICATE PRODUCT-ID,    *
015000*    VALIDATES THE BRAND-ID AGAINST BRANDSVC, THEN INSERTS.       *
015100******************************************************************
015200 100-CREATE-PRODUCT.
015210     PERFORM 105-EDIT-PRODUCT-FIELDS THRU 105-EXIT.
015220     IF WS-EDIT-FAILED
015230         GO TO 100-EXIT
015240     END-IF.
015300     MOVE TRN-CPR-PRODUCT-ID OF TRAN-RECORD TO WS-SEARCH-PRODUCT-ID.
015400     PERFORM 300-FIND-PRODUCT-BY-ID THRU 300-EXIT.
015500     IF WS-FOUND
015600         MOVE '12' TO SVC-RESULT-CODE
015700         MOVE 'CREATE-PRODUCT -- PRODUCT-ID ALREADY EXISTS'
015800             TO SVC-RESULT-MESSAGE
015900         GO TO 100-EXIT
016000     END-IF.
016100     PERFORM 410-VALIDATE-BRAND THRU 410-EXIT.
016200     IF NOT SVC-OK
016300         GO TO 100-EXIT
016400     END-IF.
016500     PERFORM 420-ROUND-PRICE THRU 420-EXIT.
016600     INITIALIZE PRD-MASTER-RECORD.
016700     MOVE TRN-CPR-PRODUCT-ID OF TRAN-RECORD TO PRD-PRODUCT-ID.
016800     MOVE TRN-CPR-BRAND-ID OF TRAN-RECORD TO PRD-BRAND-ID.
016900     MOVE TRN-CPR-PRODUCT-NAME OF TRAN-RECORD TO PRD-PRODUCT-NAME.
017000     MOVE WS-ROUNDED-PRICE TO PRD-PRICE.
017100     MOVE TRN-CPR-STOCK-QUANTITY OF TRAN-RECORD TO PRD-STOCK-QUANTITY.
017200     MOVE 'N' TO PRD-DELETED-FLAG.
017300     MOVE WS-TODAY-DATE TO PRD-CHANGED-DATE.
017400     MOVE PRD-NEXT-REL-KEY TO PRD-REL-KEY.
017500     WRITE PRD-MASTER-RECORD
017600         INVALID KEY
017700             MOVE '12' TO SVC-RESULT-CODE
017800             MOVE 'CREATE-PRODUCT -- WRITE FAILED' TO SVC-RESULT-MESSAGE
017900             GO TO 100-EXIT
018000     END-WRITE.
018100     ADD 1 TO PRD-NEXT-REL-KEY.
018200 100-EXIT.
018300     EXIT.
018400*
018500******************************************************************
018600*    105-EDIT-PRODUCT-FIELDS -- PRODUCT-ID MUST BE 1-20            *
018700*    ALPHANUMERIC CHARACTERS (NO EMBEDDED SPACES), AND             *
018800*    PRODUCT-NAME MUST NOT BE BLANK.  PRICE AND STOCK-QUANTITY     *
018900*    NEED NO SIGN CHECK HERE -- TRN-CPR-PRICE AND                  *
019000*    TRN-CPR-STOCK-QUANTITY ARE BOTH UNSIGNED PICTURES, SO A       *
019100*    NEGATIVE VALUE CANNOT ARRIVE IN THE TRANSACTION RECORD.       *
019200******************************************************************
019300 105-EDIT-PRODUCT-FIELDS.
019400     MOVE 'N' TO WS-EDIT-FAILED-SW.
019500     IF TRN-CPR-PRODUCT-ID OF TRAN-RECORD = SPACE
019600         MOVE '08' TO SVC-RESULT-CODE
019700         MOVE 'CREATE-PRODUCT -- PRODUCT-ID IS BLANK'
019800             TO SVC-RESULT-MESSAGE
019900         MOVE 'Y' TO WS-EDIT-FAILED-SW
020000         GO TO 105-EXIT
020100     END-IF.
020200     PERFORM 106-FIND-PRODUCT-ID-LENGTH THRU 106-EXIT.
020300     MOVE 1 TO WS-SUBSCRIPT-I.
020400     PERFORM 107-CLASSIFY-ONE-ID-CHAR THRU 107-EXIT
020500         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
020600         UNTIL WS-SUBSCRIPT-I > WS-ID-LEN
020700         OR WS-EDIT-FAILED.
020800     IF WS-EDIT-FAILED
020900         GO TO 105-EXIT
021000     END-IF.
021100     IF TRN-CPR-PRODUCT-NAME OF TRAN-RECORD = SPACE
021200         MOVE '08' TO SVC-RESULT-CODE
021300         MOVE 'CREATE-PRODUCT -- PRODUCT-NAME IS BLANK'
021400             TO SVC-RESULT-MESSAGE
021500         MOVE 'Y' TO WS-EDIT-FAILED-SW
021600     END-IF.
021700 105-EXIT.
021800     EXIT.
021900*
022000 106-FIND-PRODUCT-ID-LENGTH.
022100     MOVE 20 TO WS-ID-LEN.
022200     PERFORM 110-BACK-UP-ONE THRU 110-EXIT
022300         UNTIL WS-ID-LEN = 0
022400         OR TRN-CPR-PRODUCT-ID OF TRAN-RECORD (WS-ID-LEN:1) NOT = SPACE.
022500 106-EXIT.
022600     EXIT.
022700*
022800 107-CLASSIFY-ONE-ID-CHAR.
022900     MOVE TRN-CPR-PRODUCT-ID OF TRAN-RECORD (WS-SUBSCRIPT-I:1)
023000         TO WS-ONE-CHAR.
023100     IF WS-ONE-CHAR IS NOT PRD-ID-CHARS
023200         MOVE '08' TO SVC-RESULT-CODE
023300         MOVE 'CREATE-PRODUCT -- PRODUCT-ID MUST BE ALPHANUMERIC'
023400             TO SVC-RESULT-MESSAGE
023500         MOVE 'Y' TO WS-EDIT-FAILED-SW
023600     END-IF.
023700 107-EXIT.
023800     EXIT.
023900*
024000 110-BACK-UP-ONE.
024100     SUBTRACT 1 FROM WS-ID-LEN.
024200 110-EXIT.
024300     EXIT.
024400*
024500******************************************************************
024600*    150-UPDATE-PRODUCT -- MUST EXIST.  OVERWRITES NAME (MUST NOT *
024700*    BE BLANK), PRICE (RE-ROUNDED) AND STOCK-QUANTITY.  BRAND-ID  *
024800*    IS NOT REVISITED.                                            *
024900******************************************************************
025000 150-UPDATE-PRODUCT.
025100     MOVE TRN-UPR-PRODUCT-ID OF TRAN-RECORD TO WS-SEARCH-PRODUCT-ID.
025200     PERFORM 300-FIND-PRODUCT-BY-ID THRU 300-EXIT.
025300     IF NOT WS-FOUND
025400         MOVE '04' TO SVC-RESULT-CODE
025500         MOVE 'UPDATE-PRODUCT -- PRODUCT-ID NOT FOUND'
025600             TO SVC-RESULT-MESSAGE
025700         GO TO 150-EXIT
025800     END-IF.
025900     IF TRN-UPR-PRODUCT-NAME OF TRAN-RECORD = SPACE
026000         MOVE '08' TO SVC-RESULT-CODE
026100         MOVE 'UPDATE-PRODUCT -- PRODUCT-NAME IS BLANK'
026200             TO SVC-RESULT-MESSAGE
026300         GO TO 150-EXIT
026400     END-IF.
026500     MOVE TRN-UPR-PRICE OF TRAN-RECORD TO WS-ROUNDED-PRICE.
026600     PERFORM 420-ROUND-PRICE THRU 420-EXIT.
026700     MOVE TRN-UPR-PRODUCT-NAME OF TRAN-RECORD TO PRD-PRODUCT-NAME.
027100     MOVE WS-ROUNDED-PRICE TO PRD-PRICE.
027200     MOVE TRN-UPR-STOCK-QUANTITY OF TRAN-RECORD TO PRD-STOCK-QUANTITY.
027300     MOVE WS-TODAY-DATE TO PRD-CHANGED-DATE.
027400     REWRITE PRD-MASTER-RECORD
027500         INVALID KEY
027600             MOVE '04' TO SVC-RESULT-CODE
027700             MOVE 'UPDATE-PRODUCT -- REWRITE FAILED'
027800                 TO SVC-RESULT-MESSAGE
027900     END-REWRITE.
028000 150-EXIT.
028100     EXIT.
028200*
028300******************************************************************
028400*    200-DELETE-PRODUCT -- MUST EXIST.  SOFT DELETE ONLY.         *
028500******************************************************************
028600 200-DELETE-PRODUCT.
028700     MOVE TRN-DPR-PRODUCT-ID OF TRAN-RECORD TO WS-SEARCH-PRODUCT-ID.
028800     PERFORM 300-FIND-PRODUCT-BY-ID THRU 300-EXIT.
028900     IF NOT WS-FOUND
029000         MOVE '04' TO SVC-RESULT-CODE
029100         MOVE 'DELETE-PRODUCT -- PRODUCT-ID NOT FOUND'
029200             TO SVC-RESULT-MESSAGE
029300         GO TO 200-EXIT
029400     END-IF.
029500     MOVE 'Y' TO PRD-DELETED-FLAG.
029600     MOVE WS-TODAY-DATE TO PRD-CHANGED-DATE.
029700     REWRITE PRD-MASTER-RECORD
029800         INVALID KEY
029900             MOVE '04' TO SVC-RESULT-CODE
030000             MOVE 'DELETE-PRODUCT -- REWRITE FAILED'
030100                 TO SVC-RESULT-MESSAGE
030200     END-REWRITE.
030300 200-EXIT.
030400     EXIT.
030500*
030600******************************************************************
030700*    300-FIND-PRODUCT-BY-ID -- LINEAR SCAN OF PRDMSTR BY         *
030800*    RELATIVE KEY FOR A NON-DELETED ROW MATCHING                 *
030900*    WS-SEARCH-PRODUCT-ID.  LEAVES THE FILE POSITIONED AT        *
031000*    PRD-REL-KEY ON A HIT SO THE CALLER MAY REWRITE DIRECTLY.    *
031100******************************************************************
031200 300-FIND-PRODUCT-BY-ID.
031300     MOVE 'N' TO WS-FOUND-SW.
031400     MOVE 1 TO PRD-REL-KEY.
031500     PERFORM 310-SCAN-ONE-PRODUCT THRU 310-EXIT
031600         UNTIL WS-FOUND OR PRD-REL-KEY >= PRD-NEXT-REL-KEY.
031700 300-EXIT.
031800     EXIT.
031900*
032000 310-SCAN-ONE-PRODUCT.
032100     READ PRDMSTR
032200         INVALID KEY
032300             ADD 1 TO PRD-REL-KEY
032400             GO TO 310-EXIT
032500     END-READ.
032600     IF PRD-PRODUCT-ID = WS-SEARCH-PRODUCT-ID AND PRD-ACTIVE
032700         MOVE 'Y' TO WS-FOUND-SW
032800     ELSE
032900         ADD 1 TO PRD-REL-KEY
033000     END-IF.
033100 310-EXIT.
033200     EXIT.
033300*
033400******************************************************************
033500*    400-DECREMENT-STOCK -- USED ONLY BY ORDRSVC.  THE PRODUCT-ID *
033600*    AND QUANTITY-TO-DECREMENT ARRIVE IN THE UPDATE-PRODUCT       *
033700*    REDEFINITION OF TRAN-DATA (TRN-UPR-PRODUCT-ID, TRN-UPR-      *
033800*    STOCK-QUANTITY REPURPOSED AS THE DECREMENT AMOUNT).  ON      *
033900*    SUCCESS THE CURRENT NAME AND PRICE ARE ECHOED BACK IN        *
034000*    SVC-OUT-PRODUCT-NAME/SVC-OUT-PRICE FOR THE ORDER-ITEM        *
034100*    SNAPSHOT.                                                    *
034200******************************************************************
034300 400-DECREMENT-STOCK.
034400     MOVE TRN-UPR-PRODUCT-ID OF TRAN-RECORD TO WS-SEARCH-PRODUCT-ID.
034500     PERFORM 300-FIND-PRODUCT-BY-ID THRU 300-EXIT.
034600     IF NOT WS-FOUND
034700         MOVE '04' TO SVC-RESULT-CODE
034800         MOVE 'DECR-STOCK -- PRODUCT-ID NOT FOUND'
034900             TO SVC-RESULT-MESSAGE
035000         GO TO 400-EXIT
035100     END-IF.
035200     MOVE TRN-UPR-STOCK-QUANTITY OF TRAN-RECORD TO WS-DECR-QUANTITY.
035300     IF WS-DECR-QUANTITY > PRD-STOCK-QUANTITY
035400         MOVE '12' TO SVC-RESULT-CODE
035500         MOVE 'DECR-STOCK -- INSUFFICIENT STOCK QUANTITY'
035600             TO SVC-RESULT-MESSAGE
035700         GO TO 400-EXIT
035800     END-IF.
035900     SUBTRACT WS-DECR-QUANTITY FROM PRD-STOCK-QUANTITY.
036000     MOVE WS-TODAY-DATE TO PRD-CHANGED-DATE.
036100     MOVE PRD-PRODUCT-NAME TO SVC-OUT-PRODUCT-NAME.
036200     MOVE PRD-PRICE TO SVC-OUT-PRICE.
036300     REWRITE PRD-MASTER-RECORD
036400         INVALID KEY
036500             MOVE '04' TO SVC-RESULT-CODE
036600             MOVE 'DECR-STOCK -- REWRITE FAILED'
036700                 TO SVC-RESULT-MESSAGE
036800     END-REWRITE.
036900 400-EXIT.
037000     EXIT.
037100*
037200******************************************************************
037300*    410-VALIDATE-BRAND -- CALLS BRANDSVC WITH A LOOKUP-BRAND     *
037400*    PSEUDO-TRANSACTION CARRYING THE BRAND-ID TO CONFIRM.  NOTE   *
037500*    THAT A PRODUCT STORES THE BRAND'S BUSINESS KEY, NOT ITS      *
037600*    SURROGATE NUMBER, SO ONLY EXISTENCE NEEDS CONFIRMING HERE.   *
037700******************************************************************
037800 410-VALIDATE-BRAND.
037850     MOVE TRN-CPR-BRAND-ID OF TRAN-RECORD TO WS-SAVE-BRAND-ID.
037900     MOVE SPACE TO TRAN-RECORD.
038000     MOVE WS-SAVE-BRAND-ID TO TRN-BRD-BRAND-ID.
038100     CALL WS-BRANDSVC-NAME USING WS-BRAND-LOOKUP-CODE,
038200         TRAN-RECORD, WS-BRAND-RESULT.
038300     IF WS-BRAND-RESULT-CODE NOT = '00'
038400         MOVE '04' TO SVC-RESULT-CODE
038500         MOVE 'CREATE-PRODUCT -- BRAND-ID NOT FOUND'
038600             TO SVC-RESULT-MESSAGE
038700     END-IF.
038800 410-EXIT.
038900     EXIT.
039000*
039100******************************************************************
039200*    420-ROUND-PRICE -- ROUNDS WS-ROUNDED-PRICE TO TWO DECIMALS   *
039300*    HALF-UP.  COBOL'S ROUNDED PHRASE IS HALF-UP ON THIS          *
039400*    COMPILER, SO A PLAIN COMPUTE ... ROUNDED IS ALL THAT IS      *
039510*    NEEDED -- CONTRAST WITH CPNSVC'S RATE-COUPON TRUNCATION.     *
039520*    ENTERED WITH THE RAW PRICE ALREADY IN WS-ROUNDED-PRICE FROM  *
039530*    150-UPDATE-PRODUCT, OR WITH THE TRANSACTION PRICE MOVED IN   *
039540*    HERE FOR 100-CREATE-PRODUCT.                                 *
039600******************************************************************
039700 420-ROUND-PRICE.
039800     IF LK-TRAN-CODE = 'CREATE-PRODUCT'
039900         MOVE TRN-CPR-PRICE OF TRAN-RECORD TO WS-ROUNDED-PRICE
040000     END-IF.
040100     COMPUTE WS-ROUNDED-PRICE ROUNDED = WS-ROUNDED-PRICE.
040200 420-EXIT.
040300     EXIT.
040400*
040500******************************************************************
040600*    800-OPEN-FILES -- OPENS PRDMSTR AND PRIMES PRD-NEXT-REL-KEY  *
040700******************************************************************
040800 800-OPEN-FILES.
040810     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
040900     OPEN I-O PRDMSTR.
041000     IF NOT PRD-FILE-OK AND NOT PRD-FILE-EOF
041100         OPEN OUTPUT PRDMSTR
041200         CLOSE PRDMSTR
041300         OPEN I-O PRDMSTR
041400     END-IF.
041500     MOVE 'Y' TO WS-FILE-OPEN-SW.
041600     MOVE 1 TO PRD-REL-KEY.
041700     MOVE 1 TO PRD-NEXT-REL-KEY.
041800     PERFORM 810-PRIME-NEXT-KEY THRU 810-EXIT
041900         UNTIL PRD-FILE-STATUS = '23'.
042000 800-EXIT.
042100     EXIT.
042200*
042300 810-PRIME-NEXT-KEY.
042400     READ PRDMSTR
042500         INVALID KEY
042600             MOVE '23' TO PRD-FILE-STATUS
042700             GO TO 810-EXIT
042800     END-READ.
042900     ADD 1 TO PRD-NEXT-REL-KEY.
043000     ADD 1 TO PRD-REL-KEY.
043100 810-EXIT.
043200     EXIT.
043300*
043400******************************************************************
043500*    890-CLOSE-FILES -- END-OF-JOB HOUSEKEEPING.                  *
043600******************************************************************
043700 890-CLOSE-FILES.
043800     IF WS-FILE-IS-OPEN
043900         CLOSE PRDMSTR
044000         MOVE 'N' TO WS-FILE-OPEN-SW
044100     END-IF.
044200 890-EXIT.
044300     EXIT.
